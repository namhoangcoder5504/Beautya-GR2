000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRVBTA.
000300 AUTHOR. L MORALES.
000400 INSTALLATION. BEAUTYA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 1998-12-28.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - MODULO DE RESERVAS BEAUTYA.
000800
000900*****************************************************************
001000*    PGMRVBTA  -  INFORME DE ACTIVIDAD DE RESERVAS Y RECAUDACION *
001100*    =========================================================  *
001200*    CORRE AL CIERRE DE LA CORRIDA DIARIA DE RESERVAS (JCL       *
001300*    BTAJ004), DESPUES DE LOS PROGRAMAS DE ALTA/BAJA/MODIF.      *
001400*    LEE EL ARCHIVO COMPLETO DE RESERVAS, LO ORDENA EN MEMORIA   *
001500*    POR FECHA DE TURNO (NO HAY UTILITARIO DE SORT DISPONIBLE EN *
001600*    ESTE SUBSISTEMA) Y EMITE UN LISTADO CON CORTE DE CONTROL    *
001700*    POR FECHA, ACUMULANDO LA RECAUDACION DIARIA (SOLO RESERVAS  *
001800*    COMPLETED) Y EL TOTAL GENERAL DE LA CORRIDA.                *
001900*                                                                 *
002000*    ESTE LISTADO REEMPLAZA LOS CALCULOS DE RECAUDACION QUE      *
002100*    ANTES SE HACIAN "A MANO" CONTRA EL EXTRACTO - VER PEDIDO    *
002200*    BTA-0014.                                                   *
002300*****************************************************************
002400*    HISTORIAL DE CAMBIOS
002500*    ---------------------------------------------------------
002600*    QUIEN      FECHA      PEDIDO     DESCRIPCION
002700*    LMORALES   1998-12-28 BTA-0014   VERSION INICIAL - SOLO      BTA-0014
002800*                                     TOTAL GENERAL, SIN CORTE
002900*    LMORALES   1999-01-11 BTA-0020   AGREGADO CORTE DE CONTROL   BTA-0020
003000*                                     POR FECHA DE TURNO (ORDEN
003100*                                     POR BUBBLE SORT EN MEMORIA)
003200*    PGOMEZ     1999-07-30 BTA-0068   Y2K - ENCABEZADO CON FECHA  BTA-0068
003300*                                     CCYY-MM-DD DE CORRIDA
003400*    LMORALES   2000-01-18 BTA-0085   VERIFICADO EN VIVO EL CORTE BTA-0085
003500*                                     DIARIO CON RESERVAS         
003600*                                     COMPLETADAS A CABALLO DEL   
003700*                                     CAMBIO DE SIGLO, SIN NOVEDAD
003800*                                     EN LOS SUBTOTALES           
003900*****************************************************************
004000
004100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ARCH-RESERVA  ASSIGN DDRESBTA
005100            FILE STATUS IS FS-RES.
005200     SELECT ARCH-INFORME  ASSIGN DDINFBTA
005300            FILE STATUS IS FS-INF.
005400
005500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005600 DATA DIVISION.
005700 FILE SECTION.
005800
005900 FD  ARCH-RESERVA
006000     BLOCK CONTAINS 0 RECORDS
006100     RECORDING MODE IS F.
006200 COPY BOOKREC.
006300
006400 FD  ARCH-INFORME
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700 01  REG-INFORME                 PIC X(100).
006800
006900 WORKING-STORAGE SECTION.
007000*=======================*
007100
007200 77  FS-RES                      PIC XX VALUE SPACES.
007300 77  FS-INF                      PIC XX VALUE SPACES.
007400
007500 77  WS-STATUS-FIN-RES           PIC X VALUE 'N'.
007600     88  WS-FIN-RES                    VALUE 'S'.
007700     88  WS-NO-FIN-RES                 VALUE 'N'.
007800
007900 77  WS-IX-RES                   PIC 9(5) COMP.
008000 77  WS-ORD-I                    PIC 9(5) COMP.
008100 77  WS-ORD-J                    PIC 9(5) COMP.
008200 77  WS-CANT-LEIDAS              PIC 9(5) COMP VALUE ZEROES.
008300 77  WS-LINEAS-IMPRESAS          PIC 9(5) COMP VALUE ZEROES.
008400
008500 77  WS-PRIMERA-FLAG             PIC X VALUE 'S'.
008600     88  WS-ES-PRIMERA-VUELTA          VALUE 'S'.
008700 77  WS-EST-COMPLETADA-FLAG      PIC X VALUE 'N'.
008800     88  WS-EST-ES-COMPLETADA          VALUE 'S'.
008900
009000 77  WS-FECHA-CORTE              PIC 9(08) VALUE ZEROES.
009100 77  WS-SUBTOTAL-DIA             PIC S9(11)V99 COMP-3 VALUE ZEROES.
009200 77  WS-TOTAL-GENERAL            PIC S9(11)V99 COMP-3 VALUE ZEROES.
009300
009400*------------ RENGLON AUXILIAR PARA EL INTERCAMBIO DEL SORT ------
009500*    MISMA DISPOSICION DE CAMPOS QUE TB-BKG (COPY TBBOOK) - SE
009600*    USA PARA PERMUTAR DOS RENGLONES DE LA TABLA EN LA 1320
009700 01  WS-SWAP-RESERVA.
009800     03  WS-SWAP-BOOKING-ID      PIC 9(09).
009900     03  WS-SWAP-CUSTOMER-EMAIL  PIC X(60).
010000     03  WS-SWAP-SPECIALIST-ID   PIC 9(09).
010100     03  WS-SWAP-SERVICE-IDS     PIC 9(09) OCCURS 3 TIMES.
010200     03  WS-SWAP-SERVICE-COUNT   PIC 9(01).
010300     03  WS-SWAP-BOOKING-DATE    PIC 9(08).
010400     03  WS-SWAP-START-TIME      PIC 9(04).
010500     03  WS-SWAP-END-TIME        PIC 9(04).
010600     03  WS-SWAP-TIME-SLOT       PIC X(11).
010700     03  WS-SWAP-TOTAL-PRICE     PIC S9(09)V99 COMP-3.
010800     03  WS-SWAP-STATUS          PIC X(11).
010900     03  WS-SWAP-PAYMENT-STATUS  PIC X(07).
011000     03  WS-SWAP-CHECK-IN-TIME   PIC 9(14).
011100     03  WS-SWAP-CHECK-OUT-TIME  PIC 9(14).
011200     03  WS-SWAP-CREATED-AT      PIC 9(14).
011300     03  WS-SWAP-UPDATED-AT      PIC 9(14).
011400     03  FILLER                  PIC X(10).
011500
011600*------------ LINEAS DEL LISTADO ---------------------------------
011700 01  WS-LINEA-TITULO.
011800     03  FILLER                  PIC X(10) VALUE SPACES.
011900     03  WS-TIT-NOMBRE           PIC X(34)
012000             VALUE 'BEAUTYA BOOKING ACTIVITY REPORT'.
012100     03  FILLER                  PIC X(10) VALUE SPACES.
012200     03  WS-TIT-LIT-FECHA        PIC X(11) VALUE 'FECHA CORR:'.
012300     03  WS-TIT-FECHA            PIC X(10) VALUE SPACES.
012400     03  FILLER                  PIC X(25) VALUE SPACES.
012500
012600 01  WS-LINEA-CABECERA.
012700     03  FILLER                  PIC X(01) VALUE SPACES.
012800     03  FILLER                  PIC X(09) VALUE 'BOOKING #'.
012900     03  FILLER                  PIC X(01) VALUE SPACES.
013000     03  FILLER                  PIC X(30) VALUE 'CUSTOMER EMAIL'.
013100     03  FILLER                  PIC X(10) VALUE 'BOOK DATE'.
013200     03  FILLER                  PIC X(11) VALUE 'TIME SLOT'.
013300     03  FILLER                  PIC X(11) VALUE 'STATUS'.
013400     03  WS-CAB-IMPORTE          PIC X(15) VALUE 'TOTAL PRICE'.
013500     03  FILLER                  PIC X(12) VALUE SPACES.
013600
013700 01  WS-LINEA-DETALLE.
013800     03  WS-DET-BOOKING-ID       PIC 9(09).
013900     03  FILLER                  PIC X(01) VALUE SPACES.
014000     03  WS-DET-CUSTOMER-EMAIL   PIC X(30).
014100     03  WS-DET-BOOKING-DATE     PIC X(10).
014200     03  WS-DET-TIME-SLOT        PIC X(11).
014300     03  WS-DET-STATUS           PIC X(11).
014400     03  WS-DET-TOTAL-PRICE      PIC ZZZ,ZZZ,ZZ9.99.
014500     03  FILLER                  PIC X(13) VALUE SPACES.
014600
014700 01  WS-FECHA-EDITADA-R.
014800     03  WS-FED-CCYY             PIC 9(04).
014900     03  WS-FED-GUION1           PIC X(01) VALUE '-'.
015000     03  WS-FED-MM               PIC 9(02).
015100     03  WS-FED-GUION2           PIC X(01) VALUE '-'.
015200     03  WS-FED-DD               PIC 9(02).
015300     03  FILLER                  PIC X(01) VALUE SPACE.
015400
015500*------------ AREA AUXILIAR PARA PARTIR UNA FECHA CCYYMMDD -------
015600 01  WS-FECHA-PARTE              PIC 9(08).
015700 01  WS-FECHA-PARTE-R REDEFINES WS-FECHA-PARTE.
015800     03  WS-FP-CCYY              PIC 9(04).
015900     03  WS-FP-MM                PIC 9(02).
016000     03  WS-FP-DD                PIC 9(02).
016100
016200 01  WS-LINEA-SUBTOTAL.
016300     03  FILLER                  PIC X(01) VALUE SPACES.
016400     03  FILLER                  PIC X(20)
016500             VALUE 'RECAUDACION DEL DIA'.
016600     03  WS-SUB-FECHA            PIC X(10).
016700     03  FILLER                  PIC X(20) VALUE SPACES.
016800     03  WS-SUB-IMPORTE          PIC ZZZ,ZZZ,ZZ9.99.
016900     03  FILLER                  PIC X(34) VALUE SPACES.
017000
017100 01  WS-LINEA-TOTAL-GENERAL.
017200     03  FILLER                  PIC X(01) VALUE SPACES.
017300     03  FILLER                  PIC X(30)
017400             VALUE 'TOTAL GENERAL RECAUDADO CORRIDA'.
017500     03  FILLER                  PIC X(20) VALUE SPACES.
017600     03  WS-TOT-IMPORTE          PIC ZZZ,ZZZ,ZZ9.99.
017700     03  FILLER                  PIC X(34) VALUE SPACES.
017800
017900*////////// COPYS DE CONSTANTES Y TABLA EN MEMORIA ///////////////
018000     COPY BTACONST.
018100     COPY WSFECHA.
018200     COPY TBBOOK.
018300
018400 01  WS-HOY-TRAZA-R REDEFINES WS-AHORA-FECHA.
018500     03  WS-HOY-TRAZA-CCYY       PIC 9(04).
018600     03  WS-HOY-TRAZA-MM         PIC 9(02).
018700     03  WS-HOY-TRAZA-DD         PIC 9(02).
018800
018900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019000 PROCEDURE DIVISION.
019100
019200 MAIN-PROGRAM-INICIO.
019300
019400     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F
019500     PERFORM 1300-ORDENAR-POR-FECHA-I
019600        THRU 1300-ORDENAR-POR-FECHA-F
019700     PERFORM 3000-IMPRIMIR-ENCABEZADO-I
019800        THRU 3000-IMPRIMIR-ENCABEZADO-F
019900     PERFORM 4000-PROCESO-I     THRU 4000-PROCESO-F
020000             VARYING WS-IX-RES FROM 1 BY 1
020100               UNTIL WS-IX-RES > TB-BOOKING-CANT
020200     PERFORM 4900-ULTIMO-CORTE-I THRU 4900-ULTIMO-CORTE-F
020300     PERFORM 4950-TOTAL-GENERAL-I THRU 4950-TOTAL-GENERAL-F
020400     PERFORM 9999-FINAL-I       THRU 9999-FINAL-F
020500
020600     DISPLAY 'PGMRVBTA - RESERVAS LEIDAS..: ' WS-CANT-LEIDAS
020700     DISPLAY 'PGMRVBTA - LINEAS IMPRESAS..: ' WS-LINEAS-IMPRESAS.
020800
020900 MAIN-PROGRAM-FINAL. GOBACK.
021000
021100*-----------------------------------------------------------------
021200 1000-INICIO-I.
021300
021400     OPEN INPUT  ARCH-RESERVA
021500     OPEN OUTPUT ARCH-INFORME
021600
021700     PERFORM 1200-CARGAR-RESERVAS-I THRU 1200-CARGAR-RESERVAS-F
021800
021900     CLOSE ARCH-RESERVA
022000
022100     PERFORM 9500-OBTENER-FECHA-I THRU 9500-OBTENER-FECHA-F.
022200
022300 1000-INICIO-F. EXIT.
022400
022500 1200-CARGAR-RESERVAS-I.
022600
022700     MOVE ZEROES TO TB-BOOKING-CANT
022800     SET WS-NO-FIN-RES TO TRUE
022900     PERFORM 1210-LEER-UNA-RESERVA-I THRU 1210-LEER-UNA-RESERVA-F
023000             UNTIL WS-FIN-RES.
023100
023200 1200-CARGAR-RESERVAS-F. EXIT.
023300
023400 1210-LEER-UNA-RESERVA-I.
023500
023600     READ ARCH-RESERVA INTO REG-BOOKING
023700     EVALUATE FS-RES
023800        WHEN '00'
023900           ADD 1 TO WS-CANT-LEIDAS
024000           ADD 1 TO TB-BOOKING-CANT
024100           PERFORM 1211-COPIAR-RESERVA-I THRU 1211-COPIAR-RESERVA-F
024200        WHEN '10'
024300           SET WS-FIN-RES TO TRUE
024400        WHEN OTHER
024500           DISPLAY '* ERROR LECTURA RESERVAS - STATUS ' FS-RES
024600           SET WS-FIN-RES TO TRUE
024700     END-EVALUATE.
024800
024900 1210-LEER-UNA-RESERVA-F. EXIT.
025000
025100 1211-COPIAR-RESERVA-I.
025200
025300     MOVE BKG-BOOKING-ID      TO TB-BKG-BOOKING-ID   (TB-BOOKING-CANT)
025400     MOVE BKG-CUSTOMER-EMAIL  TO TB-BKG-CUSTOMER-EMAIL (TB-BOOKING-CANT)
025500     MOVE BKG-SPECIALIST-ID   TO TB-BKG-SPECIALIST-ID (TB-BOOKING-CANT)
025600     MOVE BKG-SERVICE-IDS (1) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 1)
025700     MOVE BKG-SERVICE-IDS (2) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 2)
025800     MOVE BKG-SERVICE-IDS (3) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 3)
025900     MOVE BKG-SERVICE-COUNT   TO TB-BKG-SERVICE-COUNT (TB-BOOKING-CANT)
026000     MOVE BKG-BOOKING-DATE    TO TB-BKG-BOOKING-DATE (TB-BOOKING-CANT)
026100     MOVE BKG-START-TIME      TO TB-BKG-START-TIME (TB-BOOKING-CANT)
026200     MOVE BKG-END-TIME        TO TB-BKG-END-TIME (TB-BOOKING-CANT)
026300     MOVE BKG-TIME-SLOT       TO TB-BKG-TIME-SLOT (TB-BOOKING-CANT)
026400     MOVE BKG-TOTAL-PRICE     TO TB-BKG-TOTAL-PRICE (TB-BOOKING-CANT)
026500     MOVE BKG-STATUS          TO TB-BKG-STATUS (TB-BOOKING-CANT)
026600     MOVE BKG-PAYMENT-STATUS  TO TB-BKG-PAYMENT-STATUS (TB-BOOKING-CANT)
026700     MOVE BKG-CHECK-IN-TIME   TO TB-BKG-CHECK-IN-TIME (TB-BOOKING-CANT)
026800     MOVE BKG-CHECK-OUT-TIME  TO TB-BKG-CHECK-OUT-TIME (TB-BOOKING-CANT)
026900     MOVE BKG-CREATED-AT      TO TB-BKG-CREATED-AT (TB-BOOKING-CANT)
027000     MOVE BKG-UPDATED-AT      TO TB-BKG-UPDATED-AT (TB-BOOKING-CANT).
027100
027200 1211-COPIAR-RESERVA-F. EXIT.
027300
027400*-----------------------------------------------------------------
027500*    ORDEN EN MEMORIA POR FECHA DE TURNO (BUBBLE SORT CLASICO) -
027600*    NO HAY UTILITARIO DE SORT DISPONIBLE PARA TABLAS EN MEMORIA
027700*-----------------------------------------------------------------
027800 1300-ORDENAR-POR-FECHA-I.
027900
028000     PERFORM 1310-ORDENAR-PASADA-I THRU 1310-ORDENAR-PASADA-F
028100             VARYING WS-ORD-I FROM 1 BY 1
028200               UNTIL WS-ORD-I > TB-BOOKING-CANT.
028300
028400 1300-ORDENAR-POR-FECHA-F. EXIT.
028500
028600 1310-ORDENAR-PASADA-I.
028700
028800     PERFORM 1320-COMPARAR-Y-PERMUTAR-I
028900        THRU 1320-COMPARAR-Y-PERMUTAR-F
029000             VARYING WS-ORD-J FROM 1 BY 1
029100               UNTIL WS-ORD-J > (TB-BOOKING-CANT - WS-ORD-I).
029200
029300 1310-ORDENAR-PASADA-F. EXIT.
029400
029500 1320-COMPARAR-Y-PERMUTAR-I.
029600
029700     IF TB-BKG-BOOKING-DATE (WS-ORD-J) >
029800        TB-BKG-BOOKING-DATE (WS-ORD-J + 1)
029900        MOVE TB-BOOKING-TABLA (WS-ORD-J)     TO WS-SWAP-RESERVA
030000        MOVE TB-BOOKING-TABLA (WS-ORD-J + 1) TO
030100             TB-BOOKING-TABLA (WS-ORD-J)
030200        MOVE WS-SWAP-RESERVA TO TB-BOOKING-TABLA (WS-ORD-J + 1)
030300     END-IF.
030400
030500 1320-COMPARAR-Y-PERMUTAR-F. EXIT.
030600
030700*-----------------------------------------------------------------
030800 3000-IMPRIMIR-ENCABEZADO-I.
030900
031000     MOVE WS-HOY-TRAZA-CCYY TO WS-FED-CCYY
031100     MOVE WS-HOY-TRAZA-MM   TO WS-FED-MM
031200     MOVE WS-HOY-TRAZA-DD   TO WS-FED-DD
031300     MOVE WS-FECHA-EDITADA-R TO WS-TIT-FECHA
031400
031500     WRITE REG-INFORME FROM WS-LINEA-TITULO
031600     MOVE SPACES TO REG-INFORME
031700     WRITE REG-INFORME
031800     WRITE REG-INFORME FROM WS-LINEA-CABECERA
031900     MOVE SPACES TO REG-INFORME
032000     WRITE REG-INFORME
032100     ADD 3 TO WS-LINEAS-IMPRESAS.
032200
032300 3000-IMPRIMIR-ENCABEZADO-F. EXIT.
032400
032500*-----------------------------------------------------------------
032600*    UNA RESERVA POR VUELTA, YA ORDENADAS POR FECHA DE TURNO -
032700*    EL CORTE DE CONTROL DISPARA CUANDO CAMBIA BOOKING-DATE
032800*-----------------------------------------------------------------
032900 4000-PROCESO-I.
033000
033100     IF NOT WS-ES-PRIMERA-VUELTA
033200        AND TB-BKG-BOOKING-DATE (WS-IX-RES) NOT EQUAL WS-FECHA-CORTE
033300        PERFORM 4800-SUBTOTAL-DIA-I THRU 4800-SUBTOTAL-DIA-F
033400     END-IF
033500
033600     MOVE TB-BKG-BOOKING-DATE (WS-IX-RES) TO WS-FECHA-CORTE
033700     MOVE 'N' TO WS-PRIMERA-FLAG
033800
033900     PERFORM 4100-IMPRIMIR-DETALLE-I THRU 4100-IMPRIMIR-DETALLE-F
034000
034100     MOVE 'N' TO WS-EST-COMPLETADA-FLAG
034200     IF TB-BKG-STATUS (WS-IX-RES) EQUAL CT-EST-COMPLETED
034300        SET WS-EST-ES-COMPLETADA TO TRUE
034400     END-IF
034500
034600     IF WS-EST-ES-COMPLETADA
034700        ADD TB-BKG-TOTAL-PRICE (WS-IX-RES) TO WS-SUBTOTAL-DIA
034800        ADD TB-BKG-TOTAL-PRICE (WS-IX-RES) TO WS-TOTAL-GENERAL
034900     END-IF.
035000
035100 4000-PROCESO-F. EXIT.
035200
035300 4100-IMPRIMIR-DETALLE-I.
035400
035500     MOVE TB-BKG-BOOKING-ID     (WS-IX-RES) TO WS-DET-BOOKING-ID
035600     MOVE TB-BKG-CUSTOMER-EMAIL (WS-IX-RES) TO WS-DET-CUSTOMER-EMAIL
035700     MOVE TB-BKG-TIME-SLOT      (WS-IX-RES) TO WS-DET-TIME-SLOT
035800     MOVE TB-BKG-STATUS         (WS-IX-RES) TO WS-DET-STATUS
035900     MOVE TB-BKG-TOTAL-PRICE    (WS-IX-RES) TO WS-DET-TOTAL-PRICE
036000
036100     PERFORM 4110-EDITAR-FECHA-DETALLE-I
036200        THRU 4110-EDITAR-FECHA-DETALLE-F
036300
036400     WRITE REG-INFORME FROM WS-LINEA-DETALLE
036500     ADD 1 TO WS-LINEAS-IMPRESAS.
036600
036700 4100-IMPRIMIR-DETALLE-F. EXIT.
036800
036900 4110-EDITAR-FECHA-DETALLE-I.
037000
037100     MOVE TB-BKG-BOOKING-DATE (WS-IX-RES) TO WS-FECHA-PARTE
037200     MOVE WS-FP-CCYY TO WS-FED-CCYY
037300     MOVE WS-FP-MM   TO WS-FED-MM
037400     MOVE WS-FP-DD   TO WS-FED-DD
037500     MOVE WS-FECHA-EDITADA-R TO WS-DET-BOOKING-DATE.
037600
037700 4110-EDITAR-FECHA-DETALLE-F. EXIT.
037800
037900 4800-SUBTOTAL-DIA-I.
038000
038100     MOVE WS-FECHA-CORTE TO WS-FECHA-PARTE
038200     MOVE WS-FP-CCYY TO WS-FED-CCYY
038300     MOVE WS-FP-MM   TO WS-FED-MM
038400     MOVE WS-FP-DD   TO WS-FED-DD
038500     MOVE WS-FECHA-EDITADA-R TO WS-SUB-FECHA
038600     MOVE WS-SUBTOTAL-DIA    TO WS-SUB-IMPORTE
038700
038800     WRITE REG-INFORME FROM WS-LINEA-SUBTOTAL
038900     MOVE SPACES TO REG-INFORME
039000     WRITE REG-INFORME
039100     ADD 2 TO WS-LINEAS-IMPRESAS
039200
039300     MOVE ZEROES TO WS-SUBTOTAL-DIA.
039400
039500 4800-SUBTOTAL-DIA-F. EXIT.
039600
039700 4900-ULTIMO-CORTE-I.
039800
039900     IF NOT WS-ES-PRIMERA-VUELTA
040000        PERFORM 4800-SUBTOTAL-DIA-I THRU 4800-SUBTOTAL-DIA-F
040100     END-IF.
040200
040300 4900-ULTIMO-CORTE-F. EXIT.
040400
040500 4950-TOTAL-GENERAL-I.
040600
040700     MOVE WS-TOTAL-GENERAL TO WS-TOT-IMPORTE
040800     WRITE REG-INFORME FROM WS-LINEA-TOTAL-GENERAL
040900     ADD 1 TO WS-LINEAS-IMPRESAS.
041000
041100 4950-TOTAL-GENERAL-F. EXIT.
041200
041300*////////// PARRAFO COMUN DE FECHA/HORA ACTUAL ////////////////
041400     COPY FHACTUAL.
041500
041600*-----------------------------------------------------------------
041700 9999-FINAL-I.
041800
041900     CLOSE ARCH-INFORME.
042000
042100 9999-FINAL-F. EXIT.

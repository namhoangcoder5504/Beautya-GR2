000100*////////////////////////////////////////////////////////////////
000200*    COPY TBUSER.
000300******************************************************************
000400*    TABLA EN MEMORIA DEL ARCHIVO BTA.USER.EXTRACT               *
000500*    CARGADA EN 1000-INICIO, RECORRIDA CON SEARCH                *
000600*    MAXIMO 500 USUARIOS POR CORRIDA DE BATCH                   *
000700******************************************************************
000800*    MANTENIMIENTO:
000900*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001000*    LMORALES   1998-11-22 BTA-0012   VERSION INICIAL DE LA TABLA BTA-0012
001100*    LMORALES   2000-02-02 BTA-0102   REVISADA LA TABLA DE        BTA-0102
001200*                                     USUARIOS EN MEMORIA TRAS EL 
001300*                                     CAMBIO DE SIGLO, SIN IMPACTO
001400*                                     (NO TIENE FECHAS)           
001500******************************************************************
001600 01  TB-USER-AREA.
001700     03  TB-USER-CANT            PIC 9(5)  COMP.
001800     03  TB-USER-TABLA OCCURS 500 TIMES
001900                       INDEXED BY IX-USER.
002000         05  TB-USR-USER-ID          PIC 9(09).
002100         05  TB-USR-EMAIL            PIC X(60).
002200         05  TB-USR-NAME             PIC X(60).
002300         05  TB-USR-PHONE            PIC X(15).
002400         05  TB-USR-ROLE             PIC X(10).
002500         05  TB-USR-STATUS           PIC X(10).
002600*////////////////////////////////////////////////////////////////

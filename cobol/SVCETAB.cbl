000100*////////////////////////////////////////////////////////////////
000200*    COPY SVCETAB.
000300******************************************************************
000400*    LAYOUT CATALOGO DE SERVICIOS (SERVICE)                     *
000500*    ARCHIVO BTA.SERVICE.EXTRACT - DATO DE REFERENCIA, ESTATICO *
000600*    LARGO DE REGISTRO = 90 BYTES                                *
000700******************************************************************
000800*    MANTENIMIENTO:
000900*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001000*    LMORALES   1998-11-05 BTA-0003   VERSION INICIAL             BTA-0003
001100*    RVELEZ     1999-07-09 BTA-0058   Y2K - SIN IMPACTO, REVISADO BTA-0058
001200*    RVELEZ     2000-01-28 BTA-0096   REVISADO EL CATALOGO DE     BTA-0096
001300*                                     SERVICIOS TRAS EL CAMBIO DE 
001400*                                     SIGLO, SIN IMPACTO (NO TIENE
001500*                                     FECHAS)                     
001600******************************************************************
001700 01  REG-SERVICE.
001800*     CLAVE DEL SERVICIO
001900     03  SVC-SERVICE-ID          PIC 9(09).
002000*     NOMBRE A MOSTRAR
002100     03  SVC-SERVICE-NAME        PIC X(60).
002200*     PRECIO UNITARIO (VND)
002300     03  SVC-PRICE               PIC S9(09)V99 COMP-3.
002400*     DURACION EN MINUTOS
002500     03  SVC-DURATION-MIN        PIC 9(04).
002600*     TIPO DE PIEL RECOMENDADO PARA ESTE SERVICIO
002700     03  SVC-SKIN-TYPE           PIC X(11).
002800         88  SVC-PIEL-OILY             VALUE 'OILY'.
002900         88  SVC-PIEL-DRY              VALUE 'DRY'.
003000         88  SVC-PIEL-NORMAL           VALUE 'NORMAL'.
003100         88  SVC-PIEL-COMBINATION      VALUE 'COMBINATION'.
003200         88  SVC-PIEL-SENSITIVE        VALUE 'SENSITIVE'.
003300     03  FILLER                  PIC X(01).
003400*////////////////////////////////////////////////////////////////

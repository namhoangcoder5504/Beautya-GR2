000100*////////////////////////////////////////////////////////////////
000200*    COPY TBQUIZA.
000300******************************************************************
000400*    TABLA EN MEMORIA DEL CATALOGO BTA.QUIZ.ANSWER                *
000500*    CARGADA EN 1000-INICIO, RECORRIDA CON SEARCH DESDE PGMQZBTA *
000600*    FIJA EN 40 RESPUESTAS (10 PREGUNTAS X 4 RESPUESTAS)          *
000700******************************************************************
000800*    MANTENIMIENTO:
000900*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001000*    PGOMEZ     1999-08-04 BTA-0073   VERSION INICIAL DE LA TABLA BTA-0073
001100*    PGOMEZ     2000-02-01 BTA-0099   VERIFICADA LA TABLA DE      BTA-0099
001200*                                     RESPUESTAS EN MEMORIA TRAS  
001300*                                     EL CAMBIO DE SIGLO, SIN     
001400*                                     NOVEDAD                     
001500******************************************************************
001600 01  TB-ANSWER-AREA.
001700     03  TB-ANSWER-CANT          PIC 9(3)  COMP.
001800     03  TB-ANSWER-TABLA OCCURS 40 TIMES
001900                         INDEXED BY IX-ANSWER.
002000         05  TB-ANS-ANSWER-ID        PIC 9(09).
002100         05  TB-ANS-QUESTION-ID      PIC 9(09).
002200*         PUNTOS (0-3) QUE LA RESPUESTA APORTA AL TIPO DE PIEL
002300         05  TB-ANS-SCORE            PIC 9(01).
002400         05  TB-ANS-SKIN-TYPE        PIC X(11).
002500*////////////////////////////////////////////////////////////////

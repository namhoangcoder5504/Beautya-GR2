000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMUPBTA.
000300 AUTHOR. R VELEZ.
000400 INSTALLATION. BEAUTYA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 1999-01-08.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - MODULO DE RESERVAS BEAUTYA.
000800
000900*****************************************************************
001000*    PGMUPBTA  -  MODIFICACION DE UNA RESERVA PENDIENTE         *
001100*    =========================================================  *
001200*    LEE UN ARCHIVO DE SOLICITUDES DE MODIFICACION (NUEVA        *
001300*    FECHA/HORA, SERVICIOS Y/O ESPECIALISTA) Y PARA CADA UNA:    *
001400*      - UBICA LA RESERVA (DEBE EXISTIR Y ESTAR EN PENDING)      *
001500*      - RECALCULA SERVICIOS, PRECIO, DURACION Y TIME-SLOT       *
001600*      - REVALIDA HORARIO, ANTICIPACION, DUPLICADO Y ESPECIALISTA*
001700*        (EXCLUYENDO LA PROPIA RESERVA DE LOS CHEQUEOS)          *
001800*      - LIBERA LA FRANJA VIEJA (CALL PGMRLBTA) Y GRABA LA NUEVA *
001900*    REGRABA COMPLETOS LOS ARCHIVOS DE AGENDA Y RESERVAS.        *
002000*****************************************************************
002100*    HISTORIAL DE CAMBIOS
002200*    ---------------------------------------------------------
002300*    QUIEN      FECHA      PEDIDO     DESCRIPCION
002400*    RVELEZ     1999-01-08 BTA-0022   VERSION INICIAL             BTA-0022
002500*    RVELEZ     1999-02-25 BTA-0033   AGREGADA VALIDACION DE      BTA-0033
002600*                                     VENTANA DE ANTICIPACION
002700*                                     (7 DIAS) CON FHJULIAN
002800*    PGOMEZ     1999-07-27 BTA-0063   Y2K - PROBADO CON FECHAS    BTA-0063
002900*                                     DE RESERVA EN EL ANIO 2000
003000*    RVELEZ     1999-11-10 BTA-0072   USA CALL A PGMRLBTA PARA    BTA-0072
003100*                                     LIBERAR LA FRANJA ANTERIOR
003200*                                     EN LUGAR DE BORRARLA A MANO
003300*    RVELEZ     2000-01-11 BTA-0080   VERIFICADAS EN VIVO         BTA-0080
003400*                                     MODIFICACIONES DE RESERVA A 
003500*                                     CABALLO DEL CAMBIO DE SIGLO,
003600*                                     SIN NOVEDAD                 
003700*****************************************************************
003800
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000 ENVIRONMENT DIVISION.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ARCH-SERVICIO  ASSIGN DDSVCBTA
004400            FILE STATUS IS FS-SVC.
004500     SELECT ARCH-USUARIO   ASSIGN DDUSUBTA
004600            FILE STATUS IS FS-USU.
004700     SELECT ARCH-AGENDA    ASSIGN DDAGEBTA
004800            FILE STATUS IS FS-AGE.
004900     SELECT ARCH-RESERVA   ASSIGN DDRESBTA
005000            FILE STATUS IS FS-RES.
005100     SELECT ARCH-SOLICITUD ASSIGN DDSOMBTA
005200            FILE STATUS IS FS-SOL.
005300
005400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800 FD  ARCH-SERVICIO
005900     BLOCK CONTAINS 0 RECORDS
006000     RECORDING MODE IS F.
006100 COPY SVCETAB.
006200
006300 FD  ARCH-USUARIO
006400     BLOCK CONTAINS 0 RECORDS
006500     RECORDING MODE IS F.
006600 COPY USERTAB.
006700
006800 FD  ARCH-AGENDA
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 COPY SCHDTAB.
007200
007300 FD  ARCH-RESERVA
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600 COPY BOOKREC.
007700
007800 FD  ARCH-SOLICITUD
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100 01  REG-SOLICITUD-MODIF.
008200     03  SOM-BOOKING-ID          PIC 9(09).
008300     03  SOM-SPECIALIST-ID       PIC 9(09).
008400     03  SOM-SERVICE-IDS         PIC 9(09) OCCURS 3 TIMES.
008500     03  SOM-SERVICE-COUNT       PIC 9(01).
008600     03  SOM-BOOKING-DATE        PIC 9(08).
008700     03  SOM-START-TIME          PIC 9(04).
008800     03  FILLER                  PIC X(08).
008900
009000 WORKING-STORAGE SECTION.
009100*=======================*
009200
009300 77  FS-USU                      PIC XX VALUE SPACES.
009400 77  FS-SVC                      PIC XX VALUE SPACES.
009500 77  FS-AGE                      PIC XX VALUE SPACES.
009600 77  FS-RES                      PIC XX VALUE SPACES.
009700 77  FS-SOL                      PIC XX VALUE SPACES.
009800
009900 77  WS-STATUS-FIN-USU           PIC X VALUE 'N'.
010000     88  WS-FIN-USU                    VALUE 'S'.
010100     88  WS-NO-FIN-USU                 VALUE 'N'.
010200 77  WS-STATUS-FIN-SVC           PIC X VALUE 'N'.
010300     88  WS-FIN-SVC                    VALUE 'S'.
010400     88  WS-NO-FIN-SVC                 VALUE 'N'.
010500 77  WS-STATUS-FIN-AGE           PIC X VALUE 'N'.
010600     88  WS-FIN-AGE                    VALUE 'S'.
010700     88  WS-NO-FIN-AGE                 VALUE 'N'.
010800 77  WS-STATUS-FIN-RES           PIC X VALUE 'N'.
010900     88  WS-FIN-RES                    VALUE 'S'.
011000     88  WS-NO-FIN-RES                 VALUE 'N'.
011100 77  WS-STATUS-FIN-SOL           PIC X VALUE 'N'.
011200     88  WS-FIN-SOLICITUDES            VALUE 'S'.
011300     88  WS-NO-FIN-SOL                 VALUE 'N'.
011400
011500 77  WS-RECHAZO-FLAG             PIC X VALUE 'N'.
011600     88  WS-SOLICITUD-RECHAZADA        VALUE 'S'.
011700 77  WS-CONFLICTO-FLAG           PIC X VALUE 'N'.
011800     88  WS-HAY-CONFLICTO              VALUE 'S'.
011900 77  WS-MOTIVO-RECHAZO           PIC X(40) VALUE SPACES.
012000
012100 77  WS-RESERVA-IX               PIC 9(5) COMP.
012200 77  WS-ESPECIALISTA-IX          PIC 9(5) COMP.
012300 77  WS-ESPECIALISTA-PROBAR      PIC 9(9) COMP.
012400 77  WS-ESPECIALISTA-ELEGIDO     PIC 9(9) COMP VALUE ZEROES.
012500 77  WS-IX-SVC-SEL               PIC 9(1) COMP.
012600 77  WS-IX-AGE                   PIC 9(5) COMP.
012700 77  WS-IX-RES                   PIC 9(5) COMP.
012800 77  WS-SCRATCH-HH               PIC 9(2) COMP.
012900 77  WS-SCRATCH-MM               PIC 9(2) COMP.
013000 77  WS-SCRATCH-REM4             PIC 9(4) COMP.
013100 77  WS-SCRATCH-SS               PIC 9(2) COMP.
013200
013300 77  WS-TOTAL-PRECIO-CALC        PIC S9(9)V99 COMP-3 VALUE ZEROES.
013400 77  WS-TOTAL-DURACION           PIC 9(4)  COMP VALUE ZEROES.
013500 77  WS-HORA-FIN-CALC            PIC 9(4).
013600 77  WS-NUEVO-INICIO-MIN         PIC 9(5)  COMP.
013700 77  WS-NUEVO-FIN-MIN            PIC 9(5)  COMP.
013800 77  WS-FRANJA-INICIO-MIN        PIC 9(5)  COMP.
013900 77  WS-FRANJA-FIN-MIN           PIC 9(5)  COMP.
014000 77  WS-AHORA-ABS-MIN            PIC 9(11) COMP.
014100 77  WS-SOLICITUD-ABS-MIN        PIC 9(11) COMP.
014200 77  WS-LIMITE-ABS-MIN           PIC 9(11) COMP.
014300 77  WS-SERVICIO-BUSCADO         PIC 9(9).
014400
014500 77  WS-TIME-SLOT-CALC           PIC X(11).
014600 77  WS-HHMM-INICIO-FMT          PIC X(5).
014700 77  WS-HHMM-FIN-FMT             PIC X(5).
014800 77  WS-HORA-EDIT-HH             PIC 99.
014900 77  WS-HORA-EDIT-MM             PIC 99.
015000
015100 01  WS-FRANJA-PARSE.
015200     03  WS-FP-INI-HH            PIC 99.
015300     03  FILLER                  PIC X.
015400     03  WS-FP-INI-MM            PIC 99.
015500     03  FILLER                  PIC X.
015600     03  WS-FP-FIN-HH            PIC 99.
015700     03  FILLER                  PIC X.
015800     03  WS-FP-FIN-MM            PIC 99.
015900
016000*----------- GUARDA LOS DATOS DE LA FRANJA VIEJA A LIBERAR -------
016100 77  WS-FV-SPECIALIST-ID         PIC 9(9).
016200 77  WS-FV-BOOKING-DATE          PIC 9(8).
016300 77  WS-FV-TIME-SLOT             PIC X(11).
016400
016500*////////// PARAMETROS PARA EL CALL A PGMRLBTA ////////////////
016600 01  LK-LIBERA-PARMS.
016700     03  LK-LIB-SPECIALIST-ID    PIC 9(09).
016800     03  LK-LIB-SCHED-DATE       PIC 9(08).
016900     03  LK-LIB-TIME-SLOT        PIC X(11).
017000     03  LK-LIB-EXCLUDE-BKG-ID   PIC 9(09).
017100     03  LK-LIB-RETORNO          PIC X(02).
017200         88  LK-LIB-FRANJA-LIBERADA   VALUE '00'.
017300         88  LK-LIB-FRANJA-RETENIDA   VALUE '04'.
017400         88  LK-LIB-FRANJA-NO-EXISTE  VALUE '08'.
017500     03  FILLER                  PIC X(01) VALUE SPACE.
017600
017700 77  WS-PGM-SUBRUTINA            PIC X(08) VALUE 'PGMRLBTA'.
017800
017900*////////// COPYS DE CONSTANTES Y TABLAS EN MEMORIA /////////////
018000     COPY BTACONST.
018100     COPY WSFECHA.
018200     COPY WSJULIAN.
018300     COPY TBUSER.
018400     COPY TBSVC.
018500     COPY TBSCHED.
018600     COPY TBBOOK.
018700
018800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018900 PROCEDURE DIVISION.
019000
019100 MAIN-PROGRAM-INICIO.
019200
019300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
019400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
019500             UNTIL WS-FIN-SOLICITUDES
019600     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
019700
019800 MAIN-PROGRAM-FINAL. GOBACK.
019900
020000*-----------------------------------------------------------------
020100 1000-INICIO-I.
020200
020300     OPEN INPUT  ARCH-USUARIO
020400     OPEN INPUT  ARCH-SERVICIO
020500     OPEN INPUT  ARCH-AGENDA
020600     OPEN INPUT  ARCH-RESERVA
020700     OPEN INPUT  ARCH-SOLICITUD
020800
020900     PERFORM 1100-CARGAR-USUARIOS-I  THRU 1100-CARGAR-USUARIOS-F
021000     PERFORM 1200-CARGAR-SERVICIOS-I THRU 1200-CARGAR-SERVICIOS-F
021100     PERFORM 1300-CARGAR-AGENDA-I    THRU 1300-CARGAR-AGENDA-F
021200     PERFORM 1400-CARGAR-RESERVAS-I  THRU 1400-CARGAR-RESERVAS-F
021300
021400     CLOSE ARCH-USUARIO ARCH-SERVICIO ARCH-AGENDA ARCH-RESERVA
021500
021600     PERFORM 9500-OBTENER-FECHA-I THRU 9500-OBTENER-FECHA-F
021700
021800     SET WS-NO-FIN-SOL TO TRUE
021900     PERFORM 2900-LEER-SOLICITUD-I THRU 2900-LEER-SOLICITUD-F.
022000
022100 1000-INICIO-F. EXIT.
022200
022300*-----------------------------------------------------------------
022400 1100-CARGAR-USUARIOS-I.
022500
022600     MOVE ZEROES TO TB-USER-CANT
022700     SET WS-NO-FIN-USU TO TRUE
022800     PERFORM 1110-LEER-UN-USUARIO-I THRU 1110-LEER-UN-USUARIO-F
022900             UNTIL WS-FIN-USU.
023000
023100 1100-CARGAR-USUARIOS-F. EXIT.
023200
023300 1110-LEER-UN-USUARIO-I.
023400
023500     READ ARCH-USUARIO INTO REG-USER
023600     EVALUATE FS-USU
023700        WHEN '00'
023800           ADD 1 TO TB-USER-CANT
023900           MOVE USR-USER-ID  TO TB-USR-USER-ID (TB-USER-CANT)
024000           MOVE USR-EMAIL    TO TB-USR-EMAIL   (TB-USER-CANT)
024100           MOVE USR-NAME     TO TB-USR-NAME    (TB-USER-CANT)
024200           MOVE USR-PHONE    TO TB-USR-PHONE   (TB-USER-CANT)
024300           MOVE USR-ROLE     TO TB-USR-ROLE    (TB-USER-CANT)
024400           MOVE USR-STATUS   TO TB-USR-STATUS  (TB-USER-CANT)
024500        WHEN '10'
024600           SET WS-FIN-USU TO TRUE
024700        WHEN OTHER
024800           DISPLAY '* ERROR LECTURA USUARIOS - STATUS ' FS-USU
024900           SET WS-FIN-USU TO TRUE
025000     END-EVALUATE.
025100
025200 1110-LEER-UN-USUARIO-F. EXIT.
025300
025400 1200-CARGAR-SERVICIOS-I.
025500
025600     MOVE ZEROES TO TB-SERVICE-CANT
025700     SET WS-NO-FIN-SVC TO TRUE
025800     PERFORM 1210-LEER-UN-SERVICIO-I THRU 1210-LEER-UN-SERVICIO-F
025900             UNTIL WS-FIN-SVC.
026000
026100 1200-CARGAR-SERVICIOS-F. EXIT.
026200
026300 1210-LEER-UN-SERVICIO-I.
026400
026500     READ ARCH-SERVICIO INTO REG-SERVICE
026600     EVALUATE FS-SVC
026700        WHEN '00'
026800           ADD 1 TO TB-SERVICE-CANT
026900           MOVE SVC-SERVICE-ID   TO
027000                TB-SVC-SERVICE-ID   (TB-SERVICE-CANT)
027100           MOVE SVC-SERVICE-NAME TO
027200                TB-SVC-SERVICE-NAME (TB-SERVICE-CANT)
027300           MOVE SVC-PRICE        TO
027400                TB-SVC-PRICE        (TB-SERVICE-CANT)
027500           MOVE SVC-DURATION-MIN TO
027600                TB-SVC-DURATION-MIN (TB-SERVICE-CANT)
027700           MOVE SVC-SKIN-TYPE    TO
027800                TB-SVC-SKIN-TYPE    (TB-SERVICE-CANT)
027900        WHEN '10'
028000           SET WS-FIN-SVC TO TRUE
028100        WHEN OTHER
028200           DISPLAY '* ERROR LECTURA SERVICIOS - STATUS ' FS-SVC
028300           SET WS-FIN-SVC TO TRUE
028400     END-EVALUATE.
028500
028600 1210-LEER-UN-SERVICIO-F. EXIT.
028700
028800 1300-CARGAR-AGENDA-I.
028900
029000     MOVE ZEROES TO TB-SCHEDULE-CANT
029100     SET WS-NO-FIN-AGE TO TRUE
029200     PERFORM 1310-LEER-UNA-FRANJA-I THRU 1310-LEER-UNA-FRANJA-F
029300             UNTIL WS-FIN-AGE.
029400
029500 1300-CARGAR-AGENDA-F. EXIT.
029600
029700 1310-LEER-UNA-FRANJA-I.
029800
029900     READ ARCH-AGENDA INTO REG-SCHEDULE
030000     EVALUATE FS-AGE
030100        WHEN '00'
030200           ADD 1 TO TB-SCHEDULE-CANT
030300           MOVE SCH-SPECIALIST-ID TO
030400                TB-SCH-SPECIALIST-ID (TB-SCHEDULE-CANT)
030500           MOVE SCH-SCHED-DATE    TO
030600                TB-SCH-SCHED-DATE    (TB-SCHEDULE-CANT)
030700           MOVE SCH-TIME-SLOT     TO
030800                TB-SCH-TIME-SLOT     (TB-SCHEDULE-CANT)
030900           MOVE SCH-AVAILABILITY  TO
031000                TB-SCH-AVAILABILITY  (TB-SCHEDULE-CANT)
031100        WHEN '10'
031200           SET WS-FIN-AGE TO TRUE
031300        WHEN OTHER
031400           DISPLAY '* ERROR LECTURA AGENDA - STATUS ' FS-AGE
031500           SET WS-FIN-AGE TO TRUE
031600     END-EVALUATE.
031700
031800 1310-LEER-UNA-FRANJA-F. EXIT.
031900
032000 1400-CARGAR-RESERVAS-I.
032100
032200     MOVE ZEROES TO TB-BOOKING-CANT
032300     SET WS-NO-FIN-RES TO TRUE
032400     PERFORM 1410-LEER-UNA-RESERVA-I THRU 1410-LEER-UNA-RESERVA-F
032500             UNTIL WS-FIN-RES.
032600
032700 1400-CARGAR-RESERVAS-F. EXIT.
032800
032900 1410-LEER-UNA-RESERVA-I.
033000
033100     READ ARCH-RESERVA INTO REG-BOOKING
033200     EVALUATE FS-RES
033300        WHEN '00'
033400           ADD 1 TO TB-BOOKING-CANT
033500           PERFORM 1411-COPIAR-RESERVA-I THRU 1411-COPIAR-RESERVA-F
033600        WHEN '10'
033700           SET WS-FIN-RES TO TRUE
033800        WHEN OTHER
033900           DISPLAY '* ERROR LECTURA RESERVAS - STATUS ' FS-RES
034000           SET WS-FIN-RES TO TRUE
034100     END-EVALUATE.
034200
034300 1410-LEER-UNA-RESERVA-F. EXIT.
034400
034500 1411-COPIAR-RESERVA-I.
034600
034700     MOVE BKG-BOOKING-ID      TO TB-BKG-BOOKING-ID   (TB-BOOKING-CANT)
034800     MOVE BKG-CUSTOMER-EMAIL  TO TB-BKG-CUSTOMER-EMAIL (TB-BOOKING-CANT)
034900     MOVE BKG-SPECIALIST-ID   TO TB-BKG-SPECIALIST-ID (TB-BOOKING-CANT)
035000     MOVE BKG-SERVICE-IDS (1) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 1)
035100     MOVE BKG-SERVICE-IDS (2) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 2)
035200     MOVE BKG-SERVICE-IDS (3) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 3)
035300     MOVE BKG-SERVICE-COUNT   TO TB-BKG-SERVICE-COUNT (TB-BOOKING-CANT)
035400     MOVE BKG-BOOKING-DATE    TO TB-BKG-BOOKING-DATE (TB-BOOKING-CANT)
035500     MOVE BKG-START-TIME      TO TB-BKG-START-TIME (TB-BOOKING-CANT)
035600     MOVE BKG-END-TIME        TO TB-BKG-END-TIME (TB-BOOKING-CANT)
035700     MOVE BKG-TIME-SLOT       TO TB-BKG-TIME-SLOT (TB-BOOKING-CANT)
035800     MOVE BKG-TOTAL-PRICE     TO TB-BKG-TOTAL-PRICE (TB-BOOKING-CANT)
035900     MOVE BKG-STATUS          TO TB-BKG-STATUS (TB-BOOKING-CANT)
036000     MOVE BKG-PAYMENT-STATUS  TO TB-BKG-PAYMENT-STATUS (TB-BOOKING-CANT)
036100     MOVE BKG-CHECK-IN-TIME   TO TB-BKG-CHECK-IN-TIME (TB-BOOKING-CANT)
036200     MOVE BKG-CHECK-OUT-TIME  TO TB-BKG-CHECK-OUT-TIME (TB-BOOKING-CANT)
036300     MOVE BKG-CREATED-AT      TO TB-BKG-CREATED-AT (TB-BOOKING-CANT)
036400     MOVE BKG-UPDATED-AT      TO TB-BKG-UPDATED-AT (TB-BOOKING-CANT).
036500
036600 1411-COPIAR-RESERVA-F. EXIT.
036700
036800*-----------------------------------------------------------------
036900*    CICLO PRINCIPAL - UNA SOLICITUD DE MODIFICACION POR VUELTA
037000*-----------------------------------------------------------------
037100 2000-PROCESO-I.
037200
037300     MOVE 'N' TO WS-RECHAZO-FLAG
037400     MOVE SPACES TO WS-MOTIVO-RECHAZO
037500     MOVE ZEROES TO WS-ESPECIALISTA-ELEGIDO
037600     MOVE ZEROES TO WS-RESERVA-IX
037700
037800     PERFORM 2105-UBICAR-RESERVA-I THRU 2105-UBICAR-RESERVA-F
037900
038000     IF NOT WS-SOLICITUD-RECHAZADA
038100        PERFORM 2120-RESOLVER-SERVICIOS-I
038200           THRU 2120-RESOLVER-SERVICIOS-F
038300     END-IF
038400
038500     IF NOT WS-SOLICITUD-RECHAZADA
038600        PERFORM 2130-VALIDAR-HORARIO-I
038700           THRU 2130-VALIDAR-HORARIO-F
038800     END-IF
038900
039000     IF NOT WS-SOLICITUD-RECHAZADA
039100        PERFORM 2140-VALIDAR-ANTICIPACION-I
039200           THRU 2140-VALIDAR-ANTICIPACION-F
039300     END-IF
039400
039500     IF NOT WS-SOLICITUD-RECHAZADA
039600        PERFORM 2150-VALIDAR-DUPLICADO-I
039700           THRU 2150-VALIDAR-DUPLICADO-F
039800     END-IF
039900
040000     IF NOT WS-SOLICITUD-RECHAZADA
040100        PERFORM 2160-RESOLVER-ESPECIALISTA-I
040200           THRU 2160-RESOLVER-ESPECIALISTA-F
040300     END-IF
040400
040500     IF WS-SOLICITUD-RECHAZADA
040600        DISPLAY '* MODIFICACION RECHAZADA - RESERVA '
040700                SOM-BOOKING-ID ' - ' WS-MOTIVO-RECHAZO
040800     ELSE
040900        PERFORM 2170-APLICAR-MODIFICACION-I
041000           THRU 2170-APLICAR-MODIFICACION-F
041100     END-IF
041200
041300     PERFORM 2900-LEER-SOLICITUD-I THRU 2900-LEER-SOLICITUD-F.
041400
041500 2000-PROCESO-F. EXIT.
041600
041700*-----------------------------------------------------------------
041800*    PASO 1 - UBICAR LA RESERVA Y VALIDAR QUE ESTE EN PENDING
041900*-----------------------------------------------------------------
042000 2105-UBICAR-RESERVA-I.
042100
042200     SET IX-BOOKING TO 1
042300     SEARCH TB-BOOKING-TABLA
042400        AT END
042500           MOVE 'S' TO WS-RECHAZO-FLAG
042600           MOVE 'LA RESERVA NO EXISTE' TO WS-MOTIVO-RECHAZO
042700        WHEN TB-BKG-BOOKING-ID (IX-BOOKING) EQUAL SOM-BOOKING-ID
042800           SET WS-RESERVA-IX TO IX-BOOKING
042900     END-SEARCH
043000
043100     IF NOT WS-SOLICITUD-RECHAZADA
043200        IF TB-BKG-STATUS (WS-RESERVA-IX) NOT EQUAL 'PENDING'
043300           MOVE 'S' TO WS-RECHAZO-FLAG
043400           MOVE 'SOLO SE PUEDEN MODIFICAR RESERVAS PENDING'
043500             TO WS-MOTIVO-RECHAZO
043600        ELSE
043700           MOVE TB-BKG-SPECIALIST-ID (WS-RESERVA-IX)
043800             TO WS-FV-SPECIALIST-ID
043900           MOVE TB-BKG-BOOKING-DATE  (WS-RESERVA-IX)
044000             TO WS-FV-BOOKING-DATE
044100           MOVE TB-BKG-TIME-SLOT     (WS-RESERVA-IX)
044200             TO WS-FV-TIME-SLOT
044300        END-IF
044400     END-IF.
044500
044600 2105-UBICAR-RESERVA-F. EXIT.
044700
044800*-----------------------------------------------------------------
044900*    PASO 2 - RESOLVER SERVICIOS, PRECIO Y DURACION TOTAL
045000*-----------------------------------------------------------------
045100 2120-RESOLVER-SERVICIOS-I.
045200
045300     IF SOM-SERVICE-COUNT = ZEROES OR
045400        SOM-SERVICE-COUNT > CT-MAX-SERVICIOS
045500        MOVE 'S' TO WS-RECHAZO-FLAG
045600        MOVE 'CANTIDAD DE SERVICIOS INVALIDA' TO WS-MOTIVO-RECHAZO
045700     ELSE
045800        MOVE ZEROES TO WS-TOTAL-PRECIO-CALC
045900        MOVE ZEROES TO WS-TOTAL-DURACION
046000        PERFORM 2121-SUMAR-UN-SERVICIO-I
046100           THRU 2121-SUMAR-UN-SERVICIO-F
046200                VARYING WS-IX-SVC-SEL FROM 1 BY 1
046300                  UNTIL WS-IX-SVC-SEL > SOM-SERVICE-COUNT
046400                     OR WS-SOLICITUD-RECHAZADA
046500     END-IF.
046600
046700 2120-RESOLVER-SERVICIOS-F. EXIT.
046800
046900 2121-SUMAR-UN-SERVICIO-I.
047000
047100     MOVE SOM-SERVICE-IDS (WS-IX-SVC-SEL) TO WS-SERVICIO-BUSCADO
047200     SET IX-SERVICE TO 1
047300     SEARCH TB-SERVICE-TABLA
047400        AT END
047500           MOVE 'S' TO WS-RECHAZO-FLAG
047600           MOVE 'SERVICIO NO EXISTE' TO WS-MOTIVO-RECHAZO
047700        WHEN TB-SVC-SERVICE-ID (IX-SERVICE) EQUAL
047800                                WS-SERVICIO-BUSCADO
047900           ADD TB-SVC-PRICE        (IX-SERVICE)
048000             TO WS-TOTAL-PRECIO-CALC
048100           ADD TB-SVC-DURATION-MIN (IX-SERVICE)
048200             TO WS-TOTAL-DURACION
048300     END-SEARCH.
048400
048500 2121-SUMAR-UN-SERVICIO-F. EXIT.
048600
048700*-----------------------------------------------------------------
048800*    PASO 3 - CALCULAR HORA FIN / TIME-SLOT Y VALIDAR HORARIO
048900*-----------------------------------------------------------------
049000 2130-VALIDAR-HORARIO-I.
049100
049200     DIVIDE SOM-START-TIME BY 100
049300            GIVING WS-SCRATCH-HH REMAINDER WS-SCRATCH-MM
049400     COMPUTE WS-NUEVO-INICIO-MIN = (WS-SCRATCH-HH * 60)
049500                                  + WS-SCRATCH-MM
049600     COMPUTE WS-NUEVO-FIN-MIN = WS-NUEVO-INICIO-MIN
049700                               + WS-TOTAL-DURACION
049800
049900     DIVIDE WS-NUEVO-FIN-MIN BY 60
050000            GIVING WS-SCRATCH-HH REMAINDER WS-SCRATCH-MM
050100     COMPUTE WS-HORA-FIN-CALC = (WS-SCRATCH-HH * 100)
050200                               + WS-SCRATCH-MM
050300
050400     IF SOM-START-TIME < CT-HORA-APERTURA OR
050500        WS-HORA-FIN-CALC > CT-HORA-CIERRE
050600        MOVE 'S' TO WS-RECHAZO-FLAG
050700        MOVE 'FUERA DEL HORARIO DE ATENCION' TO WS-MOTIVO-RECHAZO
050800     ELSE
050900        DIVIDE SOM-START-TIME BY 100
051000               GIVING WS-HORA-EDIT-HH REMAINDER WS-HORA-EDIT-MM
051100        STRING WS-HORA-EDIT-HH DELIMITED BY SIZE
051200               ':'             DELIMITED BY SIZE
051300               WS-HORA-EDIT-MM DELIMITED BY SIZE
051400          INTO WS-HHMM-INICIO-FMT
051500        DIVIDE WS-HORA-FIN-CALC BY 100
051600               GIVING WS-HORA-EDIT-HH REMAINDER WS-HORA-EDIT-MM
051700        STRING WS-HORA-EDIT-HH DELIMITED BY SIZE
051800               ':'             DELIMITED BY SIZE
051900               WS-HORA-EDIT-MM DELIMITED BY SIZE
052000          INTO WS-HHMM-FIN-FMT
052100        STRING WS-HHMM-INICIO-FMT DELIMITED BY SIZE
052200               '-'               DELIMITED BY SIZE
052300               WS-HHMM-FIN-FMT   DELIMITED BY SIZE
052400          INTO WS-TIME-SLOT-CALC
052500     END-IF.
052600
052700 2130-VALIDAR-HORARIO-F. EXIT.
052800
052900*-----------------------------------------------------------------
053000*    PASO 4 - VALIDAR QUE NO SEA PASADO NI SUPERE LOS 7 DIAS
053100*-----------------------------------------------------------------
053200 2140-VALIDAR-ANTICIPACION-I.
053300
053400     MOVE WS-AHORA-FECHA TO WS-JUL-FECHA-IN
053500     PERFORM 7000-FECHA-A-JULIANO-I THRU 7000-FECHA-A-JULIANO-F
053600     DIVIDE WS-AHORA-HORA BY 10000
053700            GIVING WS-SCRATCH-HH REMAINDER WS-SCRATCH-REM4
053800     DIVIDE WS-SCRATCH-REM4 BY 100
053900            GIVING WS-SCRATCH-MM REMAINDER WS-SCRATCH-SS
054000     COMPUTE WS-AHORA-ABS-MIN = (WS-JUL-DIAS * 1440)
054100                               + (WS-SCRATCH-HH * 60)
054200                               + WS-SCRATCH-MM
054300
054400     MOVE SOM-BOOKING-DATE TO WS-JUL-FECHA-IN
054500     PERFORM 7000-FECHA-A-JULIANO-I THRU 7000-FECHA-A-JULIANO-F
054600     DIVIDE SOM-START-TIME BY 100
054700            GIVING WS-SCRATCH-HH REMAINDER WS-SCRATCH-MM
054800     COMPUTE WS-SOLICITUD-ABS-MIN = (WS-JUL-DIAS * 1440)
054900                                   + (WS-SCRATCH-HH * 60)
055000                                   + WS-SCRATCH-MM
055100
055200     IF WS-SOLICITUD-ABS-MIN < WS-AHORA-ABS-MIN
055300        MOVE 'S' TO WS-RECHAZO-FLAG
055400        MOVE 'LA FECHA/HORA SOLICITADA YA PASO'
055500          TO WS-MOTIVO-RECHAZO
055600     ELSE
055700        COMPUTE WS-LIMITE-ABS-MIN = WS-AHORA-ABS-MIN
055800                                   + (CT-MAX-DIAS-ANTIC * 1440)
055900        IF WS-SOLICITUD-ABS-MIN > WS-LIMITE-ABS-MIN
056000           MOVE 'S' TO WS-RECHAZO-FLAG
056100           MOVE 'SUPERA EL MAXIMO DE DIAS DE ANTICIPACION'
056200             TO WS-MOTIVO-RECHAZO
056300        END-IF
056400     END-IF.
056500
056600 2140-VALIDAR-ANTICIPACION-F. EXIT.
056700
056800*-----------------------------------------------------------------
056900*    PASO 5 - RECHAZAR SI EL MISMO CLIENTE YA TIENE OTRO TURNO
057000*    IGUAL (EXCLUYENDO LA PROPIA RESERVA QUE SE MODIFICA)
057100*-----------------------------------------------------------------
057200 2150-VALIDAR-DUPLICADO-I.
057300
057400     MOVE 'N' TO WS-CONFLICTO-FLAG
057500     PERFORM 2151-PROBAR-UNA-RESERVA-I
057600        THRU 2151-PROBAR-UNA-RESERVA-F
057700             VARYING WS-IX-RES FROM 1 BY 1
057800               UNTIL WS-IX-RES > TB-BOOKING-CANT
057900                  OR WS-HAY-CONFLICTO
058000
058100     IF WS-HAY-CONFLICTO
058200        MOVE 'S' TO WS-RECHAZO-FLAG
058300        MOVE 'EL CLIENTE YA TIENE RESERVA EN ESE HORARIO'
058400          TO WS-MOTIVO-RECHAZO
058500     END-IF.
058600
058700 2150-VALIDAR-DUPLICADO-F. EXIT.
058800
058900 2151-PROBAR-UNA-RESERVA-I.
059000
059100     IF WS-IX-RES NOT EQUAL WS-RESERVA-IX
059200        AND TB-BKG-CUSTOMER-EMAIL (WS-IX-RES) EQUAL
059300            TB-BKG-CUSTOMER-EMAIL (WS-RESERVA-IX)
059400        AND TB-BKG-BOOKING-DATE (WS-IX-RES) EQUAL SOM-BOOKING-DATE
059500        AND TB-BKG-TIME-SLOT (WS-IX-RES) EQUAL WS-TIME-SLOT-CALC
059600        MOVE 'S' TO WS-CONFLICTO-FLAG
059700     END-IF.
059800
059900 2151-PROBAR-UNA-RESERVA-F. EXIT.
060000
060100*-----------------------------------------------------------------
060200*    PASO 6 - RESOLVER ESPECIALISTA (PEDIDO O AUTOMATICO)
060300*-----------------------------------------------------------------
060400 2160-RESOLVER-ESPECIALISTA-I.
060500
060600     IF SOM-SPECIALIST-ID NOT = ZEROES
060700        MOVE SOM-SPECIALIST-ID TO WS-ESPECIALISTA-PROBAR
060800        PERFORM 2162-VALIDAR-ESPECIALISTA-ACTIVO-I
060900           THRU 2162-VALIDAR-ESPECIALISTA-ACTIVO-F
061000        IF NOT WS-SOLICITUD-RECHAZADA
061100           PERFORM 2165-VERIFICAR-DISPONIBILIDAD-I
061200              THRU 2165-VERIFICAR-DISPONIBILIDAD-F
061300           IF WS-HAY-CONFLICTO
061400              MOVE 'S' TO WS-RECHAZO-FLAG
061500              MOVE 'ESPECIALISTA NO DISPONIBLE'
061600                TO WS-MOTIVO-RECHAZO
061700           ELSE
061800              MOVE WS-ESPECIALISTA-PROBAR
061900                TO WS-ESPECIALISTA-ELEGIDO
062000           END-IF
062100        END-IF
062200     ELSE
062300        PERFORM 2161-PROBAR-UN-ESPECIALISTA-I
062400           THRU 2161-PROBAR-UN-ESPECIALISTA-F
062500                VARYING WS-ESPECIALISTA-IX FROM 1 BY 1
062600                  UNTIL WS-ESPECIALISTA-IX > TB-USER-CANT
062700                     OR WS-ESPECIALISTA-ELEGIDO NOT = ZEROES
062800        IF WS-ESPECIALISTA-ELEGIDO = ZEROES
062900           MOVE 'S' TO WS-RECHAZO-FLAG
063000           MOVE 'NO HAY ESPECIALISTA DISPONIBLE'
063100             TO WS-MOTIVO-RECHAZO
063200        END-IF
063300     END-IF.
063400
063500 2160-RESOLVER-ESPECIALISTA-F. EXIT.
063600
063700 2161-PROBAR-UN-ESPECIALISTA-I.
063800
063900     IF TB-USR-ROLE   (WS-ESPECIALISTA-IX) EQUAL 'SPECIALIST'
064000        AND TB-USR-STATUS (WS-ESPECIALISTA-IX) EQUAL 'ACTIVE'
064100        MOVE TB-USR-USER-ID (WS-ESPECIALISTA-IX)
064200          TO WS-ESPECIALISTA-PROBAR
064300        PERFORM 2165-VERIFICAR-DISPONIBILIDAD-I
064400           THRU 2165-VERIFICAR-DISPONIBILIDAD-F
064500        IF NOT WS-HAY-CONFLICTO
064600           MOVE WS-ESPECIALISTA-PROBAR TO WS-ESPECIALISTA-ELEGIDO
064700        END-IF
064800     END-IF.
064900
065000 2161-PROBAR-UN-ESPECIALISTA-F. EXIT.
065100
065200 2162-VALIDAR-ESPECIALISTA-ACTIVO-I.
065300
065400     SET IX-USER TO 1
065500     MOVE ZEROES TO WS-ESPECIALISTA-IX
065600     SEARCH TB-USER-TABLA
065700        AT END
065800           CONTINUE
065900        WHEN TB-USR-USER-ID (IX-USER) EQUAL WS-ESPECIALISTA-PROBAR
066000             AND TB-USR-ROLE (IX-USER) EQUAL 'SPECIALIST'
066100             AND TB-USR-STATUS (IX-USER) EQUAL 'ACTIVE'
066200           SET WS-ESPECIALISTA-IX TO IX-USER
066300     END-SEARCH
066400
066500     IF WS-ESPECIALISTA-IX = ZEROES
066600        MOVE 'S' TO WS-RECHAZO-FLAG
066700        MOVE 'ESPECIALISTA NO EXISTE O INACTIVO'
066800          TO WS-MOTIVO-RECHAZO
066900     END-IF.
067000
067100 2162-VALIDAR-ESPECIALISTA-ACTIVO-F. EXIT.
067200
067300*-----------------------------------------------------------------
067400*    VERIFICA SOLAPE DE AGENDA Y COINCIDENCIA EXACTA DE RESERVA,
067500*    SIN CONTAR LA PROPIA RESERVA QUE SE ESTA MODIFICANDO
067600*-----------------------------------------------------------------
067700 2165-VERIFICAR-DISPONIBILIDAD-I.
067800
067900     MOVE 'N' TO WS-CONFLICTO-FLAG
068000
068100     PERFORM 2166-PROBAR-FRANJA-AGENDA-I
068200        THRU 2166-PROBAR-FRANJA-AGENDA-F
068300             VARYING WS-IX-AGE FROM 1 BY 1
068400               UNTIL WS-IX-AGE > TB-SCHEDULE-CANT
068500                  OR WS-HAY-CONFLICTO
068600
068700     IF NOT WS-HAY-CONFLICTO
068800        PERFORM 2167-PROBAR-RESERVA-EXACTA-I
068900           THRU 2167-PROBAR-RESERVA-EXACTA-F
069000                VARYING WS-IX-RES FROM 1 BY 1
069100                  UNTIL WS-IX-RES > TB-BOOKING-CANT
069200                     OR WS-HAY-CONFLICTO
069300     END-IF.
069400
069500 2165-VERIFICAR-DISPONIBILIDAD-F. EXIT.
069600
069700 2166-PROBAR-FRANJA-AGENDA-I.
069800
069900     IF TB-SCH-SPECIALIST-ID (WS-IX-AGE) EQUAL
070000                              WS-ESPECIALISTA-PROBAR
070100        AND TB-SCH-SCHED-DATE (WS-IX-AGE) EQUAL SOM-BOOKING-DATE
070200        AND NOT (TB-SCH-SPECIALIST-ID (WS-IX-AGE) EQUAL
070300                              WS-FV-SPECIALIST-ID
070400                 AND TB-SCH-SCHED-DATE (WS-IX-AGE) EQUAL
070500                              WS-FV-BOOKING-DATE
070600                 AND TB-SCH-TIME-SLOT (WS-IX-AGE) EQUAL
070700                              WS-FV-TIME-SLOT)
070800        MOVE TB-SCH-TIME-SLOT (WS-IX-AGE) TO WS-FRANJA-PARSE
070900        COMPUTE WS-FRANJA-INICIO-MIN = (WS-FP-INI-HH * 60)
071000                                      + WS-FP-INI-MM
071100        COMPUTE WS-FRANJA-FIN-MIN    = (WS-FP-FIN-HH * 60)
071200                                      + WS-FP-FIN-MM
071300        IF WS-NUEVO-INICIO-MIN < WS-FRANJA-FIN-MIN
071400           AND WS-FRANJA-INICIO-MIN < WS-NUEVO-FIN-MIN
071500           MOVE 'S' TO WS-CONFLICTO-FLAG
071600        END-IF
071700     END-IF.
071800
071900 2166-PROBAR-FRANJA-AGENDA-F. EXIT.
072000
072100 2167-PROBAR-RESERVA-EXACTA-I.
072200
072300     IF WS-IX-RES NOT EQUAL WS-RESERVA-IX
072400        AND TB-BKG-SPECIALIST-ID (WS-IX-RES) EQUAL
072500                              WS-ESPECIALISTA-PROBAR
072600        AND TB-BKG-BOOKING-DATE (WS-IX-RES) EQUAL
072700                              SOM-BOOKING-DATE
072800        AND TB-BKG-TIME-SLOT (WS-IX-RES) EQUAL WS-TIME-SLOT-CALC
072900        AND (TB-BKG-STATUS (WS-IX-RES) EQUAL 'PENDING'
073000             OR TB-BKG-STATUS (WS-IX-RES) EQUAL 'CONFIRMED')
073100        MOVE 'S' TO WS-CONFLICTO-FLAG
073200     END-IF.
073300
073400 2167-PROBAR-RESERVA-EXACTA-F. EXIT.
073500
073600*-----------------------------------------------------------------
073700*    PASO 7 - LIBERAR LA FRANJA VIEJA (CALL PGMRLBTA), GRABAR LA
073800*    FRANJA NUEVA Y ACTUALIZAR LA RESERVA EN LA TABLA EN MEMORIA
073900*-----------------------------------------------------------------
074000 2170-APLICAR-MODIFICACION-I.
074100
074200     MOVE WS-FV-SPECIALIST-ID   TO LK-LIB-SPECIALIST-ID
074300     MOVE WS-FV-BOOKING-DATE    TO LK-LIB-SCHED-DATE
074400     MOVE WS-FV-TIME-SLOT       TO LK-LIB-TIME-SLOT
074500     MOVE SOM-BOOKING-ID        TO LK-LIB-EXCLUDE-BKG-ID
074600     CALL WS-PGM-SUBRUTINA USING LK-LIBERA-PARMS
074700                                  TB-BOOKING-AREA
074800                                  TB-SCHEDULE-AREA
074900
075000     ADD 1 TO TB-SCHEDULE-CANT
075100     MOVE WS-ESPECIALISTA-ELEGIDO
075200       TO TB-SCH-SPECIALIST-ID (TB-SCHEDULE-CANT)
075300     MOVE SOM-BOOKING-DATE
075400       TO TB-SCH-SCHED-DATE (TB-SCHEDULE-CANT)
075500     MOVE WS-TIME-SLOT-CALC
075600       TO TB-SCH-TIME-SLOT (TB-SCHEDULE-CANT)
075700     SET TB-SCH-AVAILABLE (TB-SCHEDULE-CANT) TO TRUE
075800
075900     MOVE WS-ESPECIALISTA-ELEGIDO
076000       TO TB-BKG-SPECIALIST-ID (WS-RESERVA-IX)
076100     PERFORM 2171-COPIAR-SERVICIOS-I THRU 2171-COPIAR-SERVICIOS-F
076200             VARYING WS-IX-SVC-SEL FROM 1 BY 1
076300               UNTIL WS-IX-SVC-SEL > 3
076400     MOVE SOM-SERVICE-COUNT
076500       TO TB-BKG-SERVICE-COUNT (WS-RESERVA-IX)
076600     MOVE SOM-BOOKING-DATE
076700       TO TB-BKG-BOOKING-DATE (WS-RESERVA-IX)
076800     MOVE SOM-START-TIME
076900       TO TB-BKG-START-TIME (WS-RESERVA-IX)
077000     MOVE WS-HORA-FIN-CALC
077100       TO TB-BKG-END-TIME (WS-RESERVA-IX)
077200     MOVE WS-TIME-SLOT-CALC
077300       TO TB-BKG-TIME-SLOT (WS-RESERVA-IX)
077400     MOVE WS-TOTAL-PRECIO-CALC
077500       TO TB-BKG-TOTAL-PRICE (WS-RESERVA-IX)
077600     MOVE WS-AHORA-NUM
077700       TO TB-BKG-UPDATED-AT (WS-RESERVA-IX)
077800
077900     SET TB-SCH-NOT-AVAILABLE (TB-SCHEDULE-CANT) TO TRUE
078000
078100     DISPLAY '  RESERVA ' SOM-BOOKING-ID ' MODIFICADA - RETORNO'
078200             ' DE PGMRLBTA ' LK-LIB-RETORNO.
078300
078400 2170-APLICAR-MODIFICACION-F. EXIT.
078500
078600 2171-COPIAR-SERVICIOS-I.
078700
078800     IF WS-IX-SVC-SEL <= SOM-SERVICE-COUNT
078900        MOVE SOM-SERVICE-IDS (WS-IX-SVC-SEL)
079000          TO TB-BKG-SERVICE-IDS (WS-RESERVA-IX, WS-IX-SVC-SEL)
079100     ELSE
079200        MOVE ZEROES
079300          TO TB-BKG-SERVICE-IDS (WS-RESERVA-IX, WS-IX-SVC-SEL)
079400     END-IF.
079500
079600 2171-COPIAR-SERVICIOS-F. EXIT.
079700
079800*-----------------------------------------------------------------
079900 2900-LEER-SOLICITUD-I.
080000
080100     READ ARCH-SOLICITUD INTO REG-SOLICITUD-MODIF
080200     EVALUATE FS-SOL
080300        WHEN '00'
080400           CONTINUE
080500        WHEN '10'
080600           SET WS-FIN-SOLICITUDES TO TRUE
080700        WHEN OTHER
080800           DISPLAY '* ERROR LECTURA SOLICITUDES - STATUS ' FS-SOL
080900           SET WS-FIN-SOLICITUDES TO TRUE
081000     END-EVALUATE.
081100
081200 2900-LEER-SOLICITUD-F. EXIT.
081300
081400*////////// PARRAFO COMUN DE FECHA/HORA Y DE JULIANO /////////////
081500     COPY FHACTUAL.
081600     COPY FHJULIAN.
081700
081800*-----------------------------------------------------------------
081900*    FIN DE CORRIDA - SE REGRABAN POR COMPLETO AGENDA Y RESERVAS
082000*-----------------------------------------------------------------
082100 9999-FINAL-I.
082200
082300     OPEN OUTPUT ARCH-AGENDA
082400     PERFORM 9020-GRABAR-UNA-FRANJA-I THRU 9020-GRABAR-UNA-FRANJA-F
082500             VARYING WS-IX-AGE FROM 1 BY 1
082600               UNTIL WS-IX-AGE > TB-SCHEDULE-CANT
082700     CLOSE ARCH-AGENDA
082800
082900     OPEN OUTPUT ARCH-RESERVA
083000     PERFORM 9030-GRABAR-UNA-RESERVA-I
083100        THRU 9030-GRABAR-UNA-RESERVA-F
083200             VARYING WS-IX-RES FROM 1 BY 1
083300               UNTIL WS-IX-RES > TB-BOOKING-CANT
083400     CLOSE ARCH-RESERVA
083500
083600     CLOSE ARCH-SOLICITUD.
083700
083800 9999-FINAL-F. EXIT.
083900
084000 9020-GRABAR-UNA-FRANJA-I.
084100
084200     MOVE TB-SCH-SPECIALIST-ID (WS-IX-AGE) TO SCH-SPECIALIST-ID
084300     MOVE TB-SCH-SCHED-DATE    (WS-IX-AGE) TO SCH-SCHED-DATE
084400     MOVE TB-SCH-TIME-SLOT     (WS-IX-AGE) TO SCH-TIME-SLOT
084500     MOVE TB-SCH-AVAILABILITY  (WS-IX-AGE) TO SCH-AVAILABILITY
084600     WRITE REG-SCHEDULE.
084700
084800 9020-GRABAR-UNA-FRANJA-F. EXIT.
084900
085000 9030-GRABAR-UNA-RESERVA-I.
085100
085200     MOVE TB-BKG-BOOKING-ID     (WS-IX-RES) TO BKG-BOOKING-ID
085300     MOVE TB-BKG-CUSTOMER-EMAIL (WS-IX-RES) TO BKG-CUSTOMER-EMAIL
085400     MOVE TB-BKG-SPECIALIST-ID  (WS-IX-RES) TO BKG-SPECIALIST-ID
085500     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 1) TO BKG-SERVICE-IDS (1)
085600     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 2) TO BKG-SERVICE-IDS (2)
085700     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 3) TO BKG-SERVICE-IDS (3)
085800     MOVE TB-BKG-SERVICE-COUNT  (WS-IX-RES) TO BKG-SERVICE-COUNT
085900     MOVE TB-BKG-BOOKING-DATE   (WS-IX-RES) TO BKG-BOOKING-DATE
086000     MOVE TB-BKG-START-TIME     (WS-IX-RES) TO BKG-START-TIME
086100     MOVE TB-BKG-END-TIME       (WS-IX-RES) TO BKG-END-TIME
086200     MOVE TB-BKG-TIME-SLOT      (WS-IX-RES) TO BKG-TIME-SLOT
086300     MOVE TB-BKG-TOTAL-PRICE    (WS-IX-RES) TO BKG-TOTAL-PRICE
086400     MOVE TB-BKG-STATUS         (WS-IX-RES) TO BKG-STATUS
086500     MOVE TB-BKG-PAYMENT-STATUS (WS-IX-RES) TO BKG-PAYMENT-STATUS
086600     MOVE TB-BKG-CHECK-IN-TIME  (WS-IX-RES) TO BKG-CHECK-IN-TIME
086700     MOVE TB-BKG-CHECK-OUT-TIME (WS-IX-RES) TO BKG-CHECK-OUT-TIME
086800     MOVE TB-BKG-CREATED-AT     (WS-IX-RES) TO BKG-CREATED-AT
086900     MOVE TB-BKG-UPDATED-AT     (WS-IX-RES) TO BKG-UPDATED-AT
087000     WRITE REG-BOOKING.
087100
087200 9030-GRABAR-UNA-RESERVA-F. EXIT.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMGPBTA.
000300 AUTHOR. R VELEZ.
000400 INSTALLATION. BEAUTYA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 1999-03-15.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - MODULO DE PAGOS BEAUTYA.
000800
000900*****************************************************************
001000*    PGMGPBTA  -  LIQUIDACION DE PAGOS DE LA PASARELA VNPAY      *
001100*    =========================================================  *
001200*    RECIBE, POR LOTE, LAS NOTIFICACIONES DE RETORNO DE LA       *
001300*    PASARELA (IPN / RETURN URL DE VNPAY, VOLCADAS A UN ARCHIVO  *
001400*    PLANO POR EL SUBSISTEMA DE ENLACE ANTES DE ESTA CORRIDA) Y  *
001500*    ACTUALIZA EL REGISTRO DE PAGO Y LA RESERVA ASOCIADA.        *
001600*                                                                 *
001700*    LA VERIFICACION DE FIRMA HMAC DE VNPAY SE HACE EN EL        *
001800*    SUBSISTEMA DE ENLACE ANTES DE GENERAR EL ARCHIVO DE         *
001900*    SOLICITUDES -- AQUI SOLO SE INTERPRETA EL CODIGO DE         *
002000*    RESULTADO YA VALIDADO (VER BTA-0048).                       *
002100*****************************************************************
002200*    HISTORIAL DE CAMBIOS
002300*    ---------------------------------------------------------
002400*    QUIEN      FECHA      PEDIDO     DESCRIPCION
002500*    RVELEZ     1999-03-15 BTA-0038   VERSION INICIAL             BTA-0038
002600*    RVELEZ     1999-04-02 BTA-0042   AGREGADO CAMINO IDEMPOTENTE BTA-0042
002700*                                     (REPLAY DE UN PAGO YA SUCCESS)
002800*    PGOMEZ     1999-07-30 BTA-0069   Y2K - PAYMENT-TIME A CCYY   BTA-0069
002900*    PGOMEZ     2000-01-20 BTA-0087   VERIFICADA EN VIVO LA       BTA-0087
003000*                                     LIQUIDACION DE LA PASARELA  
003100*                                     CON PAYMENT-TIME DE ENERO DE
003200*                                     2000, SIN NOVEDAD           
003300*****************************************************************
003400
003500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003600 ENVIRONMENT DIVISION.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT ARCH-RESERVA    ASSIGN DDRESBTA
004000            FILE STATUS IS FS-RES.
004100     SELECT ARCH-PAGO       ASSIGN DDPAGBTA
004200            FILE STATUS IS FS-PAG.
004300     SELECT ARCH-SOLICITUD  ASSIGN DDSVNBTA
004400            FILE STATUS IS FS-SOL.
004500
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 FD  ARCH-RESERVA
005100     BLOCK CONTAINS 0 RECORDS
005200     RECORDING MODE IS F.
005300 COPY BOOKREC.
005400
005500 FD  ARCH-PAGO
005600     BLOCK CONTAINS 0 RECORDS
005700     RECORDING MODE IS F.
005800 COPY PAYMREC.
005900
006000 FD  ARCH-SOLICITUD
006100     BLOCK CONTAINS 0 RECORDS
006200     RECORDING MODE IS F.
006300*     NOTIFICACION DE RETORNO DE LA PASARELA, YA DESARMADA POR
006400*     EL SUBSISTEMA DE ENLACE - UN RENGLON POR LIQUIDACION
006500 01  REG-SOLICITUD-VNPAY.
006600     03  VNP-ORDER-INFO          PIC X(40).
006700     03  VNP-TRANSACTION-STATUS  PIC X(02).
006800     03  VNP-GATEWAY-TRANS-ID    PIC X(30).
006900     03  VNP-AMOUNT-X100         PIC 9(11).
007000     03  FILLER                  PIC X(17).
007100
007200 WORKING-STORAGE SECTION.
007300*=======================*
007400
007500 77  FS-RES                      PIC XX VALUE SPACES.
007600 77  FS-PAG                      PIC XX VALUE SPACES.
007700 77  FS-SOL                      PIC XX VALUE SPACES.
007800
007900 77  WS-STATUS-FIN-RES           PIC X VALUE 'N'.
008000     88  WS-FIN-RES                    VALUE 'S'.
008100     88  WS-NO-FIN-RES                 VALUE 'N'.
008200 77  WS-STATUS-FIN-PAG           PIC X VALUE 'N'.
008300     88  WS-FIN-PAG                    VALUE 'S'.
008400     88  WS-NO-FIN-PAG                 VALUE 'N'.
008500 77  WS-STATUS-FIN-SOL           PIC X VALUE 'N'.
008600     88  WS-FIN-SOL                    VALUE 'S'.
008700     88  WS-NO-FIN-SOL                 VALUE 'N'.
008800
008900 77  WS-IX-RES                   PIC 9(5) COMP.
009000 77  WS-IX-PAG                   PIC 9(5) COMP.
009100 77  WS-CANT-LIQUIDADAS          PIC 9(5) COMP VALUE ZEROES.
009200 77  WS-CANT-REPLAY              PIC 9(5) COMP VALUE ZEROES.
009300 77  WS-CANT-RECHAZADAS          PIC 9(5) COMP VALUE ZEROES.
009400
009500 77  WS-RESERVA-IX               PIC 9(5) COMP VALUE ZEROES.
009600 77  WS-PAGO-IX                  PIC 9(5) COMP VALUE ZEROES.
009700 77  WS-RECHAZO-FLAG             PIC X VALUE 'N'.
009800     88  WS-SOLICITUD-RECHAZADA        VALUE 'S'.
009900 77  WS-MOTIVO-RECHAZO           PIC X(40) VALUE SPACES.
010000
010100*----------- DESARME DEL ORDER-INFO "PREFIJO-IDRESERVA-..." ------
010200 77  WS-OI-PREFIJO               PIC X(15).
010300 77  WS-OI-BOOKING-ID-ALFA       PIC X(09).
010400 77  WS-OI-RESTO                 PIC X(15).
010500 77  WS-OI-BOOKING-ID            PIC 9(09).
010600
010700*////////// COPYS DE CONSTANTES, FECHA Y TABLAS EN MEMORIA ///////
010800     COPY BTACONST.
010900     COPY WSFECHA.
011000     COPY TBBOOK.
011100     COPY TBPAY.
011200
011300 01  WS-AHORA-TRAZA-R REDEFINES WS-AHORA-FECHA.
011400     03  WS-AT-CCYY              PIC 9(04).
011500     03  WS-AT-MM                PIC 9(02).
011600     03  WS-AT-DD                PIC 9(02).
011700
011800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011900 PROCEDURE DIVISION.
012000
012100 MAIN-PROGRAM-INICIO.
012200
012300     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
012400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
012500             UNTIL WS-FIN-SOL
012600     PERFORM 9999-FINAL-I  THRU 9999-FINAL-F
012700
012800     DISPLAY 'PGMGPBTA - LIQUIDADAS..: ' WS-CANT-LIQUIDADAS
012900     DISPLAY 'PGMGPBTA - REPLAY (OK)..: ' WS-CANT-REPLAY
013000     DISPLAY 'PGMGPBTA - RECHAZADAS...: ' WS-CANT-RECHAZADAS.
013100
013200 MAIN-PROGRAM-FINAL. GOBACK.
013300
013400*-----------------------------------------------------------------
013500 1000-INICIO-I.
013600
013700     OPEN INPUT ARCH-RESERVA
013800     OPEN INPUT ARCH-PAGO
013900     OPEN INPUT ARCH-SOLICITUD
014000
014100     PERFORM 1100-CARGAR-RESERVAS-I THRU 1100-CARGAR-RESERVAS-F
014200     PERFORM 1200-CARGAR-PAGOS-I    THRU 1200-CARGAR-PAGOS-F
014300
014400     CLOSE ARCH-RESERVA
014500     CLOSE ARCH-PAGO
014600
014700     PERFORM 9500-OBTENER-FECHA-I THRU 9500-OBTENER-FECHA-F
014800
014900     SET WS-NO-FIN-SOL TO TRUE
015000     PERFORM 1300-LEER-UNA-SOLICITUD-I
015100        THRU 1300-LEER-UNA-SOLICITUD-F.
015200
015300 1000-INICIO-F. EXIT.
015400
015500 1100-CARGAR-RESERVAS-I.
015600
015700     MOVE ZEROES TO TB-BOOKING-CANT
015800     SET WS-NO-FIN-RES TO TRUE
015900     PERFORM 1110-LEER-UNA-RESERVA-I THRU 1110-LEER-UNA-RESERVA-F
016000             UNTIL WS-FIN-RES.
016100
016200 1100-CARGAR-RESERVAS-F. EXIT.
016300
016400 1110-LEER-UNA-RESERVA-I.
016500
016600     READ ARCH-RESERVA INTO REG-BOOKING
016700     EVALUATE FS-RES
016800        WHEN '00'
016900           ADD 1 TO TB-BOOKING-CANT
017000           PERFORM 1111-COPIAR-RESERVA-I THRU 1111-COPIAR-RESERVA-F
017100        WHEN '10'
017200           SET WS-FIN-RES TO TRUE
017300        WHEN OTHER
017400           DISPLAY '* ERROR LECTURA RESERVAS - STATUS ' FS-RES
017500           SET WS-FIN-RES TO TRUE
017600     END-EVALUATE.
017700
017800 1110-LEER-UNA-RESERVA-F. EXIT.
017900
018000 1111-COPIAR-RESERVA-I.
018100
018200     MOVE BKG-BOOKING-ID      TO TB-BKG-BOOKING-ID   (TB-BOOKING-CANT)
018300     MOVE BKG-CUSTOMER-EMAIL  TO TB-BKG-CUSTOMER-EMAIL (TB-BOOKING-CANT)
018400     MOVE BKG-SPECIALIST-ID   TO TB-BKG-SPECIALIST-ID (TB-BOOKING-CANT)
018500     MOVE BKG-SERVICE-IDS (1) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 1)
018600     MOVE BKG-SERVICE-IDS (2) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 2)
018700     MOVE BKG-SERVICE-IDS (3) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 3)
018800     MOVE BKG-SERVICE-COUNT   TO TB-BKG-SERVICE-COUNT (TB-BOOKING-CANT)
018900     MOVE BKG-BOOKING-DATE    TO TB-BKG-BOOKING-DATE (TB-BOOKING-CANT)
019000     MOVE BKG-START-TIME      TO TB-BKG-START-TIME (TB-BOOKING-CANT)
019100     MOVE BKG-END-TIME        TO TB-BKG-END-TIME (TB-BOOKING-CANT)
019200     MOVE BKG-TIME-SLOT       TO TB-BKG-TIME-SLOT (TB-BOOKING-CANT)
019300     MOVE BKG-TOTAL-PRICE     TO TB-BKG-TOTAL-PRICE (TB-BOOKING-CANT)
019400     MOVE BKG-STATUS          TO TB-BKG-STATUS (TB-BOOKING-CANT)
019500     MOVE BKG-PAYMENT-STATUS  TO TB-BKG-PAYMENT-STATUS (TB-BOOKING-CANT)
019600     MOVE BKG-CHECK-IN-TIME   TO TB-BKG-CHECK-IN-TIME (TB-BOOKING-CANT)
019700     MOVE BKG-CHECK-OUT-TIME  TO TB-BKG-CHECK-OUT-TIME (TB-BOOKING-CANT)
019800     MOVE BKG-CREATED-AT      TO TB-BKG-CREATED-AT (TB-BOOKING-CANT)
019900     MOVE BKG-UPDATED-AT      TO TB-BKG-UPDATED-AT (TB-BOOKING-CANT).
020000
020100 1111-COPIAR-RESERVA-F. EXIT.
020200
020300 1200-CARGAR-PAGOS-I.
020400
020500     MOVE ZEROES TO TB-PAYMENT-CANT
020600     SET WS-NO-FIN-PAG TO TRUE
020700     PERFORM 1210-LEER-UN-PAGO-I THRU 1210-LEER-UN-PAGO-F
020800             UNTIL WS-FIN-PAG.
020900
021000 1200-CARGAR-PAGOS-F. EXIT.
021100
021200 1210-LEER-UN-PAGO-I.
021300
021400     READ ARCH-PAGO INTO REG-PAYMENT
021500     EVALUATE FS-PAG
021600        WHEN '00'
021700           ADD 1 TO TB-PAYMENT-CANT
021800           MOVE PAY-PAYMENT-ID     TO
021900                TB-PAY-PAYMENT-ID     (TB-PAYMENT-CANT)
022000           MOVE PAY-BOOKING-ID     TO
022100                TB-PAY-BOOKING-ID     (TB-PAYMENT-CANT)
022200           MOVE PAY-AMOUNT         TO
022300                TB-PAY-AMOUNT         (TB-PAYMENT-CANT)
022400           MOVE PAY-PAYMENT-METHOD TO
022500                TB-PAY-PAYMENT-METHOD (TB-PAYMENT-CANT)
022600           MOVE PAY-TRANSACTION-ID TO
022700                TB-PAY-TRANSACTION-ID (TB-PAYMENT-CANT)
022800           MOVE PAY-STATUS         TO
022900                TB-PAY-STATUS         (TB-PAYMENT-CANT)
023000           MOVE PAY-PAYMENT-TIME   TO
023100                TB-PAY-PAYMENT-TIME   (TB-PAYMENT-CANT)
023200        WHEN '10'
023300           SET WS-FIN-PAG TO TRUE
023400        WHEN OTHER
023500           DISPLAY '* ERROR LECTURA PAGOS - STATUS ' FS-PAG
023600           SET WS-FIN-PAG TO TRUE
023700     END-EVALUATE.
023800
023900 1210-LEER-UN-PAGO-F. EXIT.
024000
024100 1300-LEER-UNA-SOLICITUD-I.
024200
024300     READ ARCH-SOLICITUD INTO REG-SOLICITUD-VNPAY
024400     EVALUATE FS-SOL
024500        WHEN '00'
024600           CONTINUE
024700        WHEN '10'
024800           SET WS-FIN-SOL TO TRUE
024900        WHEN OTHER
025000           DISPLAY '* ERROR LECTURA SOLICITUDES - STATUS ' FS-SOL
025100           SET WS-FIN-SOL TO TRUE
025200     END-EVALUATE.
025300
025400 1300-LEER-UNA-SOLICITUD-F. EXIT.
025500
025600*-----------------------------------------------------------------
025700*    UNA NOTIFICACION DE LA PASARELA POR VUELTA
025800*-----------------------------------------------------------------
025900 2000-PROCESO-I.
026000
026100     MOVE 'N' TO WS-RECHAZO-FLAG
026200     MOVE SPACES TO WS-MOTIVO-RECHAZO
026300     MOVE ZEROES TO WS-RESERVA-IX WS-PAGO-IX
026400
026500     PERFORM 2050-DESARMAR-ORDER-INFO-I
026600        THRU 2050-DESARMAR-ORDER-INFO-F
026700
026800     SET IX-BOOKING TO 1
026900     SEARCH TB-BOOKING-TABLA
027000        AT END
027100           MOVE 'S' TO WS-RECHAZO-FLAG
027200           MOVE 'RESERVA NO EXISTE PARA LA NOTIFICACION'
027300             TO WS-MOTIVO-RECHAZO
027400        WHEN TB-BKG-BOOKING-ID (IX-BOOKING) EQUAL
027500             WS-OI-BOOKING-ID
027600           SET WS-RESERVA-IX TO IX-BOOKING
027700     END-SEARCH
027800
027900     IF NOT WS-SOLICITUD-RECHAZADA
028000        SET IX-PAYMENT TO 1
028100        SEARCH TB-PAYMENT-TABLA
028200           AT END
028300              MOVE 'S' TO WS-RECHAZO-FLAG
028400              MOVE 'NO EXISTE PAGO PARA LA RESERVA'
028500                TO WS-MOTIVO-RECHAZO
028600           WHEN TB-PAY-BOOKING-ID (IX-PAYMENT) EQUAL
028700                WS-OI-BOOKING-ID
028800              SET WS-PAGO-IX TO IX-PAYMENT
028900        END-SEARCH
029000     END-IF
029100
029200     IF WS-SOLICITUD-RECHAZADA
029300        ADD 1 TO WS-CANT-RECHAZADAS
029400        DISPLAY '  RECHAZADA NOTIF. ORDER-INFO=' VNP-ORDER-INFO
029500                ' - ' WS-MOTIVO-RECHAZO
029600     ELSE
029700        IF TB-PAY-STATUS (WS-PAGO-IX) EQUAL CT-PAG-SUCCESS
029800           ADD 1 TO WS-CANT-REPLAY
029900           DISPLAY '  REPLAY IDEMPOTENTE - RESERVA '
030000                   TB-BKG-BOOKING-ID (WS-RESERVA-IX)
030100                   ' YA ESTABA SUCCESS'
030200        ELSE
030300           PERFORM 2100-LIQUIDAR-PAGO-I THRU 2100-LIQUIDAR-PAGO-F
030400           ADD 1 TO WS-CANT-LIQUIDADAS
030500        END-IF
030600     END-IF
030700
030800     PERFORM 1300-LEER-UNA-SOLICITUD-I
030900        THRU 1300-LEER-UNA-SOLICITUD-F.
031000
031100 2000-PROCESO-F. EXIT.
031200
031300 2050-DESARMAR-ORDER-INFO-I.
031400
031500     MOVE SPACES TO WS-OI-PREFIJO WS-OI-BOOKING-ID-ALFA WS-OI-RESTO
031600     MOVE ZEROES TO WS-OI-BOOKING-ID
031700
031800     UNSTRING VNP-ORDER-INFO DELIMITED BY '-'
031900              INTO WS-OI-PREFIJO WS-OI-BOOKING-ID-ALFA WS-OI-RESTO
032000
032100     MOVE WS-OI-BOOKING-ID-ALFA TO WS-OI-BOOKING-ID.
032200
032300 2050-DESARMAR-ORDER-INFO-F. EXIT.
032400
032500 2100-LIQUIDAR-PAGO-I.
032600
032700     MOVE WS-AHORA-NUM TO TB-PAY-PAYMENT-TIME (WS-PAGO-IX)
032800     MOVE VNP-GATEWAY-TRANS-ID
032900       TO TB-PAY-TRANSACTION-ID (WS-PAGO-IX)
033000     COMPUTE TB-PAY-AMOUNT (WS-PAGO-IX) =
033100             VNP-AMOUNT-X100 / 100
033200
033300     IF VNP-TRANSACTION-STATUS EQUAL CT-VNP-COD-EXITO
033400        MOVE CT-PAG-SUCCESS TO TB-PAY-STATUS (WS-PAGO-IX)
033500        MOVE CT-PAG-SUCCESS TO
033600             TB-BKG-PAYMENT-STATUS (WS-RESERVA-IX)
033700        DISPLAY '  RESERVA ' TB-BKG-BOOKING-ID (WS-RESERVA-IX)
033800                ' PAGO LIQUIDADO SUCCESS'
033900     ELSE
034000        MOVE CT-PAG-FAILED TO TB-PAY-STATUS (WS-PAGO-IX)
034100        MOVE CT-PAG-FAILED TO
034200             TB-BKG-PAYMENT-STATUS (WS-RESERVA-IX)
034300        DISPLAY '  RESERVA ' TB-BKG-BOOKING-ID (WS-RESERVA-IX)
034400                ' PAGO LIQUIDADO FAILED - COD '
034500                VNP-TRANSACTION-STATUS
034600     END-IF.
034700
034800 2100-LIQUIDAR-PAGO-F. EXIT.
034900
035000*////////// PARRAFO COMUN DE FECHA/HORA ACTUAL ////////////////
035100     COPY FHACTUAL.
035200
035300*-----------------------------------------------------------------
035400 9999-FINAL-I.
035500
035600     CLOSE ARCH-SOLICITUD
035700
035800     OPEN OUTPUT ARCH-RESERVA
035900     PERFORM 9010-GRABAR-UNA-RESERVA-I THRU 9010-GRABAR-UNA-RESERVA-F
036000             VARYING WS-IX-RES FROM 1 BY 1
036100               UNTIL WS-IX-RES > TB-BOOKING-CANT
036200     CLOSE ARCH-RESERVA
036300
036400     OPEN OUTPUT ARCH-PAGO
036500     PERFORM 9020-GRABAR-UN-PAGO-I THRU 9020-GRABAR-UN-PAGO-F
036600             VARYING WS-IX-PAG FROM 1 BY 1
036700               UNTIL WS-IX-PAG > TB-PAYMENT-CANT
036800     CLOSE ARCH-PAGO.
036900
037000 9999-FINAL-F. EXIT.
037100
037200 9010-GRABAR-UNA-RESERVA-I.
037300
037400     MOVE TB-BKG-BOOKING-ID     (WS-IX-RES) TO BKG-BOOKING-ID
037500     MOVE TB-BKG-CUSTOMER-EMAIL (WS-IX-RES) TO BKG-CUSTOMER-EMAIL
037600     MOVE TB-BKG-SPECIALIST-ID  (WS-IX-RES) TO BKG-SPECIALIST-ID
037700     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 1) TO BKG-SERVICE-IDS (1)
037800     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 2) TO BKG-SERVICE-IDS (2)
037900     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 3) TO BKG-SERVICE-IDS (3)
038000     MOVE TB-BKG-SERVICE-COUNT  (WS-IX-RES) TO BKG-SERVICE-COUNT
038100     MOVE TB-BKG-BOOKING-DATE   (WS-IX-RES) TO BKG-BOOKING-DATE
038200     MOVE TB-BKG-START-TIME     (WS-IX-RES) TO BKG-START-TIME
038300     MOVE TB-BKG-END-TIME       (WS-IX-RES) TO BKG-END-TIME
038400     MOVE TB-BKG-TIME-SLOT      (WS-IX-RES) TO BKG-TIME-SLOT
038500     MOVE TB-BKG-TOTAL-PRICE    (WS-IX-RES) TO BKG-TOTAL-PRICE
038600     MOVE TB-BKG-STATUS         (WS-IX-RES) TO BKG-STATUS
038700     MOVE TB-BKG-PAYMENT-STATUS (WS-IX-RES) TO BKG-PAYMENT-STATUS
038800     MOVE TB-BKG-CHECK-IN-TIME  (WS-IX-RES) TO BKG-CHECK-IN-TIME
038900     MOVE TB-BKG-CHECK-OUT-TIME (WS-IX-RES) TO BKG-CHECK-OUT-TIME
039000     MOVE TB-BKG-CREATED-AT     (WS-IX-RES) TO BKG-CREATED-AT
039100     MOVE TB-BKG-UPDATED-AT     (WS-IX-RES) TO BKG-UPDATED-AT
039200     WRITE REG-BOOKING.
039300
039400 9010-GRABAR-UNA-RESERVA-F. EXIT.
039500
039600 9020-GRABAR-UN-PAGO-I.
039700
039800     MOVE TB-PAY-PAYMENT-ID     (WS-IX-PAG) TO PAY-PAYMENT-ID
039900     MOVE TB-PAY-BOOKING-ID     (WS-IX-PAG) TO PAY-BOOKING-ID
040000     MOVE TB-PAY-AMOUNT         (WS-IX-PAG) TO PAY-AMOUNT
040100     MOVE TB-PAY-PAYMENT-METHOD (WS-IX-PAG) TO PAY-PAYMENT-METHOD
040200     MOVE TB-PAY-TRANSACTION-ID (WS-IX-PAG) TO PAY-TRANSACTION-ID
040300     MOVE TB-PAY-STATUS         (WS-IX-PAG) TO PAY-STATUS
040400     MOVE TB-PAY-PAYMENT-TIME   (WS-IX-PAG) TO PAY-PAYMENT-TIME
040500     WRITE REG-PAYMENT.
040600
040700 9020-GRABAR-UN-PAGO-F. EXIT.

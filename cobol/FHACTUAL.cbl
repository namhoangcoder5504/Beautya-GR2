000100*////////////////////////////////////////////////////////////////
000200*    COPY FHACTUAL.
000300******************************************************************
000400*    PARRAFO COMUN - CARGA WS-AHORA-NUM (CCYYMMDDHHMMSS) CON     *
000500*    LA FECHA/HORA ACTUAL DEL RELOJ DEL SERVIDOR                 *
000600*    REQUIERE COPY WSFECHA EN WORKING-STORAGE                    *
000700******************************************************************
000800*    MANTENIMIENTO:
000900*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001000*    LMORALES   1998-12-01 BTA-0015   VERSION INICIAL             BTA-0015
001100*    LMORALES   2000-01-03 BTA-0076   VERIFICACION EN VIVO DEL    BTA-0076
001200*                                     CAMBIO DE SIGLO - ACCEPT    
001300*                                     FROM DATE DEVUELVE CCYYMMDD 
001400*                                     CORRECTO EN LAS PRIMERAS    
001500*                                     CORRIDAS DE 2000            
001600******************************************************************
001700 9500-OBTENER-FECHA-I.
001800
001900     ACCEPT WS-FECHA-SISTEMA FROM DATE YYYYMMDD
002000     ACCEPT WS-HORA-SISTEMA  FROM TIME
002100
002200     MOVE WS-FECHA-SISTEMA      TO WS-AHORA-FECHA
002300     MOVE WS-HORA-SISTEMA (1:6) TO WS-AHORA-HORA.
002400
002500 9500-OBTENER-FECHA-F. EXIT.
002600*////////////////////////////////////////////////////////////////

000100*////////////////////////////////////////////////////////////////
000200*    COPY TBSCHED.
000300******************************************************************
000400*    TABLA EN MEMORIA DEL ARCHIVO BTA.SCHEDULE.EXTRACT           *
000500*    CARGADA EN 1000-INICIO, RECORRIDA CON SEARCH                *
000600*    MAXIMO 1000 FRANJAS (ESPECIALISTA/FECHA/HORA) POR CORRIDA  *
000700******************************************************************
000800*    MANTENIMIENTO:
000900*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001000*    LMORALES   1998-11-20 BTA-0011   VERSION INICIAL DE LA TABLA BTA-0011
001100*    LMORALES   2000-02-01 BTA-0100   VERIFICADA LA TABLA DE      BTA-0100
001200*                                     AGENDA EN MEMORIA TRAS EL   
001300*                                     CAMBIO DE SIGLO, SIN NOVEDAD
001400******************************************************************
001500 01  TB-SCHEDULE-AREA.
001600     03  TB-SCHEDULE-CANT        PIC 9(5)  COMP.
001700     03  TB-SCHEDULE-TABLA OCCURS 1000 TIMES
001800                           INDEXED BY IX-SCHEDULE.
001900         05  TB-SCH-SPECIALIST-ID    PIC 9(09).
002000         05  TB-SCH-SCHED-DATE       PIC 9(08).
002100         05  TB-SCH-TIME-SLOT        PIC X(11).
002200         05  TB-SCH-AVAILABILITY     PIC X(01).
002300             88  TB-SCH-AVAILABLE          VALUE 'Y'.
002400             88  TB-SCH-NOT-AVAILABLE      VALUE 'N'.
002500*////////////////////////////////////////////////////////////////

000100*////////////////////////////////////////////////////////////////
000200*    COPY QUIZANS.
000300******************************************************************
000400*    LAYOUT RESPUESTA DEL CUESTIONARIO DE TIPO DE PIEL          *
000500*    ARCHIVO BTA.QUIZ.ANSWER - TABLA FIJA DE 40 RESPUESTAS      *
000600*    (10 PREGUNTAS X 4 RESPUESTAS)                               *
000700*    LARGO DE REGISTRO = 85 BYTES                                *
000800******************************************************************
000900*    MANTENIMIENTO:
001000*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001100*    PGOMEZ     1999-01-20 BTA-0024   VERSION INICIAL DEL QUIZ    BTA-0024
001200*    PGOMEZ     1999-01-27 BTA-0026   AGREGADO SKIN-TYPE DERIVADO BTA-0026
001300*                                     POR PAR PREGUNTA/RESPUESTA
001400*    PGOMEZ     2000-01-26 BTA-0091   VERIFICADO EL CATALOGO DE   BTA-0091
001500*                                     RESPUESTAS CONTRA EL        
001600*                                     CUESTIONARIO EN VIVO YA EN  
001700*                                     2000, SIN NOVEDAD           
001800******************************************************************
001900 01  REG-ANSWER.
002000     03  ANS-ANSWER-ID           PIC 9(09).
002100     03  ANS-QUESTION-ID         PIC 9(09).
002200     03  ANS-ANSWER-TEXT         PIC X(60).
002300*     PUNTOS (0-3) QUE ESTA RESPUESTA APORTA AL TIPO DE PIEL
002400     03  ANS-SCORE               PIC 9(01).
002500*     TIPO DE PIEL DERIVADO DEL PAR (PREGUNTA, RESPUESTA)
002600     03  ANS-SKIN-TYPE           PIC X(11).
002700         88  ANS-PIEL-OILY             VALUE 'OILY'.
002800         88  ANS-PIEL-DRY              VALUE 'DRY'.
002900         88  ANS-PIEL-NORMAL           VALUE 'NORMAL'.
003000         88  ANS-PIEL-COMBINATION      VALUE 'COMBINATION'.
003100         88  ANS-PIEL-SENSITIVE        VALUE 'SENSITIVE'.
003200*////////////////////////////////////////////////////////////////

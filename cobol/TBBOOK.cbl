000100*////////////////////////////////////////////////////////////////
000200*    COPY TBBOOK.
000300******************************************************************
000400*    TABLA EN MEMORIA DEL ARCHIVO BTA.BOOKING.EXTRACT            *
000500*    CARGADA UNA VEZ EN 1000-INICIO, RECORRIDA CON SEARCH        *
000600*    (NO HAY ACCESO INDEXADO DISPONIBLE EN ESTE SUBSISTEMA)      *
000700*    MAXIMO 1000 RESERVAS POR CORRIDA DE BATCH                  *
000800******************************************************************
000900*    MANTENIMIENTO:
001000*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001100*    LMORALES   1998-11-14 BTA-0009   VERSION INICIAL DE LA TABLA BTA-0009
001200*    LMORALES   2000-01-31 BTA-0097   VERIFICADA LA TABLA DE      BTA-0097
001300*                                     RESERVAS EN MEMORIA CON     
001400*                                     BOOKING-DATE DE ENERO DE    
001500*                                     2000, SIN NOVEDAD           
001600******************************************************************
001700 01  TB-BOOKING-AREA.
001800     03  TB-BOOKING-CANT         PIC 9(5)  COMP.
001900     03  TB-BOOKING-TABLA OCCURS 1000 TIMES
002000                          INDEXED BY IX-BOOKING.
002100         05  TB-BKG-BOOKING-ID       PIC 9(09).
002200         05  TB-BKG-CUSTOMER-EMAIL   PIC X(60).
002300         05  TB-BKG-SPECIALIST-ID    PIC 9(09).
002400         05  TB-BKG-SERVICE-IDS      PIC 9(09) OCCURS 3 TIMES.
002500         05  TB-BKG-SERVICE-COUNT    PIC 9(01).
002600         05  TB-BKG-BOOKING-DATE     PIC 9(08).
002700         05  TB-BKG-START-TIME       PIC 9(04).
002800         05  TB-BKG-END-TIME         PIC 9(04).
002900         05  TB-BKG-TIME-SLOT        PIC X(11).
003000         05  TB-BKG-TOTAL-PRICE      PIC S9(09)V99 COMP-3.
003100         05  TB-BKG-STATUS           PIC X(11).
003200         05  TB-BKG-PAYMENT-STATUS   PIC X(07).
003300         05  TB-BKG-CHECK-IN-TIME    PIC 9(14).
003400         05  TB-BKG-CHECK-OUT-TIME   PIC 9(14).
003500         05  TB-BKG-CREATED-AT       PIC 9(14).
003600         05  TB-BKG-UPDATED-AT       PIC 9(14).
003700*////////////////////////////////////////////////////////////////

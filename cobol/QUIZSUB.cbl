000100*////////////////////////////////////////////////////////////////
000200*    COPY QUIZSUB.
000300******************************************************************
000400*    LAYOUT LINEA DE ENVIO DE CUESTIONARIO (QUIZ-RESPONSE-INPUT)*
000500*    ARCHIVO BTA.QUIZ.SUBMISSION.EXTRACT                         *
000600*    LARGO DE REGISTRO = 78 BYTES                                *
000700******************************************************************
000800*    MANTENIMIENTO:
000900*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001000*    PGOMEZ     1999-01-20 BTA-0024   VERSION INICIAL DEL QUIZ    BTA-0024
001100*    PGOMEZ     2000-01-27 BTA-0094   VERIFICADO EL EXTRACTO DE   BTA-0094
001200*                                     ENVIOS CONTRA EL            
001300*                                     CUESTIONARIO EN VIVO YA EN  
001400*                                     2000, SIN NOVEDAD           
001500******************************************************************
001600 01  REG-SUBMISSION.
001700     03  SUB-USER-EMAIL          PIC X(60).
001800     03  SUB-QUESTION-ID         PIC 9(09).
001900     03  SUB-ANSWER-ID           PIC 9(09).
002000*////////////////////////////////////////////////////////////////

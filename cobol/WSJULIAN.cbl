000100*////////////////////////////////////////////////////////////////
000200*    COPY WSJULIAN.
000300******************************************************************
000400*    AREA DE TRABAJO PARA CONVERSION FECHA <-> NUMERO DE DIA     *
000500*    ABSOLUTO (TIPO JULIANO, EPOCA BASE 1 DE ENERO DE 1600) Y    *
000600*    PARA SUMAR/RESTAR MINUTOS A UNA FECHA+HORA. USAR JUNTO      *
000700*    CON COPY FHJULIAN EN PROCEDURE DIVISION                     *
000800******************************************************************
000900*    MANTENIMIENTO:
001000*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001100*    RVELEZ     1999-02-20 BTA-0032   VERSION INICIAL - NECESARIA BTA-0032
001200*                                     PARA LA VENTANA DE 7 DIAS
001300*                                     Y LOS BARRIDOS AUTOMATICOS
001400*    PGOMEZ     1999-07-22 BTA-0061   Y2K - VERIFICADO BISIESTO   BTA-0061
001500*                                     DE AÑO 2000 (DIVISIBLE X400)
001600*    PGOMEZ     2000-02-04 BTA-0105   VERIFICADA EN VIVO LA       BTA-0105
001700*                                     CONVERSION JULIANA CON      
001800*                                     FECHAS REALES DE ENERO DE   
001900*                                     2000, SIN NOVEDAD           
002000******************************************************************
002100 01  WS-JUL-AREA.
002200     03  WS-JUL-FECHA-IN          PIC 9(08).
002300     03  WS-JUL-FECHA-IN-R REDEFINES WS-JUL-FECHA-IN.
002400         05  WS-JUL-IN-CCYY       PIC 9(04).
002500         05  WS-JUL-IN-MM         PIC 9(02).
002600         05  WS-JUL-IN-DD         PIC 9(02).
002700     03  WS-JUL-DIAS              PIC 9(09)  COMP.
002800     03  WS-JUL-FECHA-OUT         PIC 9(08).
002900     03  WS-JUL-FECHA-OUT-R REDEFINES WS-JUL-FECHA-OUT.
003000         05  WS-JUL-OUT-CCYY      PIC 9(04).
003100         05  WS-JUL-OUT-MM        PIC 9(02).
003200         05  WS-JUL-OUT-DD        PIC 9(02).
003300     03  WS-JUL-ANIOS-DESDE-1600  PIC 9(05)  COMP.
003400     03  WS-JUL-DIAS-ANIO         PIC 9(05)  COMP.
003500     03  WS-JUL-ES-BISIESTO       PIC X(01)  VALUE 'N'.
003600         88  WS-JUL-BISIESTO            VALUE 'S'.
003700     03  WS-JUL-RESTO-DIAS        PIC 9(09)  COMP.
003800     03  WS-JUL-IX-MES            PIC 9(02)  COMP.
003900     03  WS-JUL-IX-ANIO           PIC 9(05)  COMP.
004000     03  WS-JUL-COCIENTE          PIC 9(05)  COMP.
004100     03  WS-JUL-DIAS-ANIO-LEN     PIC 9(03)  COMP.
004200     03  WS-JUL-DIAS-MES-LEN      PIC 9(02)  COMP.
004300     03  WS-JUL-SALIR-FLAG        PIC X(01)  VALUE 'N'.
004400         88  WS-JUL-SALIR-LOOP          VALUE 'S'.
004500     03  WS-JUL-MINUTOS-BASE      PIC S9(11) COMP.
004600     03  WS-JUL-MINUTOS-DELTA     PIC S9(09) COMP.
004700     03  WS-JUL-MINUTOS-RESULT    PIC S9(11) COMP.
004800     03  WS-JUL-MIN-DIA-RESULT    PIC 9(04)  COMP.
004900     03  WS-JUL-HHMM-IN           PIC 9(04).
005000     03  WS-JUL-HHMM-IN-R REDEFINES WS-JUL-HHMM-IN.
005100         05  WS-JUL-HH-IN         PIC 9(02).
005200         05  WS-JUL-MM-IN         PIC 9(02).
005300     03  WS-JUL-HHMM-OUT          PIC 9(04).
005400     03  WS-JUL-HHMM-OUT-R REDEFINES WS-JUL-HHMM-OUT.
005500         05  WS-JUL-HH-OUT        PIC 9(02).
005600         05  WS-JUL-MM-OUT        PIC 9(02).
005700
005800*----------- TABLA DE DIAS ACUMULADOS AL INICIO DE CADA MES -----
005900 01  TB-DIAS-ACUM-LITERAL.
006000     03  FILLER                   PIC 9(03)  VALUE 000.
006100     03  FILLER                   PIC 9(03)  VALUE 031.
006200     03  FILLER                   PIC 9(03)  VALUE 059.
006300     03  FILLER                   PIC 9(03)  VALUE 090.
006400     03  FILLER                   PIC 9(03)  VALUE 120.
006500     03  FILLER                   PIC 9(03)  VALUE 151.
006600     03  FILLER                   PIC 9(03)  VALUE 181.
006700     03  FILLER                   PIC 9(03)  VALUE 212.
006800     03  FILLER                   PIC 9(03)  VALUE 243.
006900     03  FILLER                   PIC 9(03)  VALUE 273.
007000     03  FILLER                   PIC 9(03)  VALUE 304.
007100     03  FILLER                   PIC 9(03)  VALUE 334.
007200 01  TB-DIAS-ACUM-MES-R REDEFINES TB-DIAS-ACUM-LITERAL.
007300     03  TB-DIAS-ACUM             PIC 9(03)  OCCURS 12 TIMES.
007400
007500*----------- TABLA DE DIAS QUE TIENE CADA MES (NO BISIESTO) -----
007600 01  TB-DIAS-EN-MES-LITERAL.
007700     03  FILLER                   PIC 9(02)  VALUE 31.
007800     03  FILLER                   PIC 9(02)  VALUE 28.
007900     03  FILLER                   PIC 9(02)  VALUE 31.
008000     03  FILLER                   PIC 9(02)  VALUE 30.
008100     03  FILLER                   PIC 9(02)  VALUE 31.
008200     03  FILLER                   PIC 9(02)  VALUE 30.
008300     03  FILLER                   PIC 9(02)  VALUE 31.
008400     03  FILLER                   PIC 9(02)  VALUE 31.
008500     03  FILLER                   PIC 9(02)  VALUE 30.
008600     03  FILLER                   PIC 9(02)  VALUE 31.
008700     03  FILLER                   PIC 9(02)  VALUE 30.
008800     03  FILLER                   PIC 9(02)  VALUE 31.
008900 01  TB-DIAS-EN-MES-R REDEFINES TB-DIAS-EN-MES-LITERAL.
009000     03  TB-DIAS-EN-MES           PIC 9(02)  OCCURS 12 TIMES.
009100*////////////////////////////////////////////////////////////////

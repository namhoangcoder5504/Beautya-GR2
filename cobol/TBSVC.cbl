000100*////////////////////////////////////////////////////////////////
000200*    COPY TBSVC.
000300******************************************************************
000400*    TABLA EN MEMORIA DEL CATALOGO BTA.SERVICE.EXTRACT           *
000500*    CARGADA EN 1000-INICIO, RECORRIDA CON SEARCH                *
000600*    MAXIMO 50 SERVICIOS DE SALON EN EL CATALOGO                *
000700******************************************************************
000800*    MANTENIMIENTO:
000900*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001000*    LMORALES   1998-11-22 BTA-0013   VERSION INICIAL DE LA TABLA BTA-0013
001100*    LMORALES   2000-02-02 BTA-0101   REVISADA LA TABLA DE        BTA-0101
001200*                                     SERVICIOS EN MEMORIA TRAS EL
001300*                                     CAMBIO DE SIGLO, SIN IMPACTO
001400*                                     (NO TIENE FECHAS)           
001500******************************************************************
001600 01  TB-SERVICE-AREA.
001700     03  TB-SERVICE-CANT         PIC 9(5)  COMP.
001800     03  TB-SERVICE-TABLA OCCURS 50 TIMES
001900                         INDEXED BY IX-SERVICE.
002000         05  TB-SVC-SERVICE-ID       PIC 9(09).
002100         05  TB-SVC-SERVICE-NAME     PIC X(60).
002200         05  TB-SVC-PRICE            PIC S9(09)V99 COMP-3.
002300         05  TB-SVC-DURATION-MIN     PIC 9(04).
002400         05  TB-SVC-SKIN-TYPE        PIC X(11).
002500*////////////////////////////////////////////////////////////////

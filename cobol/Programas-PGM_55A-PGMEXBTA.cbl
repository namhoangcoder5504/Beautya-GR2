000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMEXBTA.
000300 AUTHOR. R VELEZ.
000400 INSTALLATION. BEAUTYA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 1999-02-05.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - MODULO DE RESERVAS BEAUTYA.
000800
000900*****************************************************************
001000*    PGMEXBTA  -  BARRIDO DE RESERVAS VENCIDAS POR FECHA         *
001100*    =========================================================  *
001200*    EN PRODUCCION SE DISPARA UNA VEZ POR DIA A LAS 01:00 DESDE  *
001300*    EL SCHEDULER (VER JCL BTAJ006); EN FORMA DE CORRIDA BATCH   *
001400*    PROCESA EL ARCHIVO DE RESERVAS COMPLETO UNA SOLA VEZ.       *
001500*                                                                 *
001600*    TODA RESERVA QUE SIGA EN PENDING, CONFIRMED O IN_PROGRESS   *
001700*    CON FECHA DE TURNO (BOOKING-DATE) ANTERIOR AL DIA DE HOY SE *
001800*    CONSIDERA VENCIDA - EL TURNO YA PASO Y NUNCA SE COMPLETO -  *
001900*    Y SE CANCELA AUTOMATICAMENTE, LIBERANDO SU FRANJA DE AGENDA *
002000*    CON LA MISMA RUTINA PGMRLBTA QUE USAN LAS DEMAS BAJAS.      *
002100*****************************************************************
002200*    HISTORIAL DE CAMBIOS
002300*    ---------------------------------------------------------
002400*    QUIEN      FECHA      PEDIDO     DESCRIPCION
002500*    RVELEZ     1999-02-05 BTA-0029   VERSION INICIAL             BTA-0029
002600*    PGOMEZ     1999-07-29 BTA-0067   Y2K - COMPARACION DE FECHAS BTA-0067
002700*                                     CCYYMMDD DE 8 POSICIONES
002800*    RVELEZ     2000-01-17 BTA-0084   VERIFICADO EN VIVO EL       BTA-0084
002900*                                     BARRIDO DE VENCIDAS CON     
003000*                                     BOOKING-DATE DE DICIEMBRE DE
003100*                                     1999 CONTRA LA FECHA DEL    
003200*                                     SISTEMA YA EN 2000, SIN     
003300*                                     NOVEDAD                     
003400*****************************************************************
003500
003600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003700 ENVIRONMENT DIVISION.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT ARCH-AGENDA  ASSIGN DDAGEBTA
004100            FILE STATUS IS FS-AGE.
004200     SELECT ARCH-RESERVA ASSIGN DDRESBTA
004300            FILE STATUS IS FS-RES.
004400
004500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 FD  ARCH-AGENDA
005000     BLOCK CONTAINS 0 RECORDS
005100     RECORDING MODE IS F.
005200 COPY SCHDTAB.
005300
005400 FD  ARCH-RESERVA
005500     BLOCK CONTAINS 0 RECORDS
005600     RECORDING MODE IS F.
005700 COPY BOOKREC.
005800
005900 WORKING-STORAGE SECTION.
006000*=======================*
006100
006200 77  FS-AGE                      PIC XX VALUE SPACES.
006300 77  FS-RES                      PIC XX VALUE SPACES.
006400
006500 77  WS-STATUS-FIN-AGE           PIC X VALUE 'N'.
006600     88  WS-FIN-AGE                    VALUE 'S'.
006700     88  WS-NO-FIN-AGE                 VALUE 'N'.
006800 77  WS-STATUS-FIN-RES           PIC X VALUE 'N'.
006900     88  WS-FIN-RES                    VALUE 'S'.
007000     88  WS-NO-FIN-RES                 VALUE 'N'.
007100
007200 77  WS-IX-RES                   PIC 9(5) COMP.
007300 77  WS-IX-AGE                   PIC 9(5) COMP.
007400 77  WS-CANT-CANCELADAS          PIC 9(5) COMP VALUE ZEROES.
007500 77  WS-CANT-LEIDAS              PIC 9(5) COMP VALUE ZEROES.
007600
007700 77  WS-EST-VENCIBLE-FLAG        PIC X VALUE 'N'.
007800     88  WS-EST-ES-VENCIBLE            VALUE 'S'.
007900
008000*----------- PARAMETROS PARA LLAMAR A PGMRLBTA -------------------
008100 01  LK-LIBERA-PARMS.
008200     03  LK-LIB-SPECIALIST-ID    PIC 9(09).
008300     03  LK-LIB-SCHED-DATE       PIC 9(08).
008400     03  LK-LIB-TIME-SLOT        PIC X(11).
008500     03  LK-LIB-EXCLUDE-BKG-ID   PIC 9(09).
008600     03  LK-LIB-RETORNO          PIC X(02).
008700         88  LK-LIB-FRANJA-LIBERADA     VALUE '00'.
008800         88  LK-LIB-FRANJA-RETENIDA     VALUE '04'.
008900         88  LK-LIB-FRANJA-NO-EXISTE    VALUE '08'.
009000     03  FILLER                  PIC X(01) VALUE SPACE.
009100 77  WS-PGM-SUBRUTINA            PIC X(08) VALUE 'PGMRLBTA'.
009200
009300*////////// COPYS DE CONSTANTES Y TABLAS EN MEMORIA /////////////
009400     COPY BTACONST.
009500     COPY WSFECHA.
009600     COPY TBSCHED.
009700     COPY TBBOOK.
009800
009900*----------- REDEFINE EL PAQUETE DE FECHA DE HOY PARA TRAZA -----
010000 01  WS-HOY-TRAZA-R REDEFINES WS-AHORA-FECHA.
010100     03  WS-HOY-TRAZA-CCYY       PIC 9(04).
010200     03  WS-HOY-TRAZA-MM         PIC 9(02).
010300     03  WS-HOY-TRAZA-DD         PIC 9(02).
010400
010500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010600 PROCEDURE DIVISION.
010700
010800 MAIN-PROGRAM-INICIO.
010900
011000     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
011100     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
011200             VARYING WS-IX-RES FROM 1 BY 1
011300               UNTIL WS-IX-RES > TB-BOOKING-CANT
011400     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F
011500
011600     DISPLAY 'PGMEXBTA - RESERVAS LEIDAS....: ' WS-CANT-LEIDAS
011700     DISPLAY 'PGMEXBTA - RESERVAS CANCELADAS.: ' WS-CANT-CANCELADAS.
011800
011900 MAIN-PROGRAM-FINAL. GOBACK.
012000
012100*-----------------------------------------------------------------
012200 1000-INICIO-I.
012300
012400     OPEN INPUT ARCH-AGENDA
012500     OPEN INPUT ARCH-RESERVA
012600
012700     PERFORM 1100-CARGAR-AGENDA-I   THRU 1100-CARGAR-AGENDA-F
012800     PERFORM 1200-CARGAR-RESERVAS-I THRU 1200-CARGAR-RESERVAS-F
012900
013000     CLOSE ARCH-AGENDA
013100     CLOSE ARCH-RESERVA
013200
013300     PERFORM 9500-OBTENER-FECHA-I THRU 9500-OBTENER-FECHA-F.
013400
013500 1000-INICIO-F. EXIT.
013600
013700 1100-CARGAR-AGENDA-I.
013800
013900     MOVE ZEROES TO TB-SCHEDULE-CANT
014000     SET WS-NO-FIN-AGE TO TRUE
014100     PERFORM 1110-LEER-UNA-AGENDA-I THRU 1110-LEER-UNA-AGENDA-F
014200             UNTIL WS-FIN-AGE.
014300
014400 1100-CARGAR-AGENDA-F. EXIT.
014500
014600 1110-LEER-UNA-AGENDA-I.
014700
014800     READ ARCH-AGENDA INTO REG-SCHEDULE
014900     EVALUATE FS-AGE
015000        WHEN '00'
015100           ADD 1 TO TB-SCHEDULE-CANT
015200           MOVE SCH-SPECIALIST-ID TO
015300                TB-SCH-SPECIALIST-ID (TB-SCHEDULE-CANT)
015400           MOVE SCH-SCHED-DATE    TO
015500                TB-SCH-SCHED-DATE    (TB-SCHEDULE-CANT)
015600           MOVE SCH-TIME-SLOT     TO
015700                TB-SCH-TIME-SLOT     (TB-SCHEDULE-CANT)
015800           MOVE SCH-AVAILABILITY  TO
015900                TB-SCH-AVAILABILITY  (TB-SCHEDULE-CANT)
016000        WHEN '10'
016100           SET WS-FIN-AGE TO TRUE
016200        WHEN OTHER
016300           DISPLAY '* ERROR LECTURA AGENDA - STATUS ' FS-AGE
016400           SET WS-FIN-AGE TO TRUE
016500     END-EVALUATE.
016600
016700 1110-LEER-UNA-AGENDA-F. EXIT.
016800
016900 1200-CARGAR-RESERVAS-I.
017000
017100     MOVE ZEROES TO TB-BOOKING-CANT
017200     SET WS-NO-FIN-RES TO TRUE
017300     PERFORM 1210-LEER-UNA-RESERVA-I THRU 1210-LEER-UNA-RESERVA-F
017400             UNTIL WS-FIN-RES.
017500
017600 1200-CARGAR-RESERVAS-F. EXIT.
017700
017800 1210-LEER-UNA-RESERVA-I.
017900
018000     READ ARCH-RESERVA INTO REG-BOOKING
018100     EVALUATE FS-RES
018200        WHEN '00'
018300           ADD 1 TO WS-CANT-LEIDAS
018400           ADD 1 TO TB-BOOKING-CANT
018500           PERFORM 1211-COPIAR-RESERVA-I THRU 1211-COPIAR-RESERVA-F
018600        WHEN '10'
018700           SET WS-FIN-RES TO TRUE
018800        WHEN OTHER
018900           DISPLAY '* ERROR LECTURA RESERVAS - STATUS ' FS-RES
019000           SET WS-FIN-RES TO TRUE
019100     END-EVALUATE.
019200
019300 1210-LEER-UNA-RESERVA-F. EXIT.
019400
019500 1211-COPIAR-RESERVA-I.
019600
019700     MOVE BKG-BOOKING-ID      TO TB-BKG-BOOKING-ID   (TB-BOOKING-CANT)
019800     MOVE BKG-CUSTOMER-EMAIL  TO TB-BKG-CUSTOMER-EMAIL (TB-BOOKING-CANT)
019900     MOVE BKG-SPECIALIST-ID   TO TB-BKG-SPECIALIST-ID (TB-BOOKING-CANT)
020000     MOVE BKG-SERVICE-IDS (1) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 1)
020100     MOVE BKG-SERVICE-IDS (2) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 2)
020200     MOVE BKG-SERVICE-IDS (3) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 3)
020300     MOVE BKG-SERVICE-COUNT   TO TB-BKG-SERVICE-COUNT (TB-BOOKING-CANT)
020400     MOVE BKG-BOOKING-DATE    TO TB-BKG-BOOKING-DATE (TB-BOOKING-CANT)
020500     MOVE BKG-START-TIME      TO TB-BKG-START-TIME (TB-BOOKING-CANT)
020600     MOVE BKG-END-TIME        TO TB-BKG-END-TIME (TB-BOOKING-CANT)
020700     MOVE BKG-TIME-SLOT       TO TB-BKG-TIME-SLOT (TB-BOOKING-CANT)
020800     MOVE BKG-TOTAL-PRICE     TO TB-BKG-TOTAL-PRICE (TB-BOOKING-CANT)
020900     MOVE BKG-STATUS          TO TB-BKG-STATUS (TB-BOOKING-CANT)
021000     MOVE BKG-PAYMENT-STATUS  TO TB-BKG-PAYMENT-STATUS (TB-BOOKING-CANT)
021100     MOVE BKG-CHECK-IN-TIME   TO TB-BKG-CHECK-IN-TIME (TB-BOOKING-CANT)
021200     MOVE BKG-CHECK-OUT-TIME  TO TB-BKG-CHECK-OUT-TIME (TB-BOOKING-CANT)
021300     MOVE BKG-CREATED-AT      TO TB-BKG-CREATED-AT (TB-BOOKING-CANT)
021400     MOVE BKG-UPDATED-AT      TO TB-BKG-UPDATED-AT (TB-BOOKING-CANT).
021500
021600 1211-COPIAR-RESERVA-F. EXIT.
021700
021800*-----------------------------------------------------------------
021900*    CICLO PRINCIPAL - UNA RESERVA POR VUELTA (VARYING WS-IX-RES)
022000*    VENCIDA = ESTADO AUN ACTIVO Y FECHA DE TURNO ANTERIOR A HOY
022100*-----------------------------------------------------------------
022200 2000-PROCESO-I.
022300
022400     MOVE 'N' TO WS-EST-VENCIBLE-FLAG
022500
022600     IF TB-BKG-STATUS (WS-IX-RES) EQUAL CT-EST-PENDING
022700        OR TB-BKG-STATUS (WS-IX-RES) EQUAL CT-EST-CONFIRMED
022800        OR TB-BKG-STATUS (WS-IX-RES) EQUAL CT-EST-IN-PROGRESS
022900        SET WS-EST-ES-VENCIBLE TO TRUE
023000     END-IF
023100
023200     IF WS-EST-ES-VENCIBLE
023300        AND TB-BKG-BOOKING-DATE (WS-IX-RES) < WS-AHORA-FECHA
023400        PERFORM 2200-CANCELAR-UNA-RESERVA-I
023500           THRU 2200-CANCELAR-UNA-RESERVA-F
023600     END-IF.
023700
023800 2000-PROCESO-F. EXIT.
023900
024000 2200-CANCELAR-UNA-RESERVA-I.
024100
024200     MOVE TB-BKG-SPECIALIST-ID (WS-IX-RES) TO LK-LIB-SPECIALIST-ID
024300     MOVE TB-BKG-BOOKING-DATE  (WS-IX-RES) TO LK-LIB-SCHED-DATE
024400     MOVE TB-BKG-TIME-SLOT     (WS-IX-RES) TO LK-LIB-TIME-SLOT
024500     MOVE TB-BKG-BOOKING-ID    (WS-IX-RES) TO LK-LIB-EXCLUDE-BKG-ID
024600
024700     MOVE CT-EST-CANCELLED TO TB-BKG-STATUS (WS-IX-RES)
024800     MOVE WS-AHORA-NUM     TO TB-BKG-UPDATED-AT (WS-IX-RES)
024900
025000     CALL WS-PGM-SUBRUTINA USING LK-LIBERA-PARMS
025100                                  TB-BOOKING-AREA
025200                                  TB-SCHEDULE-AREA
025300
025400     ADD 1 TO WS-CANT-CANCELADAS
025500
025600     DISPLAY '  RESERVA ' TB-BKG-BOOKING-ID (WS-IX-RES)
025700             ' AUTO-CANCELADA POR TURNO VENCIDO - FECHA '
025800             TB-BKG-BOOKING-DATE (WS-IX-RES)
025900             ' - PGMRLBTA=' LK-LIB-RETORNO.
026000
026100 2200-CANCELAR-UNA-RESERVA-F. EXIT.
026200
026300*////////// PARRAFO COMUN DE FECHA/HORA ACTUAL ////////////////
026400     COPY FHACTUAL.
026500
026600*-----------------------------------------------------------------
026700*    FIN DE CORRIDA - SE REGRABAN AGENDA Y RESERVA POR COMPLETO
026800*-----------------------------------------------------------------
026900 9999-FINAL-I.
027000
027100     OPEN OUTPUT ARCH-AGENDA
027200     PERFORM 9010-GRABAR-UNA-AGENDA-I THRU 9010-GRABAR-UNA-AGENDA-F
027300             VARYING WS-IX-AGE FROM 1 BY 1
027400               UNTIL WS-IX-AGE > TB-SCHEDULE-CANT
027500     CLOSE ARCH-AGENDA
027600
027700     OPEN OUTPUT ARCH-RESERVA
027800     PERFORM 9020-GRABAR-UNA-RESERVA-I
027900        THRU 9020-GRABAR-UNA-RESERVA-F
028000             VARYING WS-IX-RES FROM 1 BY 1
028100               UNTIL WS-IX-RES > TB-BOOKING-CANT
028200     CLOSE ARCH-RESERVA.
028300
028400 9999-FINAL-F. EXIT.
028500
028600 9010-GRABAR-UNA-AGENDA-I.
028700
028800     MOVE TB-SCH-SPECIALIST-ID (WS-IX-AGE) TO SCH-SPECIALIST-ID
028900     MOVE TB-SCH-SCHED-DATE    (WS-IX-AGE) TO SCH-SCHED-DATE
029000     MOVE TB-SCH-TIME-SLOT     (WS-IX-AGE) TO SCH-TIME-SLOT
029100     MOVE TB-SCH-AVAILABILITY  (WS-IX-AGE) TO SCH-AVAILABILITY
029200     WRITE REG-SCHEDULE.
029300
029400 9010-GRABAR-UNA-AGENDA-F. EXIT.
029500
029600 9020-GRABAR-UNA-RESERVA-I.
029700
029800     MOVE TB-BKG-BOOKING-ID     (WS-IX-RES) TO BKG-BOOKING-ID
029900     MOVE TB-BKG-CUSTOMER-EMAIL (WS-IX-RES) TO BKG-CUSTOMER-EMAIL
030000     MOVE TB-BKG-SPECIALIST-ID  (WS-IX-RES) TO BKG-SPECIALIST-ID
030100     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 1) TO BKG-SERVICE-IDS (1)
030200     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 2) TO BKG-SERVICE-IDS (2)
030300     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 3) TO BKG-SERVICE-IDS (3)
030400     MOVE TB-BKG-SERVICE-COUNT  (WS-IX-RES) TO BKG-SERVICE-COUNT
030500     MOVE TB-BKG-BOOKING-DATE   (WS-IX-RES) TO BKG-BOOKING-DATE
030600     MOVE TB-BKG-START-TIME     (WS-IX-RES) TO BKG-START-TIME
030700     MOVE TB-BKG-END-TIME       (WS-IX-RES) TO BKG-END-TIME
030800     MOVE TB-BKG-TIME-SLOT      (WS-IX-RES) TO BKG-TIME-SLOT
030900     MOVE TB-BKG-TOTAL-PRICE    (WS-IX-RES) TO BKG-TOTAL-PRICE
031000     MOVE TB-BKG-STATUS         (WS-IX-RES) TO BKG-STATUS
031100     MOVE TB-BKG-PAYMENT-STATUS (WS-IX-RES) TO BKG-PAYMENT-STATUS
031200     MOVE TB-BKG-CHECK-IN-TIME  (WS-IX-RES) TO BKG-CHECK-IN-TIME
031300     MOVE TB-BKG-CHECK-OUT-TIME (WS-IX-RES) TO BKG-CHECK-OUT-TIME
031400     MOVE TB-BKG-CREATED-AT     (WS-IX-RES) TO BKG-CREATED-AT
031500     MOVE TB-BKG-UPDATED-AT     (WS-IX-RES) TO BKG-UPDATED-AT
031600     WRITE REG-BOOKING.
031700
031800 9020-GRABAR-UNA-RESERVA-F. EXIT.

000100*////////////////////////////////////////////////////////////////
000200*    COPY SCHDTAB.
000300******************************************************************
000400*    LAYOUT AGENDA DE DISPONIBILIDAD DEL ESPECIALISTA (SCHEDULE)*
000500*    ARCHIVO BTA.SCHEDULE.EXTRACT                                *
000600*    LARGO DE REGISTRO = 30 BYTES                                *
000700******************************************************************
000800*    MANTENIMIENTO:
000900*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001000*    LMORALES   1998-11-05 BTA-0003   VERSION INICIAL             BTA-0003
001100*    LMORALES   1998-12-14 BTA-0012   AGREGADO 88-LEVEL DE        BTA-0012
001200*                                     DISPONIBILIDAD
001300*    LMORALES   2000-01-28 BTA-0095   VERIFICADA LA TABLA DE      BTA-0095
001400*                                     AGENDA EN MEMORIA CON       
001500*                                     SCHED-DATE DE ENERO DE 2000,
001600*                                     SIN NOVEDAD                 
001700******************************************************************
001800 01  REG-SCHEDULE.
001900*     FK ESPECIALISTA (USUARIO)
002000     03  SCH-SPECIALIST-ID       PIC 9(09).
002100*     FECHA DEL TURNO CCYYMMDD
002200     03  SCH-SCHED-DATE          PIC 9(08).
002300     03  SCH-SCHED-DATE-R REDEFINES SCH-SCHED-DATE.
002400         05  SCH-SCHDATE-CCYY    PIC 9(04).
002500         05  SCH-SCHDATE-MM      PIC 9(02).
002600         05  SCH-SCHDATE-DD      PIC 9(02).
002700*     FRANJA HORARIA "HH:mm-HH:mm"
002800     03  SCH-TIME-SLOT           PIC X(11).
002900*     INDICADOR DE OCUPACION DEL SLOT
003000*     NOTA: "Y" = RECIEN CREADO (RESERVADO-PERO-LIBRE, VALOR
003100*     TRANSITORIO); INMEDIATAMENTE SE PONE EN "N" AL CONFIRMAR
003200*     LA GRABACION DE LA RESERVA. EN REGIMEN, "N" = OCUPADO.
003300     03  SCH-AVAILABILITY        PIC X(01).
003400         88  SCH-AVAILABLE             VALUE 'Y'.
003500         88  SCH-NOT-AVAILABLE         VALUE 'N'.
003600*////////////////////////////////////////////////////////////////

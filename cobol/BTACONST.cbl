000100*////////////////////////////////////////////////////////////////
000200*    COPY BTACONST.
000300******************************************************************
000400*    LIBRERIA DE CONSTANTES DEL SISTEMA BEAUTYA                 *
000500*    RESERVAS / PAGOS / CUESTIONARIO DE PIEL                    *
000600*    USADA POR TODOS LOS PROGRAMAS PGM_xxA DEL SUBSISTEMA BTA   *
000700******************************************************************
000800*    MANTENIMIENTO:
000900*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001000*    LMORALES   1998-11-03 BTA-0001   VERSION INICIAL - CORTE     BTA-0001
001100*                                     CLIENTE BEAUTYA VND
001200*    LMORALES   1999-02-18 BTA-0031   AGREGADA TABLA DE ORDEN DE  BTA-0031
001300*                                     TIPOS DE PIEL P/DESEMPATE
001400*    RVELEZ     1999-07-09 BTA-0058   Y2K - FECHAS A CCYY         BTA-0058
001500*    PGOMEZ     1999-08-04 BTA-0073   INDEXADA LA TABLA DE ORDEN  BTA-0073
001600*                                     DE PIEL PARA USO CON SEARCH
001700*                                     DESDE PGMQZBTA
001800*    PGOMEZ     2000-01-06 BTA-0075   REVISADOS LOS LIMITES DE    BTA-0075
001900*                                     ANTICIPACION CONTRA CORRIDAS
002000*                                     REALES DE ENERO DE 2000, SIN
002100*                                     CAMBIOS                     
002200******************************************************************
002300 01  CT-CONSTANTES-BTA.
002400*     LIMITES DE RESERVA (BOOKING)
002500     03  CT-MAX-SERVICIOS        PIC 9(1)  COMP VALUE 3.
002600     03  CT-HORA-APERTURA        PIC 9(4)       VALUE 0800.
002700     03  CT-HORA-CIERRE          PIC 9(4)       VALUE 2000.
002800     03  CT-MAX-DIAS-ANTIC       PIC 9(2)  COMP VALUE 7.
002900*     VENTANA DE CANCELACION (cancelBookingByUser)
003000*     LA CONSTANTE HISTORICA ERA 24HS; EL VALOR REALMENTE
003100*     APLICADO POR EL MOTOR ES 12HS PARA CLIENTES Y 0HS PARA
003200*     ADMIN/STAFF -- SE DEJA ASENTADO POR SI ALGUN DIA SE
003300*     UNIFICA CON LA CONSTANTE DE DISENO.
003400     03  CT-HORAS-CANCEL-VIEJA    PIC 9(2)  COMP VALUE 24.
003500     03  CT-HORAS-CANCEL-CLIE     PIC 9(2)  COMP VALUE 12.
003600     03  CT-HORAS-CANCEL-STAFF    PIC 9(2)  COMP VALUE 00.
003700*     BARRIDO DE AUTOCANCELACION DE RESERVAS PENDIENTES
003800     03  CT-MINUTOS-AUTOCANCEL    PIC 9(3)  COMP VALUE 030.
003900*     VALORES DE ESTADO DE RESERVA
004000     03  CT-EST-PENDING           PIC X(11)      VALUE 'PENDING'.
004100     03  CT-EST-CONFIRMED         PIC X(11)      VALUE 'CONFIRMED'.
004200     03  CT-EST-IN-PROGRESS       PIC X(11)      VALUE
004300                                             'IN_PROGRESS'.
004400     03  CT-EST-COMPLETED         PIC X(11)      VALUE 'COMPLETED'.
004500     03  CT-EST-CANCELLED         PIC X(11)      VALUE 'CANCELLED'.
004600*     VALORES DE ESTADO DE PAGO
004700     03  CT-PAG-PENDING           PIC X(7)       VALUE 'PENDING'.
004800     03  CT-PAG-SUCCESS           PIC X(7)       VALUE 'SUCCESS'.
004900     03  CT-PAG-FAILED            PIC X(7)       VALUE 'FAILED'.
005000*     CODIGO DE RETORNO DE LA PASARELA VNPAY (00 = EXITO)
005100     03  CT-VNP-COD-EXITO         PIC X(2)       VALUE '00'.
005200
005300*----------------------------------------------------------------
005400*     ORDEN FIJO DE ENUMERACION DE TIPOS DE PIEL.
005500*     USADO POR PGMQZBTA PARA DESEMPATAR EL PUNTAJE GANADOR
005600*     (PRIMER MAXIMO EN ESTE ORDEN GANA, VER NOTA DE ANALISIS
005700*     EN CT-MNS-DESEMPATE MAS ABAJO).
005800 01  TB-ORDEN-TIPOS-PIEL.
005900     03  FILLER                   PIC X(11) VALUE 'OILY'.
006000     03  FILLER                   PIC X(11) VALUE 'DRY'.
006100     03  FILLER                   PIC X(11) VALUE 'NORMAL'.
006200     03  FILLER                   PIC X(11) VALUE 'COMBINATION'.
006300     03  FILLER                   PIC X(11) VALUE 'SENSITIVE'.
006400 01  TB-ORDEN-TIPOS-PIEL-R REDEFINES TB-ORDEN-TIPOS-PIEL.
006500     03  TB-TIPO-PIEL-ORD OCCURS 5 TIMES
006600                          INDEXED BY IX-ORD-PIEL
006700                          PIC X(11).
006800
006900 01  CT-MNS-DESEMPATE         PIC X(72) VALUE
007000     'DESEMPATE: PRIMER MAXIMO GANA EN ORDEN OILY-DRY-NORMAL-COMB'.
007100*////////////////////////////////////////////////////////////////

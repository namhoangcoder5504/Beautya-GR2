000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMPDBTA.
000300 AUTHOR. R VELEZ.
000400 INSTALLATION. BEAUTYA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 1999-02-03.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - MODULO DE RESERVAS BEAUTYA.
000800
000900*****************************************************************
001000*    PGMPDBTA  -  BARRIDO DE RESERVAS PENDING VENCIDAS           *
001100*    =========================================================  *
001200*    EN PRODUCCION ESTE PROGRAMA SE DISPARA CADA 5 MINUTOS       *
001300*    DESDE EL SCHEDULER DE BATCH (VER JCL BTAJ005); EN FORMA DE  *
001400*    CORRIDA BATCH PROCESA EL ARCHIVO DE RESERVAS COMPLETO UNA   *
001500*    SOLA VEZ POR INVOCACION.                                    *
001600*                                                                 *
001700*    TODA RESERVA EN PENDING CUYA FECHA/HORA DE ALTA (CREATED-AT)*
001800*    SUPERE LOS CT-MINUTOS-AUTOCANCEL (30) MINUTOS SE CANCELA    *
001900*    AUTOMATICAMENTE - EL CLIENTE NUNCA LLEGO A PAGAR LA SENA NI *
002000*    EL STAFF LA CONFIRMO A TIEMPO - Y SE LIBERA SU FRANJA DE    *
002100*    AGENDA LLAMANDO A PGMRLBTA, LA MISMA RUTINA QUE USAN LAS    *
002200*    CANCELACIONES MANUALES.                                     *
002300*****************************************************************
002400*    HISTORIAL DE CAMBIOS
002500*    ---------------------------------------------------------
002600*    QUIEN      FECHA      PEDIDO     DESCRIPCION
002700*    RVELEZ     1999-02-03 BTA-0028   VERSION INICIAL             BTA-0028
002800*    RVELEZ     1999-02-19 BTA-0031   CORREGIDO CALCULO DE        BTA-0031
002900*                                     MINUTOS TRANSCURRIDOS -
003000*                                     USABA LA HORA SIN LA FECHA
003100*    PGOMEZ     1999-07-29 BTA-0066   Y2K - FECHAS CCYY EN EL     BTA-0066
003200*                                     CALCULO DE ANTIGUEDAD
003300*    RVELEZ     2000-01-14 BTA-0083   VERIFICADO EN VIVO EL       BTA-0083
003400*                                     BARRIDO DE PENDIENTES       
003500*                                     VENCIDAS CALCULANDO         
003600*                                     ANTIGUEDAD A CABALLO DEL    
003700*                                     CAMBIO DE SIGLO, SIN NOVEDAD
003800*****************************************************************
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ARCH-AGENDA  ASSIGN DDAGEBTA
004500            FILE STATUS IS FS-AGE.
004600     SELECT ARCH-RESERVA ASSIGN DDRESBTA
004700            FILE STATUS IS FS-RES.
004800
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 FD  ARCH-AGENDA
005400     BLOCK CONTAINS 0 RECORDS
005500     RECORDING MODE IS F.
005600 COPY SCHDTAB.
005700
005800 FD  ARCH-RESERVA
005900     BLOCK CONTAINS 0 RECORDS
006000     RECORDING MODE IS F.
006100 COPY BOOKREC.
006200
006300 WORKING-STORAGE SECTION.
006400*=======================*
006500
006600 77  FS-AGE                      PIC XX VALUE SPACES.
006700 77  FS-RES                      PIC XX VALUE SPACES.
006800
006900 77  WS-STATUS-FIN-AGE           PIC X VALUE 'N'.
007000     88  WS-FIN-AGE                    VALUE 'S'.
007100     88  WS-NO-FIN-AGE                 VALUE 'N'.
007200 77  WS-STATUS-FIN-RES           PIC X VALUE 'N'.
007300     88  WS-FIN-RES                    VALUE 'S'.
007400     88  WS-NO-FIN-RES                 VALUE 'N'.
007500
007600 77  WS-IX-RES                   PIC 9(5) COMP.
007700 77  WS-IX-AGE                   PIC 9(5) COMP.
007800 77  WS-CANT-CANCELADAS          PIC 9(5) COMP VALUE ZEROES.
007900 77  WS-CANT-LEIDAS              PIC 9(5) COMP VALUE ZEROES.
008000
008100*----------- CALCULO DE ANTIGUEDAD EN MINUTOS DE LA RESERVA -----
008200 77  WS-ALTA-ABS-MIN             PIC 9(11) COMP.
008300 77  WS-AHORA-ABS-MIN            PIC 9(11) COMP.
008400 77  WS-ANTIGUEDAD-MIN           PIC S9(11) COMP.
008500 77  WS-SCRATCH-HH               PIC 9(02) COMP.
008600 77  WS-SCRATCH-MM               PIC 9(02) COMP.
008700 77  WS-SCRATCH-SS               PIC 9(02) COMP.
008800 77  WS-SCRATCH-REM4             PIC 9(04) COMP.
008900
009000*----------- AREA DE TRABAJO PARA DESCOMPONER CREATED-AT --------
009100 01  WS-CREATED-AT-GRUPO.
009200     03  WS-CA-FECHA             PIC 9(08).
009300     03  WS-CA-HORA              PIC 9(06).
009400 01  WS-CREATED-AT-NUM REDEFINES WS-CREATED-AT-GRUPO
009500                                 PIC 9(14).
009600
009700*----------- PARAMETROS PARA LLAMAR A PGMRLBTA -------------------
009800 01  LK-LIBERA-PARMS.
009900     03  LK-LIB-SPECIALIST-ID    PIC 9(09).
010000     03  LK-LIB-SCHED-DATE       PIC 9(08).
010100     03  LK-LIB-TIME-SLOT        PIC X(11).
010200     03  LK-LIB-EXCLUDE-BKG-ID   PIC 9(09).
010300     03  LK-LIB-RETORNO          PIC X(02).
010400         88  LK-LIB-FRANJA-LIBERADA     VALUE '00'.
010500         88  LK-LIB-FRANJA-RETENIDA     VALUE '04'.
010600         88  LK-LIB-FRANJA-NO-EXISTE    VALUE '08'.
010700     03  FILLER                  PIC X(01) VALUE SPACE.
010800 77  WS-PGM-SUBRUTINA            PIC X(08) VALUE 'PGMRLBTA'.
010900
011000*////////// COPYS DE CONSTANTES Y TABLAS EN MEMORIA /////////////
011100     COPY BTACONST.
011200     COPY WSFECHA.
011300     COPY WSJULIAN.
011400     COPY TBSCHED.
011500     COPY TBBOOK.
011600
011700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011800 PROCEDURE DIVISION.
011900
012000 MAIN-PROGRAM-INICIO.
012100
012200     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
012300     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
012400             VARYING WS-IX-RES FROM 1 BY 1
012500               UNTIL WS-IX-RES > TB-BOOKING-CANT
012600     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F
012700
012800     DISPLAY 'PGMPDBTA - RESERVAS LEIDAS....: ' WS-CANT-LEIDAS
012900     DISPLAY 'PGMPDBTA - RESERVAS CANCELADAS.: ' WS-CANT-CANCELADAS.
013000
013100 MAIN-PROGRAM-FINAL. GOBACK.
013200
013300*-----------------------------------------------------------------
013400 1000-INICIO-I.
013500
013600     OPEN INPUT ARCH-AGENDA
013700     OPEN INPUT ARCH-RESERVA
013800
013900     PERFORM 1100-CARGAR-AGENDA-I   THRU 1100-CARGAR-AGENDA-F
014000     PERFORM 1200-CARGAR-RESERVAS-I THRU 1200-CARGAR-RESERVAS-F
014100
014200     CLOSE ARCH-AGENDA
014300     CLOSE ARCH-RESERVA
014400
014500     PERFORM 9500-OBTENER-FECHA-I THRU 9500-OBTENER-FECHA-F
014600
014700*    "AHORA" EN MINUTOS ABSOLUTOS DESDE EL 1600-01-01, UNA SOLA
014800*    VEZ PARA TODA LA CORRIDA (LA CORRIDA REPRESENTA UN INSTANTE)
014900     MOVE WS-AHORA-FECHA TO WS-JUL-FECHA-IN
015000     PERFORM 7000-FECHA-A-JULIANO-I THRU 7000-FECHA-A-JULIANO-F
015100     DIVIDE WS-AHORA-HORA BY 10000
015200            GIVING WS-SCRATCH-HH REMAINDER WS-SCRATCH-REM4
015300     DIVIDE WS-SCRATCH-REM4 BY 100
015400            GIVING WS-SCRATCH-MM REMAINDER WS-SCRATCH-SS
015500     COMPUTE WS-AHORA-ABS-MIN =
015600             (WS-JUL-DIAS * 1440) + (WS-SCRATCH-HH * 60)
015700           + WS-SCRATCH-MM.
015800
015900 1000-INICIO-F. EXIT.
016000
016100 1100-CARGAR-AGENDA-I.
016200
016300     MOVE ZEROES TO TB-SCHEDULE-CANT
016400     SET WS-NO-FIN-AGE TO TRUE
016500     PERFORM 1110-LEER-UNA-AGENDA-I THRU 1110-LEER-UNA-AGENDA-F
016600             UNTIL WS-FIN-AGE.
016700
016800 1100-CARGAR-AGENDA-F. EXIT.
016900
017000 1110-LEER-UNA-AGENDA-I.
017100
017200     READ ARCH-AGENDA INTO REG-SCHEDULE
017300     EVALUATE FS-AGE
017400        WHEN '00'
017500           ADD 1 TO TB-SCHEDULE-CANT
017600           MOVE SCH-SPECIALIST-ID TO
017700                TB-SCH-SPECIALIST-ID (TB-SCHEDULE-CANT)
017800           MOVE SCH-SCHED-DATE    TO
017900                TB-SCH-SCHED-DATE    (TB-SCHEDULE-CANT)
018000           MOVE SCH-TIME-SLOT     TO
018100                TB-SCH-TIME-SLOT     (TB-SCHEDULE-CANT)
018200           MOVE SCH-AVAILABILITY  TO
018300                TB-SCH-AVAILABILITY  (TB-SCHEDULE-CANT)
018400        WHEN '10'
018500           SET WS-FIN-AGE TO TRUE
018600        WHEN OTHER
018700           DISPLAY '* ERROR LECTURA AGENDA - STATUS ' FS-AGE
018800           SET WS-FIN-AGE TO TRUE
018900     END-EVALUATE.
019000
019100 1110-LEER-UNA-AGENDA-F. EXIT.
019200
019300 1200-CARGAR-RESERVAS-I.
019400
019500     MOVE ZEROES TO TB-BOOKING-CANT
019600     SET WS-NO-FIN-RES TO TRUE
019700     PERFORM 1210-LEER-UNA-RESERVA-I THRU 1210-LEER-UNA-RESERVA-F
019800             UNTIL WS-FIN-RES.
019900
020000 1200-CARGAR-RESERVAS-F. EXIT.
020100
020200 1210-LEER-UNA-RESERVA-I.
020300
020400     READ ARCH-RESERVA INTO REG-BOOKING
020500     EVALUATE FS-RES
020600        WHEN '00'
020700           ADD 1 TO WS-CANT-LEIDAS
020800           ADD 1 TO TB-BOOKING-CANT
020900           PERFORM 1211-COPIAR-RESERVA-I THRU 1211-COPIAR-RESERVA-F
021000        WHEN '10'
021100           SET WS-FIN-RES TO TRUE
021200        WHEN OTHER
021300           DISPLAY '* ERROR LECTURA RESERVAS - STATUS ' FS-RES
021400           SET WS-FIN-RES TO TRUE
021500     END-EVALUATE.
021600
021700 1210-LEER-UNA-RESERVA-F. EXIT.
021800
021900 1211-COPIAR-RESERVA-I.
022000
022100     MOVE BKG-BOOKING-ID      TO TB-BKG-BOOKING-ID   (TB-BOOKING-CANT)
022200     MOVE BKG-CUSTOMER-EMAIL  TO TB-BKG-CUSTOMER-EMAIL (TB-BOOKING-CANT)
022300     MOVE BKG-SPECIALIST-ID   TO TB-BKG-SPECIALIST-ID (TB-BOOKING-CANT)
022400     MOVE BKG-SERVICE-IDS (1) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 1)
022500     MOVE BKG-SERVICE-IDS (2) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 2)
022600     MOVE BKG-SERVICE-IDS (3) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 3)
022700     MOVE BKG-SERVICE-COUNT   TO TB-BKG-SERVICE-COUNT (TB-BOOKING-CANT)
022800     MOVE BKG-BOOKING-DATE    TO TB-BKG-BOOKING-DATE (TB-BOOKING-CANT)
022900     MOVE BKG-START-TIME      TO TB-BKG-START-TIME (TB-BOOKING-CANT)
023000     MOVE BKG-END-TIME        TO TB-BKG-END-TIME (TB-BOOKING-CANT)
023100     MOVE BKG-TIME-SLOT       TO TB-BKG-TIME-SLOT (TB-BOOKING-CANT)
023200     MOVE BKG-TOTAL-PRICE     TO TB-BKG-TOTAL-PRICE (TB-BOOKING-CANT)
023300     MOVE BKG-STATUS          TO TB-BKG-STATUS (TB-BOOKING-CANT)
023400     MOVE BKG-PAYMENT-STATUS  TO TB-BKG-PAYMENT-STATUS (TB-BOOKING-CANT)
023500     MOVE BKG-CHECK-IN-TIME   TO TB-BKG-CHECK-IN-TIME (TB-BOOKING-CANT)
023600     MOVE BKG-CHECK-OUT-TIME  TO TB-BKG-CHECK-OUT-TIME (TB-BOOKING-CANT)
023700     MOVE BKG-CREATED-AT      TO TB-BKG-CREATED-AT (TB-BOOKING-CANT)
023800     MOVE BKG-UPDATED-AT      TO TB-BKG-UPDATED-AT (TB-BOOKING-CANT).
023900
024000 1211-COPIAR-RESERVA-F. EXIT.
024100
024200*-----------------------------------------------------------------
024300*    CICLO PRINCIPAL - UNA RESERVA POR VUELTA (VARYING WS-IX-RES)
024400*-----------------------------------------------------------------
024500 2000-PROCESO-I.
024600
024700     IF TB-BKG-STATUS (WS-IX-RES) EQUAL CT-EST-PENDING
024800        PERFORM 2100-CALCULAR-ANTIGUEDAD-I
024900           THRU 2100-CALCULAR-ANTIGUEDAD-F
025000        IF WS-ANTIGUEDAD-MIN > CT-MINUTOS-AUTOCANCEL
025100           PERFORM 2200-CANCELAR-UNA-RESERVA-I
025200              THRU 2200-CANCELAR-UNA-RESERVA-F
025300        END-IF
025400     END-IF.
025500
025600 2000-PROCESO-F. EXIT.
025700
025800 2100-CALCULAR-ANTIGUEDAD-I.
025900
026000     MOVE TB-BKG-CREATED-AT (WS-IX-RES) TO WS-CREATED-AT-GRUPO
026100     MOVE WS-CA-FECHA TO WS-JUL-FECHA-IN
026200     PERFORM 7000-FECHA-A-JULIANO-I THRU 7000-FECHA-A-JULIANO-F
026300     DIVIDE WS-CA-HORA BY 10000
026400            GIVING WS-SCRATCH-HH REMAINDER WS-SCRATCH-REM4
026500     DIVIDE WS-SCRATCH-REM4 BY 100
026600            GIVING WS-SCRATCH-MM REMAINDER WS-SCRATCH-SS
026700     COMPUTE WS-ALTA-ABS-MIN =
026800             (WS-JUL-DIAS * 1440) + (WS-SCRATCH-HH * 60)
026900           + WS-SCRATCH-MM
027000     COMPUTE WS-ANTIGUEDAD-MIN =
027100             WS-AHORA-ABS-MIN - WS-ALTA-ABS-MIN.
027200
027300 2100-CALCULAR-ANTIGUEDAD-F. EXIT.
027400
027500 2200-CANCELAR-UNA-RESERVA-I.
027600
027700     MOVE TB-BKG-SPECIALIST-ID (WS-IX-RES) TO LK-LIB-SPECIALIST-ID
027800     MOVE TB-BKG-BOOKING-DATE  (WS-IX-RES) TO LK-LIB-SCHED-DATE
027900     MOVE TB-BKG-TIME-SLOT     (WS-IX-RES) TO LK-LIB-TIME-SLOT
028000     MOVE TB-BKG-BOOKING-ID    (WS-IX-RES) TO LK-LIB-EXCLUDE-BKG-ID
028100
028200     MOVE CT-EST-CANCELLED TO TB-BKG-STATUS (WS-IX-RES)
028300     MOVE WS-AHORA-NUM     TO TB-BKG-UPDATED-AT (WS-IX-RES)
028400
028500     CALL WS-PGM-SUBRUTINA USING LK-LIBERA-PARMS
028600                                  TB-BOOKING-AREA
028700                                  TB-SCHEDULE-AREA
028800
028900     ADD 1 TO WS-CANT-CANCELADAS
029000
029100     DISPLAY '  RESERVA ' TB-BKG-BOOKING-ID (WS-IX-RES)
029200             ' AUTO-CANCELADA POR PENDING VENCIDA - '
029300             WS-ANTIGUEDAD-MIN ' MIN - PGMRLBTA=' LK-LIB-RETORNO.
029400
029500 2200-CANCELAR-UNA-RESERVA-F. EXIT.
029600
029700*////////// PARRAFOS COMUNES DE FECHA Y ARITMETICA JULIANA //////
029800     COPY FHACTUAL.
029900     COPY FHJULIAN.
030000
030100*-----------------------------------------------------------------
030200*    FIN DE CORRIDA - SE REGRABAN AGENDA Y RESERVA POR COMPLETO
030300*-----------------------------------------------------------------
030400 9999-FINAL-I.
030500
030600     OPEN OUTPUT ARCH-AGENDA
030700     PERFORM 9010-GRABAR-UNA-AGENDA-I THRU 9010-GRABAR-UNA-AGENDA-F
030800             VARYING WS-IX-AGE FROM 1 BY 1
030900               UNTIL WS-IX-AGE > TB-SCHEDULE-CANT
031000     CLOSE ARCH-AGENDA
031100
031200     OPEN OUTPUT ARCH-RESERVA
031300     PERFORM 9020-GRABAR-UNA-RESERVA-I
031400        THRU 9020-GRABAR-UNA-RESERVA-F
031500             VARYING WS-IX-RES FROM 1 BY 1
031600               UNTIL WS-IX-RES > TB-BOOKING-CANT
031700     CLOSE ARCH-RESERVA.
031800
031900 9999-FINAL-F. EXIT.
032000
032100 9010-GRABAR-UNA-AGENDA-I.
032200
032300     MOVE TB-SCH-SPECIALIST-ID (WS-IX-AGE) TO SCH-SPECIALIST-ID
032400     MOVE TB-SCH-SCHED-DATE    (WS-IX-AGE) TO SCH-SCHED-DATE
032500     MOVE TB-SCH-TIME-SLOT     (WS-IX-AGE) TO SCH-TIME-SLOT
032600     MOVE TB-SCH-AVAILABILITY  (WS-IX-AGE) TO SCH-AVAILABILITY
032700     WRITE REG-SCHEDULE.
032800
032900 9010-GRABAR-UNA-AGENDA-F. EXIT.
033000
033100 9020-GRABAR-UNA-RESERVA-I.
033200
033300     MOVE TB-BKG-BOOKING-ID     (WS-IX-RES) TO BKG-BOOKING-ID
033400     MOVE TB-BKG-CUSTOMER-EMAIL (WS-IX-RES) TO BKG-CUSTOMER-EMAIL
033500     MOVE TB-BKG-SPECIALIST-ID  (WS-IX-RES) TO BKG-SPECIALIST-ID
033600     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 1) TO BKG-SERVICE-IDS (1)
033700     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 2) TO BKG-SERVICE-IDS (2)
033800     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 3) TO BKG-SERVICE-IDS (3)
033900     MOVE TB-BKG-SERVICE-COUNT  (WS-IX-RES) TO BKG-SERVICE-COUNT
034000     MOVE TB-BKG-BOOKING-DATE   (WS-IX-RES) TO BKG-BOOKING-DATE
034100     MOVE TB-BKG-START-TIME     (WS-IX-RES) TO BKG-START-TIME
034200     MOVE TB-BKG-END-TIME       (WS-IX-RES) TO BKG-END-TIME
034300     MOVE TB-BKG-TIME-SLOT      (WS-IX-RES) TO BKG-TIME-SLOT
034400     MOVE TB-BKG-TOTAL-PRICE    (WS-IX-RES) TO BKG-TOTAL-PRICE
034500     MOVE TB-BKG-STATUS         (WS-IX-RES) TO BKG-STATUS
034600     MOVE TB-BKG-PAYMENT-STATUS (WS-IX-RES) TO BKG-PAYMENT-STATUS
034700     MOVE TB-BKG-CHECK-IN-TIME  (WS-IX-RES) TO BKG-CHECK-IN-TIME
034800     MOVE TB-BKG-CHECK-OUT-TIME (WS-IX-RES) TO BKG-CHECK-OUT-TIME
034900     MOVE TB-BKG-CREATED-AT     (WS-IX-RES) TO BKG-CREATED-AT
035000     MOVE TB-BKG-UPDATED-AT     (WS-IX-RES) TO BKG-UPDATED-AT
035100     WRITE REG-BOOKING.
035200
035300 9020-GRABAR-UNA-RESERVA-F. EXIT.

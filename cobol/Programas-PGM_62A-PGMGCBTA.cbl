000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMGCBTA.
000300 AUTHOR. R VELEZ.
000400 INSTALLATION. BEAUTYA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 1999-03-10.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - MODULO DE PAGOS BEAUTYA.
000800
000900*****************************************************************
001000*    PGMGCBTA  -  ALTA DE PEDIDO DE PAGO CONTRA LA PASARELA      *
001100*    =========================================================  *
001200*    SE EJECUTA CUANDO EL CLIENTE ELIGE PAGAR CON VNPAY DESDE EL *
001300*    LOCAL (LA RESERVA YA DEBE ESTAR IN_PROGRESS). DEJA UN       *
001400*    REGISTRO DE PAGO EN PENDING CON UNA NUEVA REFERENCIA PARA   *
001500*    QUE EL SUBSISTEMA DE ENLACE ARME LA URL DE COBRO Y LA       *
001600*    FIRME - ESO NO ES RESPONSABILIDAD DE ESTE PROGRAMA.         *
001700*****************************************************************
001800*    HISTORIAL DE CAMBIOS
001900*    ---------------------------------------------------------
002000*    QUIEN      FECHA      PEDIDO     DESCRIPCION
002100*    RVELEZ     1999-03-10 BTA-0037   VERSION INICIAL             BTA-0037
002200*    RVELEZ     1999-05-03 BTA-0050   RECHAZO SI EL PAGO YA ESTA  BTA-0050
002300*                                     EN SUCCESS (EVITA DOBLE COBRO)
002400*    PGOMEZ     1999-07-30 BTA-0071   Y2K - COMPARACION DE IMPORTEBTA-0071
002500*                                     TRUNCADA A ENTERO, SIN CAMBIOS
002600*                                     DE LOGICA (VER NOTA ABAJO)
002700*    PGOMEZ     2000-01-24 BTA-0089   VERIFICADA EN VIVO EL ALTA  BTA-0089
002800*                                     DE PEDIDO DE PAGO CON       
002900*                                     REFERENCIA ARMADA SOBRE     
003000*                                     EPOCA DE 2000, SIN NOVEDAD  
003100*****************************************************************
003200*    NOTA DE ANALISIS: EL IMPORTE PEDIDO SE COMPARA CONTRA EL
003300*    TOTAL DE LA RESERVA TRUNCANDO LA PARTE DECIMAL DE AMBOS;
003400*    NO SE REDONDEA, SOLO SE DESCARTA EL CENTAVO SOBRANTE.
003500*    LA TRUNCACION SE LOGRA CON UNA DIVISION ENTERA POR 1.
003600*****************************************************************
003700
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003900 ENVIRONMENT DIVISION.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ARCH-RESERVA    ASSIGN DDRESBTA
004300            FILE STATUS IS FS-RES.
004400     SELECT ARCH-PAGO       ASSIGN DDPAGBTA
004500            FILE STATUS IS FS-PAG.
004600     SELECT ARCH-SOLICITUD  ASSIGN DDSGCBTA
004700            FILE STATUS IS FS-SOL.
004800
004900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 FD  ARCH-RESERVA
005400     BLOCK CONTAINS 0 RECORDS
005500     RECORDING MODE IS F.
005600 COPY BOOKREC.
005700
005800 FD  ARCH-PAGO
005900     BLOCK CONTAINS 0 RECORDS
006000     RECORDING MODE IS F.
006100 COPY PAYMREC.
006200
006300 FD  ARCH-SOLICITUD
006400     BLOCK CONTAINS 0 RECORDS
006500     RECORDING MODE IS F.
006600*     PEDIDO DE ALTA DE PAGO CONTRA LA PASARELA DESDE EL LOCAL
006700 01  REG-SOLICITUD-GATEWAY.
006800     03  GTW-BOOKING-ID          PIC 9(09).
006900     03  GTW-TOTAL-PEDIDO        PIC S9(09)V99 COMP-3.
007000     03  FILLER                  PIC X(27).
007100
007200 WORKING-STORAGE SECTION.
007300*=======================*
007400
007500 77  FS-RES                      PIC XX VALUE SPACES.
007600 77  FS-PAG                      PIC XX VALUE SPACES.
007700 77  FS-SOL                      PIC XX VALUE SPACES.
007800
007900 77  WS-STATUS-FIN-RES           PIC X VALUE 'N'.
008000     88  WS-FIN-RES                    VALUE 'S'.
008100     88  WS-NO-FIN-RES                 VALUE 'N'.
008200 77  WS-STATUS-FIN-PAG           PIC X VALUE 'N'.
008300     88  WS-FIN-PAG                    VALUE 'S'.
008400     88  WS-NO-FIN-PAG                 VALUE 'N'.
008500 77  WS-STATUS-FIN-SOL           PIC X VALUE 'N'.
008600     88  WS-FIN-SOL                    VALUE 'S'.
008700     88  WS-NO-FIN-SOL                 VALUE 'N'.
008800
008900 77  WS-IX-RES                   PIC 9(5) COMP.
009000 77  WS-IX-PAG                   PIC 9(5) COMP.
009100 77  WS-ULTIMO-PAGO-ID           PIC 9(9) COMP VALUE ZEROES.
009200 77  WS-CANT-GENERADAS           PIC 9(5) COMP VALUE ZEROES.
009300 77  WS-CANT-RECHAZADAS          PIC 9(5) COMP VALUE ZEROES.
009400
009500 77  WS-RESERVA-IX               PIC 9(5) COMP VALUE ZEROES.
009600 77  WS-PAGO-IX                  PIC 9(5) COMP VALUE ZEROES.
009700 77  WS-EXISTE-PAGO-FLAG         PIC X VALUE 'N'.
009800     88  WS-YA-EXISTE-PAGO             VALUE 'S'.
009900 77  WS-RECHAZO-FLAG             PIC X VALUE 'N'.
010000     88  WS-SOLICITUD-RECHAZADA        VALUE 'S'.
010100 77  WS-MOTIVO-RECHAZO           PIC X(40) VALUE SPACES.
010200
010300*----------- COMPARACION ENTERA (TRUNCADA) DE LOS IMPORTES -------
010400 77  WS-PEDIDO-ENTERO            PIC S9(09) COMP-3.
010500 77  WS-RESERVA-ENTERO           PIC S9(09) COMP-3.
010600
010700*----------- NUEVA REFERENCIA "GTW_" + RESERVA + EPOCA -----------
010800 01  WS-TRANSID-GATEWAY.
010900     03  WS-TID-LITERAL          PIC X(04) VALUE 'GTW_'.
011000     03  WS-TID-BOOKING-ID       PIC 9(09).
011100     03  WS-TID-GUION            PIC X(01) VALUE '_'.
011200     03  WS-TID-EPOCA            PIC 9(14).
011300     03  FILLER                  PIC X(02) VALUE SPACES.
011400
011500*////////// COPYS DE CONSTANTES, FECHA Y TABLAS EN MEMORIA ///////
011600     COPY BTACONST.
011700     COPY WSFECHA.
011800     COPY TBBOOK.
011900     COPY TBPAY.
012000
012100 01  WS-AHORA-TRAZA-R REDEFINES WS-AHORA-FECHA.
012200     03  WS-AT-CCYY              PIC 9(04).
012300     03  WS-AT-MM                PIC 9(02).
012400     03  WS-AT-DD                PIC 9(02).
012500
012600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012700 PROCEDURE DIVISION.
012800
012900 MAIN-PROGRAM-INICIO.
013000
013100     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
013200     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
013300             UNTIL WS-FIN-SOL
013400     PERFORM 9999-FINAL-I  THRU 9999-FINAL-F
013500
013600     DISPLAY 'PGMGCBTA - PEDIDOS GENERADOS..: ' WS-CANT-GENERADAS
013700     DISPLAY 'PGMGCBTA - RECHAZADOS.........: ' WS-CANT-RECHAZADAS.
013800
013900 MAIN-PROGRAM-FINAL. GOBACK.
014000
014100*-----------------------------------------------------------------
014200 1000-INICIO-I.
014300
014400     OPEN INPUT ARCH-RESERVA
014500     OPEN INPUT ARCH-PAGO
014600     OPEN INPUT ARCH-SOLICITUD
014700
014800     PERFORM 1100-CARGAR-RESERVAS-I THRU 1100-CARGAR-RESERVAS-F
014900     PERFORM 1200-CARGAR-PAGOS-I    THRU 1200-CARGAR-PAGOS-F
015000
015100     CLOSE ARCH-RESERVA
015200     CLOSE ARCH-PAGO
015300
015400     PERFORM 9500-OBTENER-FECHA-I THRU 9500-OBTENER-FECHA-F
015500
015600     SET WS-NO-FIN-SOL TO TRUE
015700     PERFORM 1300-LEER-UNA-SOLICITUD-I
015800        THRU 1300-LEER-UNA-SOLICITUD-F.
015900
016000 1000-INICIO-F. EXIT.
016100
016200 1100-CARGAR-RESERVAS-I.
016300
016400     MOVE ZEROES TO TB-BOOKING-CANT
016500     SET WS-NO-FIN-RES TO TRUE
016600     PERFORM 1110-LEER-UNA-RESERVA-I THRU 1110-LEER-UNA-RESERVA-F
016700             UNTIL WS-FIN-RES.
016800
016900 1100-CARGAR-RESERVAS-F. EXIT.
017000
017100 1110-LEER-UNA-RESERVA-I.
017200
017300     READ ARCH-RESERVA INTO REG-BOOKING
017400     EVALUATE FS-RES
017500        WHEN '00'
017600           ADD 1 TO TB-BOOKING-CANT
017700           PERFORM 1111-COPIAR-RESERVA-I THRU 1111-COPIAR-RESERVA-F
017800        WHEN '10'
017900           SET WS-FIN-RES TO TRUE
018000        WHEN OTHER
018100           DISPLAY '* ERROR LECTURA RESERVAS - STATUS ' FS-RES
018200           SET WS-FIN-RES TO TRUE
018300     END-EVALUATE.
018400
018500 1110-LEER-UNA-RESERVA-F. EXIT.
018600
018700 1111-COPIAR-RESERVA-I.
018800
018900     MOVE BKG-BOOKING-ID      TO TB-BKG-BOOKING-ID   (TB-BOOKING-CANT)
019000     MOVE BKG-CUSTOMER-EMAIL  TO TB-BKG-CUSTOMER-EMAIL (TB-BOOKING-CANT)
019100     MOVE BKG-SPECIALIST-ID   TO TB-BKG-SPECIALIST-ID (TB-BOOKING-CANT)
019200     MOVE BKG-SERVICE-IDS (1) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 1)
019300     MOVE BKG-SERVICE-IDS (2) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 2)
019400     MOVE BKG-SERVICE-IDS (3) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 3)
019500     MOVE BKG-SERVICE-COUNT   TO TB-BKG-SERVICE-COUNT (TB-BOOKING-CANT)
019600     MOVE BKG-BOOKING-DATE    TO TB-BKG-BOOKING-DATE (TB-BOOKING-CANT)
019700     MOVE BKG-START-TIME      TO TB-BKG-START-TIME (TB-BOOKING-CANT)
019800     MOVE BKG-END-TIME        TO TB-BKG-END-TIME (TB-BOOKING-CANT)
019900     MOVE BKG-TIME-SLOT       TO TB-BKG-TIME-SLOT (TB-BOOKING-CANT)
020000     MOVE BKG-TOTAL-PRICE     TO TB-BKG-TOTAL-PRICE (TB-BOOKING-CANT)
020100     MOVE BKG-STATUS          TO TB-BKG-STATUS (TB-BOOKING-CANT)
020200     MOVE BKG-PAYMENT-STATUS  TO TB-BKG-PAYMENT-STATUS (TB-BOOKING-CANT)
020300     MOVE BKG-CHECK-IN-TIME   TO TB-BKG-CHECK-IN-TIME (TB-BOOKING-CANT)
020400     MOVE BKG-CHECK-OUT-TIME  TO TB-BKG-CHECK-OUT-TIME (TB-BOOKING-CANT)
020500     MOVE BKG-CREATED-AT      TO TB-BKG-CREATED-AT (TB-BOOKING-CANT)
020600     MOVE BKG-UPDATED-AT      TO TB-BKG-UPDATED-AT (TB-BOOKING-CANT).
020700
020800 1111-COPIAR-RESERVA-F. EXIT.
020900
021000 1200-CARGAR-PAGOS-I.
021100
021200     MOVE ZEROES TO TB-PAYMENT-CANT
021300     SET WS-NO-FIN-PAG TO TRUE
021400     PERFORM 1210-LEER-UN-PAGO-I THRU 1210-LEER-UN-PAGO-F
021500             UNTIL WS-FIN-PAG.
021600
021700 1200-CARGAR-PAGOS-F. EXIT.
021800
021900 1210-LEER-UN-PAGO-I.
022000
022100     READ ARCH-PAGO INTO REG-PAYMENT
022200     EVALUATE FS-PAG
022300        WHEN '00'
022400           ADD 1 TO TB-PAYMENT-CANT
022500           IF PAY-PAYMENT-ID > WS-ULTIMO-PAGO-ID
022600              MOVE PAY-PAYMENT-ID TO WS-ULTIMO-PAGO-ID
022700           END-IF
022800           MOVE PAY-PAYMENT-ID     TO
022900                TB-PAY-PAYMENT-ID     (TB-PAYMENT-CANT)
023000           MOVE PAY-BOOKING-ID     TO
023100                TB-PAY-BOOKING-ID     (TB-PAYMENT-CANT)
023200           MOVE PAY-AMOUNT         TO
023300                TB-PAY-AMOUNT         (TB-PAYMENT-CANT)
023400           MOVE PAY-PAYMENT-METHOD TO
023500                TB-PAY-PAYMENT-METHOD (TB-PAYMENT-CANT)
023600           MOVE PAY-TRANSACTION-ID TO
023700                TB-PAY-TRANSACTION-ID (TB-PAYMENT-CANT)
023800           MOVE PAY-STATUS         TO
023900                TB-PAY-STATUS         (TB-PAYMENT-CANT)
024000           MOVE PAY-PAYMENT-TIME   TO
024100                TB-PAY-PAYMENT-TIME   (TB-PAYMENT-CANT)
024200        WHEN '10'
024300           SET WS-FIN-PAG TO TRUE
024400        WHEN OTHER
024500           DISPLAY '* ERROR LECTURA PAGOS - STATUS ' FS-PAG
024600           SET WS-FIN-PAG TO TRUE
024700     END-EVALUATE.
024800
024900 1210-LEER-UN-PAGO-F. EXIT.
025000
025100 1300-LEER-UNA-SOLICITUD-I.
025200
025300     READ ARCH-SOLICITUD INTO REG-SOLICITUD-GATEWAY
025400     EVALUATE FS-SOL
025500        WHEN '00'
025600           CONTINUE
025700        WHEN '10'
025800           SET WS-FIN-SOL TO TRUE
025900        WHEN OTHER
026000           DISPLAY '* ERROR LECTURA SOLICITUDES - STATUS ' FS-SOL
026100           SET WS-FIN-SOL TO TRUE
026200     END-EVALUATE.
026300
026400 1300-LEER-UNA-SOLICITUD-F. EXIT.
026500
026600*-----------------------------------------------------------------
026700*    UN PEDIDO DE ALTA DE PAGO CONTRA LA PASARELA POR VUELTA
026800*-----------------------------------------------------------------
026900 2000-PROCESO-I.
027000
027100     MOVE 'N' TO WS-RECHAZO-FLAG
027200     MOVE 'N' TO WS-EXISTE-PAGO-FLAG
027300     MOVE SPACES TO WS-MOTIVO-RECHAZO
027400     MOVE ZEROES TO WS-RESERVA-IX WS-PAGO-IX
027500
027600     SET IX-BOOKING TO 1
027700     SEARCH TB-BOOKING-TABLA
027800        AT END
027900           MOVE 'S' TO WS-RECHAZO-FLAG
028000           MOVE 'RESERVA NO EXISTE'  TO WS-MOTIVO-RECHAZO
028100        WHEN TB-BKG-BOOKING-ID (IX-BOOKING) EQUAL
028200             GTW-BOOKING-ID
028300           SET WS-RESERVA-IX TO IX-BOOKING
028400     END-SEARCH
028500
028600     IF NOT WS-SOLICITUD-RECHAZADA
028700        IF TB-BKG-STATUS (WS-RESERVA-IX) NOT EQUAL
028800           CT-EST-IN-PROGRESS
028900           MOVE 'S' TO WS-RECHAZO-FLAG
029000           MOVE 'LA RESERVA NO ESTA IN_PROGRESS'
029100             TO WS-MOTIVO-RECHAZO
029200        ELSE
029300           PERFORM 2050-COMPARAR-IMPORTE-ENTERO-I
029400              THRU 2050-COMPARAR-IMPORTE-ENTERO-F
029500           IF WS-PEDIDO-ENTERO NOT EQUAL WS-RESERVA-ENTERO
029600              MOVE 'S' TO WS-RECHAZO-FLAG
029700              MOVE 'EL TOTAL PEDIDO NO COINCIDE CON LA RESERVA'
029800                TO WS-MOTIVO-RECHAZO
029900           END-IF
030000        END-IF
030100     END-IF
030200
030300     IF NOT WS-SOLICITUD-RECHAZADA
030400        SET IX-PAYMENT TO 1
030500        SEARCH TB-PAYMENT-TABLA
030600           AT END
030700              CONTINUE
030800           WHEN TB-PAY-BOOKING-ID (IX-PAYMENT) EQUAL
030900                GTW-BOOKING-ID
031000              SET WS-PAGO-IX TO IX-PAYMENT
031100              SET WS-YA-EXISTE-PAGO TO TRUE
031200        END-SEARCH
031300
031400        IF WS-YA-EXISTE-PAGO
031500           AND TB-PAY-STATUS (WS-PAGO-IX) EQUAL CT-PAG-SUCCESS
031600           MOVE 'S' TO WS-RECHAZO-FLAG
031700           MOVE 'EL PAGO DE LA RESERVA YA ESTA EN SUCCESS'
031800             TO WS-MOTIVO-RECHAZO
031900        END-IF
032000     END-IF
032100
032200     IF WS-SOLICITUD-RECHAZADA
032300        ADD 1 TO WS-CANT-RECHAZADAS
032400        DISPLAY '  RECHAZADO PEDIDO DE PAGO RESERVA '
032500                GTW-BOOKING-ID ' - ' WS-MOTIVO-RECHAZO
032600     ELSE
032700        PERFORM 2100-GENERAR-PEDIDO-PAGO-I
032800           THRU 2100-GENERAR-PEDIDO-PAGO-F
032900        ADD 1 TO WS-CANT-GENERADAS
033000     END-IF
033100
033200     PERFORM 1300-LEER-UNA-SOLICITUD-I
033300        THRU 1300-LEER-UNA-SOLICITUD-F.
033400
033500 2000-PROCESO-F. EXIT.
033600
033700*     COMPARACION TRUNCADA A ENTERO (SIN DECIMALES); LA DIVISION
033800*     POR 1 DESCARTA LA PARTE DECIMAL DE AMBOS IMPORTES
033900 2050-COMPARAR-IMPORTE-ENTERO-I.
034000
034100     DIVIDE GTW-TOTAL-PEDIDO BY 1 GIVING WS-PEDIDO-ENTERO
034200     DIVIDE TB-BKG-TOTAL-PRICE (WS-RESERVA-IX) BY 1
034300            GIVING WS-RESERVA-ENTERO.
034400
034500 2050-COMPARAR-IMPORTE-ENTERO-F. EXIT.
034600
034700 2100-GENERAR-PEDIDO-PAGO-I.
034800
034900     MOVE GTW-BOOKING-ID TO WS-TID-BOOKING-ID
035000     MOVE WS-AHORA-NUM   TO WS-TID-EPOCA
035100
035200     IF NOT WS-YA-EXISTE-PAGO
035300        ADD 1 TO WS-ULTIMO-PAGO-ID
035400        ADD 1 TO TB-PAYMENT-CANT
035500        MOVE TB-PAYMENT-CANT TO WS-PAGO-IX
035600        MOVE WS-ULTIMO-PAGO-ID
035700          TO TB-PAY-PAYMENT-ID (WS-PAGO-IX)
035800        MOVE GTW-BOOKING-ID
035900          TO TB-PAY-BOOKING-ID (WS-PAGO-IX)
036000     END-IF
036100
036200     MOVE GTW-TOTAL-PEDIDO      TO TB-PAY-AMOUNT (WS-PAGO-IX)
036300     MOVE 'VNPAY'               TO TB-PAY-PAYMENT-METHOD (WS-PAGO-IX)
036400     MOVE WS-TRANSID-GATEWAY    TO TB-PAY-TRANSACTION-ID (WS-PAGO-IX)
036500     MOVE CT-PAG-PENDING        TO TB-PAY-STATUS (WS-PAGO-IX)
036600     MOVE ZEROES                TO TB-PAY-PAYMENT-TIME (WS-PAGO-IX)
036700
036800     DISPLAY '  RESERVA ' GTW-BOOKING-ID
036900             ' PEDIDO DE PAGO GENERADO - REF '
037000             WS-TRANSID-GATEWAY.
037100
037200 2100-GENERAR-PEDIDO-PAGO-F. EXIT.
037300
037400*////////// PARRAFO COMUN DE FECHA/HORA ACTUAL ////////////////
037500     COPY FHACTUAL.
037600
037700*-----------------------------------------------------------------
037800 9999-FINAL-I.
037900
038000     CLOSE ARCH-SOLICITUD
038100
038200     OPEN OUTPUT ARCH-RESERVA
038300     PERFORM 9010-GRABAR-UNA-RESERVA-I THRU 9010-GRABAR-UNA-RESERVA-F
038400             VARYING WS-IX-RES FROM 1 BY 1
038500               UNTIL WS-IX-RES > TB-BOOKING-CANT
038600     CLOSE ARCH-RESERVA
038700
038800     OPEN OUTPUT ARCH-PAGO
038900     PERFORM 9020-GRABAR-UN-PAGO-I THRU 9020-GRABAR-UN-PAGO-F
039000             VARYING WS-IX-PAG FROM 1 BY 1
039100               UNTIL WS-IX-PAG > TB-PAYMENT-CANT
039200     CLOSE ARCH-PAGO.
039300
039400 9999-FINAL-F. EXIT.
039500
039600 9010-GRABAR-UNA-RESERVA-I.
039700
039800     MOVE TB-BKG-BOOKING-ID     (WS-IX-RES) TO BKG-BOOKING-ID
039900     MOVE TB-BKG-CUSTOMER-EMAIL (WS-IX-RES) TO BKG-CUSTOMER-EMAIL
040000     MOVE TB-BKG-SPECIALIST-ID  (WS-IX-RES) TO BKG-SPECIALIST-ID
040100     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 1) TO BKG-SERVICE-IDS (1)
040200     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 2) TO BKG-SERVICE-IDS (2)
040300     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 3) TO BKG-SERVICE-IDS (3)
040400     MOVE TB-BKG-SERVICE-COUNT  (WS-IX-RES) TO BKG-SERVICE-COUNT
040500     MOVE TB-BKG-BOOKING-DATE   (WS-IX-RES) TO BKG-BOOKING-DATE
040600     MOVE TB-BKG-START-TIME     (WS-IX-RES) TO BKG-START-TIME
040700     MOVE TB-BKG-END-TIME       (WS-IX-RES) TO BKG-END-TIME
040800     MOVE TB-BKG-TIME-SLOT      (WS-IX-RES) TO BKG-TIME-SLOT
040900     MOVE TB-BKG-TOTAL-PRICE    (WS-IX-RES) TO BKG-TOTAL-PRICE
041000     MOVE TB-BKG-STATUS         (WS-IX-RES) TO BKG-STATUS
041100     MOVE TB-BKG-PAYMENT-STATUS (WS-IX-RES) TO BKG-PAYMENT-STATUS
041200     MOVE TB-BKG-CHECK-IN-TIME  (WS-IX-RES) TO BKG-CHECK-IN-TIME
041300     MOVE TB-BKG-CHECK-OUT-TIME (WS-IX-RES) TO BKG-CHECK-OUT-TIME
041400     MOVE TB-BKG-CREATED-AT     (WS-IX-RES) TO BKG-CREATED-AT
041500     MOVE TB-BKG-UPDATED-AT     (WS-IX-RES) TO BKG-UPDATED-AT
041600     WRITE REG-BOOKING.
041700
041800 9010-GRABAR-UNA-RESERVA-F. EXIT.
041900
042000 9020-GRABAR-UN-PAGO-I.
042100
042200     MOVE TB-PAY-PAYMENT-ID     (WS-IX-PAG) TO PAY-PAYMENT-ID
042300     MOVE TB-PAY-BOOKING-ID     (WS-IX-PAG) TO PAY-BOOKING-ID
042400     MOVE TB-PAY-AMOUNT         (WS-IX-PAG) TO PAY-AMOUNT
042500     MOVE TB-PAY-PAYMENT-METHOD (WS-IX-PAG) TO PAY-PAYMENT-METHOD
042600     MOVE TB-PAY-TRANSACTION-ID (WS-IX-PAG) TO PAY-TRANSACTION-ID
042700     MOVE TB-PAY-STATUS         (WS-IX-PAG) TO PAY-STATUS
042800     MOVE TB-PAY-PAYMENT-TIME   (WS-IX-PAG) TO PAY-PAYMENT-TIME
042900     WRITE REG-PAYMENT.
043000
043100 9020-GRABAR-UN-PAGO-F. EXIT.

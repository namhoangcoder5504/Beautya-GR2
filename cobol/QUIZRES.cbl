000100*////////////////////////////////////////////////////////////////
000200*    COPY QUIZRES.
000300******************************************************************
000400*    LAYOUT RESULTADO DEL CUESTIONARIO (QUIZ-RESULT-RECORD)     *
000500*    ARCHIVO BTA.QUIZ.RESULT.EXTRACT - UNA LINEA POR ENVIO      *
000600*    LARGO DE REGISTRO = 260 BYTES                               *
000700******************************************************************
000800*    MANTENIMIENTO:
000900*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001000*    PGOMEZ     1999-01-20 BTA-0024   VERSION INICIAL DEL QUIZ    BTA-0024
001100*    RVELEZ     1999-07-09 BTA-0058   Y2K - CREATED-AT A CCYY     BTA-0058
001200*    RVELEZ     2000-01-27 BTA-0093   VERIFICADOS EN VIVO         BTA-0093
001300*                                     RESULTADOS GRABADOS CON     
001400*                                     CREATED-AT DE ENERO DE 2000,
001500*                                     SIN NOVEDAD                 
001600******************************************************************
001700 01  REG-QUIZRESULT.
001800     03  RES-USER-EMAIL          PIC X(60).
001900*     TIPO DE PIEL CON MAYOR PUNTAJE ACUMULADO
002000     03  RES-SKIN-TYPE           PIC X(11).
002100*     NOMBRES DE SERVICIOS RECOMENDADOS, SEPARADOS POR ", "
002200     03  RES-RECOMMENDED-SVCS    PIC X(180).
002300*     MOMENTO DE CALCULO, CCYYMMDDHHMMSS
002400     03  RES-CREATED-AT          PIC 9(14).
002500     03  FILLER                  PIC X(05).
002600*////////////////////////////////////////////////////////////////

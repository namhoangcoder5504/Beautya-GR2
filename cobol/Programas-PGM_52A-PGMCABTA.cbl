000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCABTA.
000300 AUTHOR. R VELEZ.
000400 INSTALLATION. BEAUTYA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 1999-01-15.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - MODULO DE RESERVAS BEAUTYA.
000800
000900*****************************************************************
001000*    PGMCABTA  -  CANCELACION DE RESERVA POR EL CLIENTE O POR   *
001100*                  PERSONAL DEL LOCAL (STAFF/ADMIN)             *
001200*    =========================================================  *
001300*    LEE UN ARCHIVO DE SOLICITUDES DE CANCELACION Y PARA CADA   *
001400*    UNA VALIDA QUE LA RESERVA EXISTA, QUE ESTE PENDING O        *
001500*    CONFIRMED, Y QUE FALTEN AL MENOS LAS HORAS MINIMAS DE       *
001600*    ANTELACION SEGUN EL ROL DE QUIEN CANCELA (12 HS PARA EL     *
001700*    CLIENTE, SIN MINIMO PARA STAFF/ADMIN). SI PROCEDE, PASA LA  *
001800*    RESERVA A CANCELLED Y LIBERA LA FRANJA DE AGENDA VIA CALL   *
001900*    A PGMRLBTA.                                                 *
002000*****************************************************************
002100*    HISTORIAL DE CAMBIOS
002200*    ---------------------------------------------------------
002300*    QUIEN      FECHA      PEDIDO     DESCRIPCION
002400*    RVELEZ     1999-01-15 BTA-0024   VERSION INICIAL             BTA-0024
002500*    RVELEZ     1999-02-26 BTA-0034   VENTANA DE 12 HORAS PARA    BTA-0034
002600*                                     CLIENTE CALCULADA CON
002700*                                     FHJULIAN (ANTES SE USABA
002800*                                     24 HS POR ERROR DE ANALISIS)
002900*    PGOMEZ     1999-07-27 BTA-0064   Y2K - PROBADO CON RESERVAS  BTA-0064
003000*                                     A CABALLO DE FIN DE SIGLO
003100*    PGOMEZ     2000-01-12 BTA-0081   VERIFICADAS EN VIVO         BTA-0081
003200*                                     CANCELACIONES DE RESERVA    
003300*                                     FECHADAS EN ENERO DE 2000,  
003400*                                     SIN NOVEDAD                 
003500*****************************************************************
003600
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT ARCH-AGENDA    ASSIGN DDAGEBTA
004200            FILE STATUS IS FS-AGE.
004300     SELECT ARCH-RESERVA   ASSIGN DDRESBTA
004400            FILE STATUS IS FS-RES.
004500     SELECT ARCH-SOLICITUD ASSIGN DDSOCBTA
004600            FILE STATUS IS FS-SOL.
004700
004800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 FD  ARCH-AGENDA
005300     BLOCK CONTAINS 0 RECORDS
005400     RECORDING MODE IS F.
005500 COPY SCHDTAB.
005600
005700 FD  ARCH-RESERVA
005800     BLOCK CONTAINS 0 RECORDS
005900     RECORDING MODE IS F.
006000 COPY BOOKREC.
006100
006200 FD  ARCH-SOLICITUD
006300     BLOCK CONTAINS 0 RECORDS
006400     RECORDING MODE IS F.
006500 01  REG-SOLICITUD-CANCEL.
006600     03  SOC-BOOKING-ID          PIC 9(09).
006700     03  SOC-ROL-SOLICITANTE     PIC X(10).
006800         88  SOC-ES-CLIENTE            VALUE 'CUSTOMER'.
006900         88  SOC-ES-STAFF              VALUE 'STAFF'.
007000         88  SOC-ES-ADMIN              VALUE 'ADMIN'.
007100     03  FILLER                  PIC X(40).
007200
007300 WORKING-STORAGE SECTION.
007400*=======================*
007500
007600 77  FS-AGE                      PIC XX VALUE SPACES.
007700 77  FS-RES                      PIC XX VALUE SPACES.
007800 77  FS-SOL                      PIC XX VALUE SPACES.
007900
008000 77  WS-STATUS-FIN-AGE           PIC X VALUE 'N'.
008100     88  WS-FIN-AGE                    VALUE 'S'.
008200     88  WS-NO-FIN-AGE                 VALUE 'N'.
008300 77  WS-STATUS-FIN-RES           PIC X VALUE 'N'.
008400     88  WS-FIN-RES                    VALUE 'S'.
008500     88  WS-NO-FIN-RES                 VALUE 'N'.
008600 77  WS-STATUS-FIN-SOL           PIC X VALUE 'N'.
008700     88  WS-FIN-SOLICITUDES            VALUE 'S'.
008800     88  WS-NO-FIN-SOL                 VALUE 'N'.
008900
009000 77  WS-RECHAZO-FLAG             PIC X VALUE 'N'.
009100     88  WS-SOLICITUD-RECHAZADA        VALUE 'S'.
009200 77  WS-MOTIVO-RECHAZO           PIC X(40) VALUE SPACES.
009300
009400 77  WS-RESERVA-IX               PIC 9(5) COMP.
009500 77  WS-IX-RES                   PIC 9(5) COMP.
009600 77  WS-IX-AGE                   PIC 9(5) COMP.
009700 77  WS-HORAS-MINIMAS            PIC 9(2) COMP.
009800 77  WS-SCRATCH-HH               PIC 9(2) COMP.
009900 77  WS-SCRATCH-MM               PIC 9(2) COMP.
010000 77  WS-SCRATCH-REM4             PIC 9(4) COMP.
010100 77  WS-SCRATCH-SS               PIC 9(2) COMP.
010200
010300 77  WS-AHORA-ABS-MIN            PIC 9(11) COMP.
010400 77  WS-RESERVA-ABS-MIN          PIC 9(11) COMP.
010500 77  WS-LIMITE-ABS-MIN           PIC 9(11) COMP.
010600
010700*////////// PARAMETROS PARA EL CALL A PGMRLBTA ////////////////
010800 01  LK-LIBERA-PARMS.
010900     03  LK-LIB-SPECIALIST-ID    PIC 9(09).
011000     03  LK-LIB-SCHED-DATE       PIC 9(08).
011100     03  LK-LIB-TIME-SLOT        PIC X(11).
011200     03  LK-LIB-EXCLUDE-BKG-ID   PIC 9(09).
011300     03  LK-LIB-RETORNO          PIC X(02).
011400         88  LK-LIB-FRANJA-LIBERADA   VALUE '00'.
011500         88  LK-LIB-FRANJA-RETENIDA   VALUE '04'.
011600         88  LK-LIB-FRANJA-NO-EXISTE  VALUE '08'.
011700     03  FILLER                  PIC X(01) VALUE SPACE.
011800
011900 77  WS-PGM-SUBRUTINA            PIC X(08) VALUE 'PGMRLBTA'.
012000
012100*////////// COPYS DE CONSTANTES Y TABLAS EN MEMORIA /////////////
012200     COPY BTACONST.
012300     COPY WSFECHA.
012400     COPY WSJULIAN.
012500     COPY TBSCHED.
012600     COPY TBBOOK.
012700
012800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012900 PROCEDURE DIVISION.
013000
013100 MAIN-PROGRAM-INICIO.
013200
013300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
013400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
013500             UNTIL WS-FIN-SOLICITUDES
013600     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
013700
013800 MAIN-PROGRAM-FINAL. GOBACK.
013900
014000*-----------------------------------------------------------------
014100 1000-INICIO-I.
014200
014300     OPEN INPUT  ARCH-AGENDA
014400     OPEN INPUT  ARCH-RESERVA
014500     OPEN INPUT  ARCH-SOLICITUD
014600
014700     PERFORM 1300-CARGAR-AGENDA-I    THRU 1300-CARGAR-AGENDA-F
014800     PERFORM 1400-CARGAR-RESERVAS-I  THRU 1400-CARGAR-RESERVAS-F
014900
015000     CLOSE ARCH-AGENDA ARCH-RESERVA
015100
015200     PERFORM 9500-OBTENER-FECHA-I THRU 9500-OBTENER-FECHA-F
015300
015400     MOVE WS-AHORA-FECHA TO WS-JUL-FECHA-IN
015500     PERFORM 7000-FECHA-A-JULIANO-I THRU 7000-FECHA-A-JULIANO-F
015600     DIVIDE WS-AHORA-HORA BY 10000
015700            GIVING WS-SCRATCH-HH REMAINDER WS-SCRATCH-REM4
015800     DIVIDE WS-SCRATCH-REM4 BY 100
015900            GIVING WS-SCRATCH-MM REMAINDER WS-SCRATCH-SS
016000     COMPUTE WS-AHORA-ABS-MIN = (WS-JUL-DIAS * 1440)
016100                               + (WS-SCRATCH-HH * 60)
016200                               + WS-SCRATCH-MM
016300
016400     SET WS-NO-FIN-SOL TO TRUE
016500     PERFORM 2900-LEER-SOLICITUD-I THRU 2900-LEER-SOLICITUD-F.
016600
016700 1000-INICIO-F. EXIT.
016800
016900*-----------------------------------------------------------------
017000 1300-CARGAR-AGENDA-I.
017100
017200     MOVE ZEROES TO TB-SCHEDULE-CANT
017300     SET WS-NO-FIN-AGE TO TRUE
017400     PERFORM 1310-LEER-UNA-FRANJA-I THRU 1310-LEER-UNA-FRANJA-F
017500             UNTIL WS-FIN-AGE.
017600
017700 1300-CARGAR-AGENDA-F. EXIT.
017800
017900 1310-LEER-UNA-FRANJA-I.
018000
018100     READ ARCH-AGENDA INTO REG-SCHEDULE
018200     EVALUATE FS-AGE
018300        WHEN '00'
018400           ADD 1 TO TB-SCHEDULE-CANT
018500           MOVE SCH-SPECIALIST-ID TO
018600                TB-SCH-SPECIALIST-ID (TB-SCHEDULE-CANT)
018700           MOVE SCH-SCHED-DATE    TO
018800                TB-SCH-SCHED-DATE    (TB-SCHEDULE-CANT)
018900           MOVE SCH-TIME-SLOT     TO
019000                TB-SCH-TIME-SLOT     (TB-SCHEDULE-CANT)
019100           MOVE SCH-AVAILABILITY  TO
019200                TB-SCH-AVAILABILITY  (TB-SCHEDULE-CANT)
019300        WHEN '10'
019400           SET WS-FIN-AGE TO TRUE
019500        WHEN OTHER
019600           DISPLAY '* ERROR LECTURA AGENDA - STATUS ' FS-AGE
019700           SET WS-FIN-AGE TO TRUE
019800     END-EVALUATE.
019900
020000 1310-LEER-UNA-FRANJA-F. EXIT.
020100
020200 1400-CARGAR-RESERVAS-I.
020300
020400     MOVE ZEROES TO TB-BOOKING-CANT
020500     SET WS-NO-FIN-RES TO TRUE
020600     PERFORM 1410-LEER-UNA-RESERVA-I THRU 1410-LEER-UNA-RESERVA-F
020700             UNTIL WS-FIN-RES.
020800
020900 1400-CARGAR-RESERVAS-F. EXIT.
021000
021100 1410-LEER-UNA-RESERVA-I.
021200
021300     READ ARCH-RESERVA INTO REG-BOOKING
021400     EVALUATE FS-RES
021500        WHEN '00'
021600           ADD 1 TO TB-BOOKING-CANT
021700           PERFORM 1411-COPIAR-RESERVA-I THRU 1411-COPIAR-RESERVA-F
021800        WHEN '10'
021900           SET WS-FIN-RES TO TRUE
022000        WHEN OTHER
022100           DISPLAY '* ERROR LECTURA RESERVAS - STATUS ' FS-RES
022200           SET WS-FIN-RES TO TRUE
022300     END-EVALUATE.
022400
022500 1410-LEER-UNA-RESERVA-F. EXIT.
022600
022700 1411-COPIAR-RESERVA-I.
022800
022900     MOVE BKG-BOOKING-ID      TO TB-BKG-BOOKING-ID   (TB-BOOKING-CANT)
023000     MOVE BKG-CUSTOMER-EMAIL  TO TB-BKG-CUSTOMER-EMAIL (TB-BOOKING-CANT)
023100     MOVE BKG-SPECIALIST-ID   TO TB-BKG-SPECIALIST-ID (TB-BOOKING-CANT)
023200     MOVE BKG-SERVICE-IDS (1) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 1)
023300     MOVE BKG-SERVICE-IDS (2) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 2)
023400     MOVE BKG-SERVICE-IDS (3) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 3)
023500     MOVE BKG-SERVICE-COUNT   TO TB-BKG-SERVICE-COUNT (TB-BOOKING-CANT)
023600     MOVE BKG-BOOKING-DATE    TO TB-BKG-BOOKING-DATE (TB-BOOKING-CANT)
023700     MOVE BKG-START-TIME      TO TB-BKG-START-TIME (TB-BOOKING-CANT)
023800     MOVE BKG-END-TIME        TO TB-BKG-END-TIME (TB-BOOKING-CANT)
023900     MOVE BKG-TIME-SLOT       TO TB-BKG-TIME-SLOT (TB-BOOKING-CANT)
024000     MOVE BKG-TOTAL-PRICE     TO TB-BKG-TOTAL-PRICE (TB-BOOKING-CANT)
024100     MOVE BKG-STATUS          TO TB-BKG-STATUS (TB-BOOKING-CANT)
024200     MOVE BKG-PAYMENT-STATUS  TO TB-BKG-PAYMENT-STATUS (TB-BOOKING-CANT)
024300     MOVE BKG-CHECK-IN-TIME   TO TB-BKG-CHECK-IN-TIME (TB-BOOKING-CANT)
024400     MOVE BKG-CHECK-OUT-TIME  TO TB-BKG-CHECK-OUT-TIME (TB-BOOKING-CANT)
024500     MOVE BKG-CREATED-AT      TO TB-BKG-CREATED-AT (TB-BOOKING-CANT)
024600     MOVE BKG-UPDATED-AT      TO TB-BKG-UPDATED-AT (TB-BOOKING-CANT).
024700
024800 1411-COPIAR-RESERVA-F. EXIT.
024900
025000*-----------------------------------------------------------------
025100*    CICLO PRINCIPAL - UNA SOLICITUD DE CANCELACION POR VUELTA
025200*-----------------------------------------------------------------
025300 2000-PROCESO-I.
025400
025500     MOVE 'N' TO WS-RECHAZO-FLAG
025600     MOVE SPACES TO WS-MOTIVO-RECHAZO
025700     MOVE ZEROES TO WS-RESERVA-IX
025800
025900     PERFORM 2105-UBICAR-RESERVA-I THRU 2105-UBICAR-RESERVA-F
026000
026100     IF NOT WS-SOLICITUD-RECHAZADA
026200        PERFORM 2110-VALIDAR-ANTELACION-I
026300           THRU 2110-VALIDAR-ANTELACION-F
026400     END-IF
026500
026600     IF WS-SOLICITUD-RECHAZADA
026700        DISPLAY '* CANCELACION RECHAZADA - RESERVA '
026800                SOC-BOOKING-ID ' - ' WS-MOTIVO-RECHAZO
026900     ELSE
027000        PERFORM 2170-APLICAR-CANCELACION-I
027100           THRU 2170-APLICAR-CANCELACION-F
027200     END-IF
027300
027400     PERFORM 2900-LEER-SOLICITUD-I THRU 2900-LEER-SOLICITUD-F.
027500
027600 2000-PROCESO-F. EXIT.
027700
027800*-----------------------------------------------------------------
027900*    PASO 1 - UBICAR LA RESERVA Y VALIDAR SU STATUS
028000*-----------------------------------------------------------------
028100 2105-UBICAR-RESERVA-I.
028200
028300     SET IX-BOOKING TO 1
028400     SEARCH TB-BOOKING-TABLA
028500        AT END
028600           MOVE 'S' TO WS-RECHAZO-FLAG
028700           MOVE 'LA RESERVA NO EXISTE' TO WS-MOTIVO-RECHAZO
028800        WHEN TB-BKG-BOOKING-ID (IX-BOOKING) EQUAL SOC-BOOKING-ID
028900           SET WS-RESERVA-IX TO IX-BOOKING
029000     END-SEARCH
029100
029200     IF NOT WS-SOLICITUD-RECHAZADA
029300        IF TB-BKG-STATUS (WS-RESERVA-IX) NOT EQUAL
029400                              CT-EST-PENDING
029500           AND TB-BKG-STATUS (WS-RESERVA-IX) NOT EQUAL
029600                              CT-EST-CONFIRMED
029700           MOVE 'S' TO WS-RECHAZO-FLAG
029800           MOVE 'LA RESERVA NO SE PUEDE CANCELAR EN SU ESTADO'
029900             TO WS-MOTIVO-RECHAZO
030000        END-IF
030100     END-IF.
030200
030300 2105-UBICAR-RESERVA-F. EXIT.
030400
030500*-----------------------------------------------------------------
030600*    PASO 2 - VALIDAR LA ANTELACION MINIMA SEGUN EL ROL
030700*-----------------------------------------------------------------
030800 2110-VALIDAR-ANTELACION-I.
030900
031000     IF SOC-ES-STAFF OR SOC-ES-ADMIN
031100        MOVE CT-HORAS-CANCEL-STAFF TO WS-HORAS-MINIMAS
031200     ELSE
031300        MOVE CT-HORAS-CANCEL-CLIE  TO WS-HORAS-MINIMAS
031400     END-IF
031500
031600     MOVE TB-BKG-BOOKING-DATE (WS-RESERVA-IX) TO WS-JUL-FECHA-IN
031700     PERFORM 7000-FECHA-A-JULIANO-I THRU 7000-FECHA-A-JULIANO-F
031800     DIVIDE TB-BKG-START-TIME (WS-RESERVA-IX) BY 100
031900            GIVING WS-SCRATCH-HH REMAINDER WS-SCRATCH-MM
032000     COMPUTE WS-RESERVA-ABS-MIN = (WS-JUL-DIAS * 1440)
032100                                 + (WS-SCRATCH-HH * 60)
032200                                 + WS-SCRATCH-MM
032300
032400     COMPUTE WS-LIMITE-ABS-MIN = WS-RESERVA-ABS-MIN
032500                                - (WS-HORAS-MINIMAS * 60)
032600
032700     IF WS-AHORA-ABS-MIN > WS-LIMITE-ABS-MIN
032800        MOVE 'S' TO WS-RECHAZO-FLAG
032900        MOVE 'NO HAY ANTELACION SUFICIENTE PARA CANCELAR'
033000          TO WS-MOTIVO-RECHAZO
033100     END-IF.
033200
033300 2110-VALIDAR-ANTELACION-F. EXIT.
033400
033500*-----------------------------------------------------------------
033600*    PASO 3 - MARCAR CANCELLED Y LIBERAR LA FRANJA DE AGENDA
033700*-----------------------------------------------------------------
033800 2170-APLICAR-CANCELACION-I.
033900
034000     MOVE TB-BKG-SPECIALIST-ID (WS-RESERVA-IX)
034100       TO LK-LIB-SPECIALIST-ID
034200     MOVE TB-BKG-BOOKING-DATE  (WS-RESERVA-IX)
034300       TO LK-LIB-SCHED-DATE
034400     MOVE TB-BKG-TIME-SLOT     (WS-RESERVA-IX)
034500       TO LK-LIB-TIME-SLOT
034600     MOVE SOC-BOOKING-ID
034700       TO LK-LIB-EXCLUDE-BKG-ID
034800
034900     MOVE CT-EST-CANCELLED TO TB-BKG-STATUS (WS-RESERVA-IX)
035000     MOVE WS-AHORA-NUM     TO TB-BKG-UPDATED-AT (WS-RESERVA-IX)
035100
035200     CALL WS-PGM-SUBRUTINA USING LK-LIBERA-PARMS
035300                                  TB-BOOKING-AREA
035400                                  TB-SCHEDULE-AREA
035500
035600     DISPLAY '  RESERVA ' SOC-BOOKING-ID ' CANCELADA - RETORNO'
035700             ' DE PGMRLBTA ' LK-LIB-RETORNO.
035800
035900 2170-APLICAR-CANCELACION-F. EXIT.
036000
036100*-----------------------------------------------------------------
036200 2900-LEER-SOLICITUD-I.
036300
036400     READ ARCH-SOLICITUD INTO REG-SOLICITUD-CANCEL
036500     EVALUATE FS-SOL
036600        WHEN '00'
036700           CONTINUE
036800        WHEN '10'
036900           SET WS-FIN-SOLICITUDES TO TRUE
037000        WHEN OTHER
037100           DISPLAY '* ERROR LECTURA SOLICITUDES - STATUS ' FS-SOL
037200           SET WS-FIN-SOLICITUDES TO TRUE
037300     END-EVALUATE.
037400
037500 2900-LEER-SOLICITUD-F. EXIT.
037600
037700*////////// PARRAFO COMUN DE FECHA/HORA Y DE JULIANO /////////////
037800     COPY FHACTUAL.
037900     COPY FHJULIAN.
038000
038100*-----------------------------------------------------------------
038200*    FIN DE CORRIDA - SE REGRABAN POR COMPLETO AGENDA Y RESERVAS
038300*-----------------------------------------------------------------
038400 9999-FINAL-I.
038500
038600     OPEN OUTPUT ARCH-AGENDA
038700     PERFORM 9020-GRABAR-UNA-FRANJA-I THRU 9020-GRABAR-UNA-FRANJA-F
038800             VARYING WS-IX-AGE FROM 1 BY 1
038900               UNTIL WS-IX-AGE > TB-SCHEDULE-CANT
039000     CLOSE ARCH-AGENDA
039100
039200     OPEN OUTPUT ARCH-RESERVA
039300     PERFORM 9030-GRABAR-UNA-RESERVA-I
039400        THRU 9030-GRABAR-UNA-RESERVA-F
039500             VARYING WS-IX-RES FROM 1 BY 1
039600               UNTIL WS-IX-RES > TB-BOOKING-CANT
039700     CLOSE ARCH-RESERVA
039800
039900     CLOSE ARCH-SOLICITUD.
040000
040100 9999-FINAL-F. EXIT.
040200
040300 9020-GRABAR-UNA-FRANJA-I.
040400
040500     MOVE TB-SCH-SPECIALIST-ID (WS-IX-AGE) TO SCH-SPECIALIST-ID
040600     MOVE TB-SCH-SCHED-DATE    (WS-IX-AGE) TO SCH-SCHED-DATE
040700     MOVE TB-SCH-TIME-SLOT     (WS-IX-AGE) TO SCH-TIME-SLOT
040800     MOVE TB-SCH-AVAILABILITY  (WS-IX-AGE) TO SCH-AVAILABILITY
040900     WRITE REG-SCHEDULE.
041000
041100 9020-GRABAR-UNA-FRANJA-F. EXIT.
041200
041300 9030-GRABAR-UNA-RESERVA-I.
041400
041500     MOVE TB-BKG-BOOKING-ID     (WS-IX-RES) TO BKG-BOOKING-ID
041600     MOVE TB-BKG-CUSTOMER-EMAIL (WS-IX-RES) TO BKG-CUSTOMER-EMAIL
041700     MOVE TB-BKG-SPECIALIST-ID  (WS-IX-RES) TO BKG-SPECIALIST-ID
041800     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 1) TO BKG-SERVICE-IDS (1)
041900     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 2) TO BKG-SERVICE-IDS (2)
042000     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 3) TO BKG-SERVICE-IDS (3)
042100     MOVE TB-BKG-SERVICE-COUNT  (WS-IX-RES) TO BKG-SERVICE-COUNT
042200     MOVE TB-BKG-BOOKING-DATE   (WS-IX-RES) TO BKG-BOOKING-DATE
042300     MOVE TB-BKG-START-TIME     (WS-IX-RES) TO BKG-START-TIME
042400     MOVE TB-BKG-END-TIME       (WS-IX-RES) TO BKG-END-TIME
042500     MOVE TB-BKG-TIME-SLOT      (WS-IX-RES) TO BKG-TIME-SLOT
042600     MOVE TB-BKG-TOTAL-PRICE    (WS-IX-RES) TO BKG-TOTAL-PRICE
042700     MOVE TB-BKG-STATUS         (WS-IX-RES) TO BKG-STATUS
042800     MOVE TB-BKG-PAYMENT-STATUS (WS-IX-RES) TO BKG-PAYMENT-STATUS
042900     MOVE TB-BKG-CHECK-IN-TIME  (WS-IX-RES) TO BKG-CHECK-IN-TIME
043000     MOVE TB-BKG-CHECK-OUT-TIME (WS-IX-RES) TO BKG-CHECK-OUT-TIME
043100     MOVE TB-BKG-CREATED-AT     (WS-IX-RES) TO BKG-CREATED-AT
043200     MOVE TB-BKG-UPDATED-AT     (WS-IX-RES) TO BKG-UPDATED-AT
043300     WRITE REG-BOOKING.
043400
043500 9030-GRABAR-UNA-RESERVA-F. EXIT.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCHBTA.
000300 AUTHOR. R VELEZ.
000400 INSTALLATION. BEAUTYA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 1999-04-19.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - MODULO DE PAGOS BEAUTYA.
000800
000900*****************************************************************
001000*    PGMCHBTA  -  COBRO EN EFECTIVO EN EL LOCAL (CASH)           *
001100*    =========================================================  *
001200*    LA RECEPCIONISTA COBRA EN EFECTIVO AL MOMENTO DEL SERVICIO  *
001300*    (LA RESERVA DEBE ESTAR IN_PROGRESS, O SEA QUE EL CLIENTE YA *
001400*    HIZO CHECK-IN) - SE USA PARA CLIENTES QUE NO PAGAN POR LA   *
001500*    PASARELA VNPAY. VER PEDIDO BTA-0044.                        *
001600*****************************************************************
001700*    HISTORIAL DE CAMBIOS
001800*    ---------------------------------------------------------
001900*    QUIEN      FECHA      PEDIDO     DESCRIPCION
002000*    RVELEZ     1999-04-19 BTA-0044   VERSION INICIAL             BTA-0044
002100*    RVELEZ     1999-05-03 BTA-0049   RECHAZO SI EL PAGO YA ESTA  BTA-0049
002200*                                     EN SUCCESS (EVITA DOBLE COBRO)
002300*    PGOMEZ     1999-07-30 BTA-0070   Y2K - TRANSACTION-ID CON    BTA-0070
002400*                                     EPOCA DE 14 POSICIONES CCYY
002500*    PGOMEZ     2000-01-21 BTA-0088   VERIFICADO EN VIVO EL COBRO BTA-0088
002600*                                     EN EFECTIVO CON             
002700*                                     TRANSACTION-ID ARMADO SOBRE 
002800*                                     EPOCA DE 2000, SIN NOVEDAD  
002900*****************************************************************
003000
003100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003200 ENVIRONMENT DIVISION.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500     SELECT ARCH-RESERVA    ASSIGN DDRESBTA
003600            FILE STATUS IS FS-RES.
003700     SELECT ARCH-PAGO       ASSIGN DDPAGBTA
003800            FILE STATUS IS FS-PAG.
003900     SELECT ARCH-SOLICITUD  ASSIGN DDSCHBTA
004000            FILE STATUS IS FS-SOL.
004100
004200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004300 DATA DIVISION.
004400 FILE SECTION.
004500
004600 FD  ARCH-RESERVA
004700     BLOCK CONTAINS 0 RECORDS
004800     RECORDING MODE IS F.
004900 COPY BOOKREC.
005000
005100 FD  ARCH-PAGO
005200     BLOCK CONTAINS 0 RECORDS
005300     RECORDING MODE IS F.
005400 COPY PAYMREC.
005500
005600 FD  ARCH-SOLICITUD
005700     BLOCK CONTAINS 0 RECORDS
005800     RECORDING MODE IS F.
005900*     PEDIDO DE COBRO EN EFECTIVO INGRESADO POR LA RECEPCIONISTA
006000 01  REG-SOLICITUD-CASH.
006100     03  CSH-BOOKING-ID          PIC 9(09).
006200     03  CSH-AMOUNT              PIC S9(09)V99 COMP-3.
006300     03  FILLER                  PIC X(27).
006400
006500 WORKING-STORAGE SECTION.
006600*=======================*
006700
006800 77  FS-RES                      PIC XX VALUE SPACES.
006900 77  FS-PAG                      PIC XX VALUE SPACES.
007000 77  FS-SOL                      PIC XX VALUE SPACES.
007100
007200 77  WS-STATUS-FIN-RES           PIC X VALUE 'N'.
007300     88  WS-FIN-RES                    VALUE 'S'.
007400     88  WS-NO-FIN-RES                 VALUE 'N'.
007500 77  WS-STATUS-FIN-PAG           PIC X VALUE 'N'.
007600     88  WS-FIN-PAG                    VALUE 'S'.
007700     88  WS-NO-FIN-PAG                 VALUE 'N'.
007800 77  WS-STATUS-FIN-SOL           PIC X VALUE 'N'.
007900     88  WS-FIN-SOL                    VALUE 'S'.
008000     88  WS-NO-FIN-SOL                 VALUE 'N'.
008100
008200 77  WS-IX-RES                   PIC 9(5) COMP.
008300 77  WS-IX-PAG                   PIC 9(5) COMP.
008400 77  WS-ULTIMO-PAGO-ID           PIC 9(9) COMP VALUE ZEROES.
008500 77  WS-CANT-COBRADAS            PIC 9(5) COMP VALUE ZEROES.
008600 77  WS-CANT-RECHAZADAS          PIC 9(5) COMP VALUE ZEROES.
008700
008800 77  WS-RESERVA-IX               PIC 9(5) COMP VALUE ZEROES.
008900 77  WS-PAGO-IX                  PIC 9(5) COMP VALUE ZEROES.
009000 77  WS-EXISTE-PAGO-FLAG         PIC X VALUE 'N'.
009100     88  WS-YA-EXISTE-PAGO             VALUE 'S'.
009200 77  WS-RECHAZO-FLAG             PIC X VALUE 'N'.
009300     88  WS-SOLICITUD-RECHAZADA        VALUE 'S'.
009400 77  WS-MOTIVO-RECHAZO           PIC X(40) VALUE SPACES.
009500
009600*----------- TRANSACTION-ID "CASH_" + EPOCA CCYYMMDDHHMMSS -------
009700 01  WS-TRANSID-CASH.
009800     03  WS-TID-LITERAL          PIC X(05) VALUE 'CASH_'.
009900     03  WS-TID-EPOCA            PIC 9(14).
010000     03  FILLER                  PIC X(11) VALUE SPACES.
010100
010200*////////// COPYS DE CONSTANTES, FECHA Y TABLAS EN MEMORIA ///////
010300     COPY BTACONST.
010400     COPY WSFECHA.
010500     COPY TBBOOK.
010600     COPY TBPAY.
010700
010800 01  WS-AHORA-TRAZA-R REDEFINES WS-AHORA-FECHA.
010900     03  WS-AT-CCYY              PIC 9(04).
011000     03  WS-AT-MM                PIC 9(02).
011100     03  WS-AT-DD                PIC 9(02).
011200
011300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011400 PROCEDURE DIVISION.
011500
011600 MAIN-PROGRAM-INICIO.
011700
011800     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
011900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
012000             UNTIL WS-FIN-SOL
012100     PERFORM 9999-FINAL-I  THRU 9999-FINAL-F
012200
012300     DISPLAY 'PGMCHBTA - COBRADAS EN EFECTIVO..: ' WS-CANT-COBRADAS
012400     DISPLAY 'PGMCHBTA - RECHAZADAS............: ' WS-CANT-RECHAZADAS.
012500
012600 MAIN-PROGRAM-FINAL. GOBACK.
012700
012800*-----------------------------------------------------------------
012900 1000-INICIO-I.
013000
013100     OPEN INPUT ARCH-RESERVA
013200     OPEN INPUT ARCH-PAGO
013300     OPEN INPUT ARCH-SOLICITUD
013400
013500     PERFORM 1100-CARGAR-RESERVAS-I THRU 1100-CARGAR-RESERVAS-F
013600     PERFORM 1200-CARGAR-PAGOS-I    THRU 1200-CARGAR-PAGOS-F
013700
013800     CLOSE ARCH-RESERVA
013900     CLOSE ARCH-PAGO
014000
014100     PERFORM 9500-OBTENER-FECHA-I THRU 9500-OBTENER-FECHA-F
014200
014300     SET WS-NO-FIN-SOL TO TRUE
014400     PERFORM 1300-LEER-UNA-SOLICITUD-I
014500        THRU 1300-LEER-UNA-SOLICITUD-F.
014600
014700 1000-INICIO-F. EXIT.
014800
014900 1100-CARGAR-RESERVAS-I.
015000
015100     MOVE ZEROES TO TB-BOOKING-CANT
015200     SET WS-NO-FIN-RES TO TRUE
015300     PERFORM 1110-LEER-UNA-RESERVA-I THRU 1110-LEER-UNA-RESERVA-F
015400             UNTIL WS-FIN-RES.
015500
015600 1100-CARGAR-RESERVAS-F. EXIT.
015700
015800 1110-LEER-UNA-RESERVA-I.
015900
016000     READ ARCH-RESERVA INTO REG-BOOKING
016100     EVALUATE FS-RES
016200        WHEN '00'
016300           ADD 1 TO TB-BOOKING-CANT
016400           PERFORM 1111-COPIAR-RESERVA-I THRU 1111-COPIAR-RESERVA-F
016500        WHEN '10'
016600           SET WS-FIN-RES TO TRUE
016700        WHEN OTHER
016800           DISPLAY '* ERROR LECTURA RESERVAS - STATUS ' FS-RES
016900           SET WS-FIN-RES TO TRUE
017000     END-EVALUATE.
017100
017200 1110-LEER-UNA-RESERVA-F. EXIT.
017300
017400 1111-COPIAR-RESERVA-I.
017500
017600     MOVE BKG-BOOKING-ID      TO TB-BKG-BOOKING-ID   (TB-BOOKING-CANT)
017700     MOVE BKG-CUSTOMER-EMAIL  TO TB-BKG-CUSTOMER-EMAIL (TB-BOOKING-CANT)
017800     MOVE BKG-SPECIALIST-ID   TO TB-BKG-SPECIALIST-ID (TB-BOOKING-CANT)
017900     MOVE BKG-SERVICE-IDS (1) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 1)
018000     MOVE BKG-SERVICE-IDS (2) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 2)
018100     MOVE BKG-SERVICE-IDS (3) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 3)
018200     MOVE BKG-SERVICE-COUNT   TO TB-BKG-SERVICE-COUNT (TB-BOOKING-CANT)
018300     MOVE BKG-BOOKING-DATE    TO TB-BKG-BOOKING-DATE (TB-BOOKING-CANT)
018400     MOVE BKG-START-TIME      TO TB-BKG-START-TIME (TB-BOOKING-CANT)
018500     MOVE BKG-END-TIME        TO TB-BKG-END-TIME (TB-BOOKING-CANT)
018600     MOVE BKG-TIME-SLOT       TO TB-BKG-TIME-SLOT (TB-BOOKING-CANT)
018700     MOVE BKG-TOTAL-PRICE     TO TB-BKG-TOTAL-PRICE (TB-BOOKING-CANT)
018800     MOVE BKG-STATUS          TO TB-BKG-STATUS (TB-BOOKING-CANT)
018900     MOVE BKG-PAYMENT-STATUS  TO TB-BKG-PAYMENT-STATUS (TB-BOOKING-CANT)
019000     MOVE BKG-CHECK-IN-TIME   TO TB-BKG-CHECK-IN-TIME (TB-BOOKING-CANT)
019100     MOVE BKG-CHECK-OUT-TIME  TO TB-BKG-CHECK-OUT-TIME (TB-BOOKING-CANT)
019200     MOVE BKG-CREATED-AT      TO TB-BKG-CREATED-AT (TB-BOOKING-CANT)
019300     MOVE BKG-UPDATED-AT      TO TB-BKG-UPDATED-AT (TB-BOOKING-CANT).
019400
019500 1111-COPIAR-RESERVA-F. EXIT.
019600
019700 1200-CARGAR-PAGOS-I.
019800
019900     MOVE ZEROES TO TB-PAYMENT-CANT
020000     SET WS-NO-FIN-PAG TO TRUE
020100     PERFORM 1210-LEER-UN-PAGO-I THRU 1210-LEER-UN-PAGO-F
020200             UNTIL WS-FIN-PAG.
020300
020400 1200-CARGAR-PAGOS-F. EXIT.
020500
020600 1210-LEER-UN-PAGO-I.
020700
020800     READ ARCH-PAGO INTO REG-PAYMENT
020900     EVALUATE FS-PAG
021000        WHEN '00'
021100           ADD 1 TO TB-PAYMENT-CANT
021200           IF PAY-PAYMENT-ID > WS-ULTIMO-PAGO-ID
021300              MOVE PAY-PAYMENT-ID TO WS-ULTIMO-PAGO-ID
021400           END-IF
021500           MOVE PAY-PAYMENT-ID     TO
021600                TB-PAY-PAYMENT-ID     (TB-PAYMENT-CANT)
021700           MOVE PAY-BOOKING-ID     TO
021800                TB-PAY-BOOKING-ID     (TB-PAYMENT-CANT)
021900           MOVE PAY-AMOUNT         TO
022000                TB-PAY-AMOUNT         (TB-PAYMENT-CANT)
022100           MOVE PAY-PAYMENT-METHOD TO
022200                TB-PAY-PAYMENT-METHOD (TB-PAYMENT-CANT)
022300           MOVE PAY-TRANSACTION-ID TO
022400                TB-PAY-TRANSACTION-ID (TB-PAYMENT-CANT)
022500           MOVE PAY-STATUS         TO
022600                TB-PAY-STATUS         (TB-PAYMENT-CANT)
022700           MOVE PAY-PAYMENT-TIME   TO
022800                TB-PAY-PAYMENT-TIME   (TB-PAYMENT-CANT)
022900        WHEN '10'
023000           SET WS-FIN-PAG TO TRUE
023100        WHEN OTHER
023200           DISPLAY '* ERROR LECTURA PAGOS - STATUS ' FS-PAG
023300           SET WS-FIN-PAG TO TRUE
023400     END-EVALUATE.
023500
023600 1210-LEER-UN-PAGO-F. EXIT.
023700
023800 1300-LEER-UNA-SOLICITUD-I.
023900
024000     READ ARCH-SOLICITUD INTO REG-SOLICITUD-CASH
024100     EVALUATE FS-SOL
024200        WHEN '00'
024300           CONTINUE
024400        WHEN '10'
024500           SET WS-FIN-SOL TO TRUE
024600        WHEN OTHER
024700           DISPLAY '* ERROR LECTURA SOLICITUDES - STATUS ' FS-SOL
024800           SET WS-FIN-SOL TO TRUE
024900     END-EVALUATE.
025000
025100 1300-LEER-UNA-SOLICITUD-F. EXIT.
025200
025300*-----------------------------------------------------------------
025400*    UN PEDIDO DE COBRO EN EFECTIVO POR VUELTA
025500*-----------------------------------------------------------------
025600 2000-PROCESO-I.
025700
025800     MOVE 'N' TO WS-RECHAZO-FLAG
025900     MOVE 'N' TO WS-EXISTE-PAGO-FLAG
026000     MOVE SPACES TO WS-MOTIVO-RECHAZO
026100     MOVE ZEROES TO WS-RESERVA-IX WS-PAGO-IX
026200
026300     SET IX-BOOKING TO 1
026400     SEARCH TB-BOOKING-TABLA
026500        AT END
026600           MOVE 'S' TO WS-RECHAZO-FLAG
026700           MOVE 'RESERVA NO EXISTE'  TO WS-MOTIVO-RECHAZO
026800        WHEN TB-BKG-BOOKING-ID (IX-BOOKING) EQUAL
026900             CSH-BOOKING-ID
027000           SET WS-RESERVA-IX TO IX-BOOKING
027100     END-SEARCH
027200
027300     IF NOT WS-SOLICITUD-RECHAZADA
027400        IF TB-BKG-STATUS (WS-RESERVA-IX) NOT EQUAL
027500           CT-EST-IN-PROGRESS
027600           MOVE 'S' TO WS-RECHAZO-FLAG
027700           MOVE 'LA RESERVA NO ESTA IN_PROGRESS'
027800             TO WS-MOTIVO-RECHAZO
027900        ELSE
028000           IF CSH-AMOUNT NOT EQUAL
028100              TB-BKG-TOTAL-PRICE (WS-RESERVA-IX)
028200              MOVE 'S' TO WS-RECHAZO-FLAG
028300              MOVE 'EL IMPORTE NO COINCIDE CON LA RESERVA'
028400                TO WS-MOTIVO-RECHAZO
028500           END-IF
028600        END-IF
028700     END-IF
028800
028900     IF NOT WS-SOLICITUD-RECHAZADA
029000        SET IX-PAYMENT TO 1
029100        SEARCH TB-PAYMENT-TABLA
029200           AT END
029300              CONTINUE
029400           WHEN TB-PAY-BOOKING-ID (IX-PAYMENT) EQUAL
029500                CSH-BOOKING-ID
029600              SET WS-PAGO-IX TO IX-PAYMENT
029700              SET WS-YA-EXISTE-PAGO TO TRUE
029800        END-SEARCH
029900
030000        IF WS-YA-EXISTE-PAGO
030100           AND TB-PAY-STATUS (WS-PAGO-IX) EQUAL CT-PAG-SUCCESS
030200           MOVE 'S' TO WS-RECHAZO-FLAG
030300           MOVE 'EL PAGO DE LA RESERVA YA ESTA EN SUCCESS'
030400             TO WS-MOTIVO-RECHAZO
030500        END-IF
030600     END-IF
030700
030800     IF WS-SOLICITUD-RECHAZADA
030900        ADD 1 TO WS-CANT-RECHAZADAS
031000        DISPLAY '  RECHAZADO COBRO EFECTIVO RESERVA '
031100                CSH-BOOKING-ID ' - ' WS-MOTIVO-RECHAZO
031200     ELSE
031300        PERFORM 2100-REGISTRAR-COBRO-I THRU 2100-REGISTRAR-COBRO-F
031400        ADD 1 TO WS-CANT-COBRADAS
031500     END-IF
031600
031700     PERFORM 1300-LEER-UNA-SOLICITUD-I
031800        THRU 1300-LEER-UNA-SOLICITUD-F.
031900
032000 2000-PROCESO-F. EXIT.
032100
032200 2100-REGISTRAR-COBRO-I.
032300
032400     MOVE WS-AHORA-NUM TO WS-TID-EPOCA
032500
032600     IF NOT WS-YA-EXISTE-PAGO
032700        ADD 1 TO WS-ULTIMO-PAGO-ID
032800        ADD 1 TO TB-PAYMENT-CANT
032900        MOVE TB-PAYMENT-CANT TO WS-PAGO-IX
033000        MOVE WS-ULTIMO-PAGO-ID
033100          TO TB-PAY-PAYMENT-ID (WS-PAGO-IX)
033200        MOVE CSH-BOOKING-ID
033300          TO TB-PAY-BOOKING-ID (WS-PAGO-IX)
033400     END-IF
033500
033600     MOVE CSH-AMOUNT             TO TB-PAY-AMOUNT (WS-PAGO-IX)
033700     MOVE 'CASH'                TO TB-PAY-PAYMENT-METHOD (WS-PAGO-IX)
033800     MOVE WS-TRANSID-CASH       TO TB-PAY-TRANSACTION-ID (WS-PAGO-IX)
033900     MOVE CT-PAG-SUCCESS        TO TB-PAY-STATUS (WS-PAGO-IX)
034000     MOVE WS-AHORA-NUM          TO TB-PAY-PAYMENT-TIME (WS-PAGO-IX)
034100
034200     MOVE CT-PAG-SUCCESS TO TB-BKG-PAYMENT-STATUS (WS-RESERVA-IX)
034300
034400     DISPLAY '  RESERVA ' CSH-BOOKING-ID
034500             ' COBRADA EN EFECTIVO - IMPORTE ' CSH-AMOUNT.
034600
034700 2100-REGISTRAR-COBRO-F. EXIT.
034800
034900*////////// PARRAFO COMUN DE FECHA/HORA ACTUAL ////////////////
035000     COPY FHACTUAL.
035100
035200*-----------------------------------------------------------------
035300 9999-FINAL-I.
035400
035500     CLOSE ARCH-SOLICITUD
035600
035700     OPEN OUTPUT ARCH-RESERVA
035800     PERFORM 9010-GRABAR-UNA-RESERVA-I THRU 9010-GRABAR-UNA-RESERVA-F
035900             VARYING WS-IX-RES FROM 1 BY 1
036000               UNTIL WS-IX-RES > TB-BOOKING-CANT
036100     CLOSE ARCH-RESERVA
036200
036300     OPEN OUTPUT ARCH-PAGO
036400     PERFORM 9020-GRABAR-UN-PAGO-I THRU 9020-GRABAR-UN-PAGO-F
036500             VARYING WS-IX-PAG FROM 1 BY 1
036600               UNTIL WS-IX-PAG > TB-PAYMENT-CANT
036700     CLOSE ARCH-PAGO.
036800
036900 9999-FINAL-F. EXIT.
037000
037100 9010-GRABAR-UNA-RESERVA-I.
037200
037300     MOVE TB-BKG-BOOKING-ID     (WS-IX-RES) TO BKG-BOOKING-ID
037400     MOVE TB-BKG-CUSTOMER-EMAIL (WS-IX-RES) TO BKG-CUSTOMER-EMAIL
037500     MOVE TB-BKG-SPECIALIST-ID  (WS-IX-RES) TO BKG-SPECIALIST-ID
037600     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 1) TO BKG-SERVICE-IDS (1)
037700     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 2) TO BKG-SERVICE-IDS (2)
037800     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 3) TO BKG-SERVICE-IDS (3)
037900     MOVE TB-BKG-SERVICE-COUNT  (WS-IX-RES) TO BKG-SERVICE-COUNT
038000     MOVE TB-BKG-BOOKING-DATE   (WS-IX-RES) TO BKG-BOOKING-DATE
038100     MOVE TB-BKG-START-TIME     (WS-IX-RES) TO BKG-START-TIME
038200     MOVE TB-BKG-END-TIME       (WS-IX-RES) TO BKG-END-TIME
038300     MOVE TB-BKG-TIME-SLOT      (WS-IX-RES) TO BKG-TIME-SLOT
038400     MOVE TB-BKG-TOTAL-PRICE    (WS-IX-RES) TO BKG-TOTAL-PRICE
038500     MOVE TB-BKG-STATUS         (WS-IX-RES) TO BKG-STATUS
038600     MOVE TB-BKG-PAYMENT-STATUS (WS-IX-RES) TO BKG-PAYMENT-STATUS
038700     MOVE TB-BKG-CHECK-IN-TIME  (WS-IX-RES) TO BKG-CHECK-IN-TIME
038800     MOVE TB-BKG-CHECK-OUT-TIME (WS-IX-RES) TO BKG-CHECK-OUT-TIME
038900     MOVE TB-BKG-CREATED-AT     (WS-IX-RES) TO BKG-CREATED-AT
039000     MOVE TB-BKG-UPDATED-AT     (WS-IX-RES) TO BKG-UPDATED-AT
039100     WRITE REG-BOOKING.
039200
039300 9010-GRABAR-UNA-RESERVA-F. EXIT.
039400
039500 9020-GRABAR-UN-PAGO-I.
039600
039700     MOVE TB-PAY-PAYMENT-ID     (WS-IX-PAG) TO PAY-PAYMENT-ID
039800     MOVE TB-PAY-BOOKING-ID     (WS-IX-PAG) TO PAY-BOOKING-ID
039900     MOVE TB-PAY-AMOUNT         (WS-IX-PAG) TO PAY-AMOUNT
040000     MOVE TB-PAY-PAYMENT-METHOD (WS-IX-PAG) TO PAY-PAYMENT-METHOD
040100     MOVE TB-PAY-TRANSACTION-ID (WS-IX-PAG) TO PAY-TRANSACTION-ID
040200     MOVE TB-PAY-STATUS         (WS-IX-PAG) TO PAY-STATUS
040300     MOVE TB-PAY-PAYMENT-TIME   (WS-IX-PAG) TO PAY-PAYMENT-TIME
040400     WRITE REG-PAYMENT.
040500
040600 9020-GRABAR-UN-PAGO-F. EXIT.

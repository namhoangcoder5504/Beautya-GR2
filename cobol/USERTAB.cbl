000100*////////////////////////////////////////////////////////////////
000200*    COPY USERTAB.
000300******************************************************************
000400*    LAYOUT USUARIO (CLIENTE / ESPECIALISTA / STAFF / GUEST)    *
000500*    ARCHIVO BTA.USER.EXTRACT                                   *
000600*    LARGO DE REGISTRO = 150 BYTES                              *
000700******************************************************************
000800*    MANTENIMIENTO:
000900*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001000*    LMORALES   1998-11-05 BTA-0003   VERSION INICIAL             BTA-0003
001100*    RVELEZ     1999-03-02 BTA-0037   AGREGADO ROL GUEST PARA     BTA-0037
001200*                                     RESERVAS SIN REGISTRO
001300*    RVELEZ     2000-02-03 BTA-0103   REVISADO EL EXTRACTO DE     BTA-0103
001400*                                     USUARIOS TRAS EL CAMBIO DE  
001500*                                     SIGLO, SIN IMPACTO (NO TIENE
001600*                                     FECHAS)                     
001700******************************************************************
001800 01  REG-USER.
001900*     CLAVE DEL USUARIO
002000     03  USR-USER-ID             PIC 9(09).
002100*     CORREO - CLAVE UNICA DE LOGIN/CONTACTO
002200     03  USR-EMAIL               PIC X(60).
002300*     NOMBRE A MOSTRAR
002400     03  USR-NAME                PIC X(60).
002500*     TELEFONO DE CONTACTO; 'N/A' SI NO HAY (GUEST)
002600     03  USR-PHONE               PIC X(20).
002700*     ROL DEL USUARIO
002800     03  USR-ROLE                PIC X(11).
002900         88  USR-ROL-ADMIN             VALUE 'ADMIN'.
003000         88  USR-ROL-STAFF             VALUE 'STAFF'.
003100         88  USR-ROL-USER              VALUE 'USER'.
003200         88  USR-ROL-SPECIALIST        VALUE 'SPECIALIST'.
003300         88  USR-ROL-GUEST             VALUE 'GUEST'.
003400*     ESTADO DE LA CUENTA
003500     03  USR-STATUS               PIC X(11).
003600         88  USR-EST-ACTIVE            VALUE 'ACTIVE'.
003700         88  USR-EST-TEMPORARY         VALUE 'TEMPORARY'.
003800*////////////////////////////////////////////////////////////////

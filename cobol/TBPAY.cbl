000100*////////////////////////////////////////////////////////////////
000200*    COPY TBPAY.
000300******************************************************************
000400*    TABLA EN MEMORIA DEL ARCHIVO BTA.PAYMENT.EXTRACT            *
000500*    CARGADA UNA VEZ EN 1000-INICIO, RECORRIDA CON SEARCH        *
000600*    UN PAGO POR RESERVA (CLAVE DE BUSQUEDA = BOOKING-ID)        *
000700******************************************************************
000800*    MANTENIMIENTO:
000900*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001000*    RVELEZ     1999-04-19 BTA-0045   VERSION INICIAL DE LA TABLA BTA-0045
001100*    RVELEZ     2000-01-31 BTA-0098   VERIFICADA LA TABLA DE PAGOSBTA-0098
001200*                                     EN MEMORIA CON PAYMENT-TIME 
001300*                                     DE ENERO DE 2000, SIN       
001400*                                     NOVEDAD                     
001500******************************************************************
001600 01  TB-PAYMENT-AREA.
001700     03  TB-PAYMENT-CANT         PIC 9(5)  COMP.
001800     03  TB-PAYMENT-TABLA OCCURS 1000 TIMES
001900                          INDEXED BY IX-PAYMENT.
002000         05  TB-PAY-PAYMENT-ID       PIC 9(09).
002100         05  TB-PAY-BOOKING-ID       PIC 9(09).
002200         05  TB-PAY-AMOUNT           PIC S9(09)V99 COMP-3.
002300         05  TB-PAY-PAYMENT-METHOD   PIC X(10).
002400         05  TB-PAY-TRANSACTION-ID   PIC X(30).
002500         05  TB-PAY-STATUS           PIC X(07).
002600         05  TB-PAY-PAYMENT-TIME     PIC 9(14).
002700*////////////////////////////////////////////////////////////////

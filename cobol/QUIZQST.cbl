000100*////////////////////////////////////////////////////////////////
000200*    COPY QUIZQST.
000300******************************************************************
000400*    LAYOUT PREGUNTA DEL CUESTIONARIO DE TIPO DE PIEL           *
000500*    ARCHIVO BTA.QUIZ.QUESTION - TABLA FIJA DE 10 PREGUNTAS     *
000600*    LARGO DE REGISTRO = 130 BYTES                               *
000700******************************************************************
000800*    MANTENIMIENTO:
000900*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001000*    PGOMEZ     1999-01-20 BTA-0024   VERSION INICIAL DEL QUIZ    BTA-0024
001100*    PGOMEZ     2000-01-26 BTA-0092   VERIFICADO EL CATALOGO DE   BTA-0092
001200*                                     PREGUNTAS CONTRA EL         
001300*                                     CUESTIONARIO EN VIVO YA EN  
001400*                                     2000, SIN NOVEDAD           
001500******************************************************************
001600 01  REG-QUESTION.
001700     03  QST-QUESTION-ID         PIC 9(09).
001800     03  QST-QUESTION-TEXT       PIC X(120).
001900     03  FILLER                  PIC X(01).
002000*////////////////////////////////////////////////////////////////

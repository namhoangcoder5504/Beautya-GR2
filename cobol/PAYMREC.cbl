000100*////////////////////////////////////////////////////////////////
000200*    COPY PAYMREC.
000300******************************************************************
000400*    LAYOUT REGISTRO DE PAGO (PAYMENT)                          *
000500*    ARCHIVO BTA.PAYMENT.EXTRACT - UN PAGO POR RESERVA          *
000600*    LARGO DE REGISTRO = 90 BYTES                                *
000700******************************************************************
000800*    MANTENIMIENTO:
000900*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001000*    LMORALES   1998-11-10 BTA-0006   VERSION INICIAL             BTA-0006
001100*    RVELEZ     1999-04-19 BTA-0044   AGREGADO METODO CASH,       BTA-0044
001200*                                     EFECTIVO COBRADO AL CHECK-OUT
001300*    RVELEZ     1999-07-09 BTA-0058   Y2K - PAYMENT-TIME A CCYY   BTA-0058
001400*    RVELEZ     2000-01-10 BTA-0078   VERIFICADOS EN VIVO PAGOS   BTA-0078
001500*                                     GRABADOS CON PAYMENT-TIME DE
001600*                                     ENERO DE 2000, SIN NOVEDAD  
001700******************************************************************
001800 01  REG-PAYMENT.
001900*     CLAVE DEL PAGO
002000     03  PAY-PAYMENT-ID          PIC 9(09).
002100*     FK RESERVA
002200     03  PAY-BOOKING-ID          PIC 9(09).
002300*     IMPORTE COBRADO (VND)
002400     03  PAY-AMOUNT              PIC S9(09)V99 COMP-3.
002500*     MEDIO DE PAGO
002600     03  PAY-PAYMENT-METHOD      PIC X(10).
002700         88  PAY-MEDIO-VNPAY           VALUE 'VNPAY'.
002800         88  PAY-MEDIO-CASH            VALUE 'CASH'.
002900*     REFERENCIA DE LA PASARELA O "CASH_" + EPOCA EN MS
003000     03  PAY-TRANSACTION-ID      PIC X(30).
003100*     ESTADO DEL PAGO
003200     03  PAY-STATUS              PIC X(07).
003300         88  PAY-EST-PENDING           VALUE 'PENDING'.
003400         88  PAY-EST-SUCCESS           VALUE 'SUCCESS'.
003500         88  PAY-EST-FAILED            VALUE 'FAILED'.
003600*     MOMENTO DE LA LIQUIDACION, CCYYMMDDHHMMSS; 0 = NO SETEADO
003700     03  PAY-PAYMENT-TIME        PIC 9(14).
003800     03  PAY-PAYMENT-TIME-R REDEFINES PAY-PAYMENT-TIME.
003900         05  PAY-PAGTIME-FECHA   PIC 9(08).
004000         05  PAY-PAGTIME-HORA    PIC 9(06).
004100*////////////////////////////////////////////////////////////////

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRLBTA.
000300 AUTHOR. L MORALES.
000400 INSTALLATION. BEAUTYA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 1998-12-03.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - MODULO DE RESERVAS BEAUTYA.
000800
000900*****************************************************************
001000*    PGMRLBTA  -  LIBERAR FRANJA DE AGENDA DE UN ESPECIALISTA   *
001100*    =========================================================  *
001200*    SUBRUTINA LLAMADA DESDE LOS PROGRAMAS DE MANTENIMIENTO DE  *
001300*    RESERVAS (ALTA, BAJA, MODIFICACION, BARRIDOS AUTOMATICOS)  *
001400*    CUANDO UNA RESERVA DEJA DE OCUPAR UNA FRANJA DE AGENDA.    *
001500*                                                                *
001600*    BORRA LA FILA DE TB-SCHEDULE-TABLA CORRESPONDIENTE A       *
001700*    (ESPECIALISTA, FECHA, FRANJA) SOLO SI NINGUNA OTRA RESERVA *
001800*    ACTIVA (PENDING O CONFIRMED), DISTINTA DE LA QUE SE ESTA   *
001900*    PROCESANDO, SIGUE REFERENCIANDO ESA MISMA FRANJA.          *
002000*                                                                *
002100*    EL PROGRAMA LLAMADOR PASA SUS PROPIAS TABLAS DE RESERVAS Y *
002200*    DE AGENDA, YA CARGADAS EN MEMORIA, POR REFERENCIA.         *
002300*****************************************************************
002400*    HISTORIAL DE CAMBIOS
002500*    ---------------------------------------------------------
002600*    QUIEN      FECHA      PEDIDO     DESCRIPCION
002700*    LMORALES   1998-12-03 BTA-0016   VERSION INICIAL DEL MODULO  BTA-0016
002800*    RVELEZ     1999-02-18 BTA-0031   CORREGIDO CORRIMIENTO DE    BTA-0031
002900*                                     TABLA AL BORRAR EL ULTIMO
003000*                                     ELEMENTO (INDICE FUERA DE
003100*                                     RANGO)
003200*    PGOMEZ     1999-07-22 BTA-0061   Y2K - VALIDADO QUE LA       BTA-0061
003300*                                     COMPARACION DE FECHAS CCYY
003400*                                     SOPORTE EL CAMBIO DE SIGLO
003500*    RVELEZ     1999-11-09 BTA-0070   AGREGADO CODIGO DE RETORNO  BTA-0070
003600*                                     '04' CUANDO LA FRANJA SE
003700*                                     RETIENE POR OTRA RESERVA
003800*    LMORALES   2000-01-19 BTA-0086   VERIFICADA EN VIVO LA       BTA-0086
003900*                                     LIBERACION DE FRANJAS CON   
004000*                                     FECHAS DE AGENDA YA EN ENERO
004100*                                     DE 2000, SIN NOVEDAD        
004200*****************************************************************
004300
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 ENVIRONMENT DIVISION.
004600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004700 DATA DIVISION.
004800 FILE SECTION.
004900
005000 WORKING-STORAGE SECTION.
005100*=======================*
005200
005300*----------- CONTADORES Y SUBINDICES DE TRABAJO -----------------
005400 77  WS-IX-RES                   PIC 9(5)  COMP.
005500 77  WS-IX-AGE                   PIC 9(5)  COMP.
005600 77  WS-IX-DESDE                 PIC 9(5)  COMP.
005700 77  WS-RESERVA-ACTIVA-FLAG      PIC X(01) VALUE 'N'.
005800     88  WS-HAY-RESERVA-ACTIVA         VALUE 'S'.
005900 77  WS-POSICION-AGENDA          PIC 9(5)  COMP VALUE ZEROES.
006000     88  WS-FRANJA-ENCONTRADA          VALUE 1 THRU 1000.
006100
006200*////////// COPYS DE AREAS DE TRABAJO /////////////////////////
006300     COPY WSFECHA.
006400
006500*----------- REDEFINICION DE TRABAJO PARA COMPARAR STATUS ------
006600 01  WS-STATUS-COMPARA           PIC X(11).
006700 01  WS-STATUS-COMPARA-R REDEFINES WS-STATUS-COMPARA.
006800     03  WS-STATUS-COMPARA-08    PIC X(08).
006900     03  FILLER                  PIC X(03).
007000
007100*----------- REDEFINICION DE LA FECHA RECIBIDA PARA TRAZA -------
007200 01  WS-FECHA-TRAZA               PIC 9(08).
007300 01  WS-FECHA-TRAZA-R REDEFINES WS-FECHA-TRAZA.
007400     03  WS-FECHA-TRAZA-CCYY      PIC 9(04).
007500     03  WS-FECHA-TRAZA-MM        PIC 9(02).
007600     03  WS-FECHA-TRAZA-DD        PIC 9(02).
007700
007800 LINKAGE SECTION.
007900*////////// PARAMETROS DE LLAMADA /////////////////////////////
008000 01  LK-LIBERA-PARMS.
008100     03  LK-LIB-SPECIALIST-ID    PIC 9(09).
008200     03  LK-LIB-SCHED-DATE       PIC 9(08).
008300     03  LK-LIB-TIME-SLOT        PIC X(11).
008400     03  LK-LIB-EXCLUDE-BKG-ID   PIC 9(09).
008500     03  LK-LIB-RETORNO          PIC X(02).
008600         88  LK-LIB-FRANJA-LIBERADA   VALUE '00'.
008700         88  LK-LIB-FRANJA-RETENIDA   VALUE '04'.
008800         88  LK-LIB-FRANJA-NO-EXISTE  VALUE '08'.
008900     03  FILLER                  PIC X(01) VALUE SPACE.
009000
009100*////////// TABLAS DEL PROGRAMA LLAMADOR, POR REFERENCIA ///////
009200     COPY TBBOOK.
009300     COPY TBSCHED.
009400
009500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009600 PROCEDURE DIVISION USING LK-LIBERA-PARMS
009700                           TB-BOOKING-AREA
009800                           TB-SCHEDULE-AREA.
009900
010000 MAIN-RUTINA-INICIO.
010100
010200     MOVE SPACES TO LK-LIB-RETORNO
010300     MOVE 'N'     TO WS-RESERVA-ACTIVA-FLAG
010400     MOVE ZEROES  TO WS-POSICION-AGENDA
010500
010600     PERFORM 2000-BUSCAR-RESERVA-ACTIVA-I
010700        THRU 2000-BUSCAR-RESERVA-ACTIVA-F
010800
010900     IF WS-HAY-RESERVA-ACTIVA
011000        SET LK-LIB-FRANJA-RETENIDA TO TRUE
011100     ELSE
011200        PERFORM 3000-UBICAR-FRANJA-I
011300           THRU 3000-UBICAR-FRANJA-F
011400        IF WS-FRANJA-ENCONTRADA
011500           PERFORM 4000-BORRAR-FRANJA-I
011600              THRU 4000-BORRAR-FRANJA-F
011700           SET LK-LIB-FRANJA-LIBERADA TO TRUE
011800        ELSE
011900           SET LK-LIB-FRANJA-NO-EXISTE TO TRUE
012000        END-IF
012100     END-IF.
012200
012300 MAIN-RUTINA-FINAL. GOBACK.
012400
012500*-----------------------------------------------------------------
012600*    BUSCA, EN LA TABLA DE RESERVAS DEL LLAMADOR, CUALQUIER
012700*    RESERVA DISTINTA DE LA EXCLUIDA QUE SIGA PENDING O CONFIRMED
012800*    PARA EL MISMO ESPECIALISTA/FECHA/FRANJA
012900*-----------------------------------------------------------------
013000 2000-BUSCAR-RESERVA-ACTIVA-I.
013100
013200     MOVE 1 TO WS-IX-RES
013300
013400     PERFORM 2100-EVALUAR-UNA-RESERVA-I
013500        THRU 2100-EVALUAR-UNA-RESERVA-F
013600             VARYING WS-IX-RES FROM 1 BY 1
013700               UNTIL WS-IX-RES > TB-BOOKING-CANT
013800                  OR WS-HAY-RESERVA-ACTIVA.
013900
014000 2000-BUSCAR-RESERVA-ACTIVA-F. EXIT.
014100
014200 2100-EVALUAR-UNA-RESERVA-I.
014300
014400     IF TB-BKG-BOOKING-ID (WS-IX-RES) NOT EQUAL
014500                                      LK-LIB-EXCLUDE-BKG-ID
014600        AND TB-BKG-SPECIALIST-ID (WS-IX-RES) EQUAL
014700                                      LK-LIB-SPECIALIST-ID
014800        AND TB-BKG-BOOKING-DATE (WS-IX-RES) EQUAL
014900                                      LK-LIB-SCHED-DATE
015000        AND TB-BKG-TIME-SLOT (WS-IX-RES) EQUAL
015100                                      LK-LIB-TIME-SLOT
015200        AND (TB-BKG-STATUS (WS-IX-RES) EQUAL 'PENDING'
015300             OR TB-BKG-STATUS (WS-IX-RES) EQUAL 'CONFIRMED')
015400        MOVE 'S' TO WS-RESERVA-ACTIVA-FLAG
015500     END-IF.
015600
015700 2100-EVALUAR-UNA-RESERVA-F. EXIT.
015800
015900*-----------------------------------------------------------------
016000*    UBICA LA POSICION DE LA FRANJA EN LA TABLA DE AGENDA
016100*-----------------------------------------------------------------
016200 3000-UBICAR-FRANJA-I.
016300
016400     MOVE ZEROES TO WS-POSICION-AGENDA
016500     MOVE 1      TO WS-IX-AGE
016600
016700     PERFORM 3100-EVALUAR-UNA-FRANJA-I
016800        THRU 3100-EVALUAR-UNA-FRANJA-F
016900             UNTIL WS-IX-AGE > TB-SCHEDULE-CANT
017000                OR WS-FRANJA-ENCONTRADA.
017100
017200 3000-UBICAR-FRANJA-F. EXIT.
017300
017400 3100-EVALUAR-UNA-FRANJA-I.
017500
017600     IF TB-SCH-SPECIALIST-ID (WS-IX-AGE) EQUAL
017700                              LK-LIB-SPECIALIST-ID
017800        AND TB-SCH-SCHED-DATE (WS-IX-AGE) EQUAL
017900                              LK-LIB-SCHED-DATE
018000        AND TB-SCH-TIME-SLOT (WS-IX-AGE) EQUAL
018100                              LK-LIB-TIME-SLOT
018200        MOVE WS-IX-AGE TO WS-POSICION-AGENDA
018300     END-IF
018400
018500     ADD 1 TO WS-IX-AGE.
018600
018700 3100-EVALUAR-UNA-FRANJA-F. EXIT.
018800
018900*-----------------------------------------------------------------
019000*    CORRE HACIA ARRIBA LOS ELEMENTOS SIGUIENTES DE LA TABLA DE
019100*    AGENDA PARA ELIMINAR LA FRANJA LIBERADA Y ACHICA EL CONTADOR
019200*-----------------------------------------------------------------
019300 4000-BORRAR-FRANJA-I.
019400
019500     MOVE LK-LIB-SCHED-DATE TO WS-FECHA-TRAZA
019600     DISPLAY 'PGMRLBTA - LIBERANDO FRANJA POSICION '
019700             WS-POSICION-AGENDA ' FECHA '
019800             WS-FECHA-TRAZA-DD '/' WS-FECHA-TRAZA-MM
019900             '/' WS-FECHA-TRAZA-CCYY
020000
020100     MOVE WS-POSICION-AGENDA TO WS-IX-DESDE
020200
020300     PERFORM 4100-CORRER-UN-ELEMENTO-I
020400        THRU 4100-CORRER-UN-ELEMENTO-F
020500             VARYING WS-IX-DESDE FROM WS-POSICION-AGENDA BY 1
020600               UNTIL WS-IX-DESDE >= TB-SCHEDULE-CANT
020700
020800     IF TB-SCHEDULE-CANT > ZEROES
020900        SUBTRACT 1 FROM TB-SCHEDULE-CANT
021000     END-IF.
021100
021200 4000-BORRAR-FRANJA-F. EXIT.
021300
021400 4100-CORRER-UN-ELEMENTO-I.
021500
021600     MOVE TB-SCHEDULE-TABLA (WS-IX-DESDE + 1)
021700       TO TB-SCHEDULE-TABLA (WS-IX-DESDE).
021800
021900 4100-CORRER-UN-ELEMENTO-F. EXIT.

000100*////////////////////////////////////////////////////////////////
000200*    COPY BOOKREC.
000300******************************************************************
000400*    LAYOUT REGISTRO DE RESERVA (BOOKING)                       *
000500*    ARCHIVO BTA.BOOKING.EXTRACT                                 *
000600*    LARGO DE REGISTRO = 200 BYTES                               *
000700******************************************************************
000800*    MANTENIMIENTO:
000900*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001000*    LMORALES   1998-11-03 BTA-0001   VERSION INICIAL DEL LAYOUT  BTA-0001
001100*    LMORALES   1998-12-14 BTA-0012   AGREGADO ARREGLO DE HASTA 3 BTA-0012
001200*                                     SERVICIOS POR RESERVA
001300*    RVELEZ     1999-07-09 BTA-0058   Y2K - TIMESTAMPS A CCYY     BTA-0058
001400*    RVELEZ     1999-08-22 BTA-0064   AGREGADO REDEFINES DE       BTA-0064
001500*                                     TIME-SLOT PARA CORTE HORARIO
001600*    LMORALES   2000-01-05 BTA-0074   VERIFICADA EN VIVO LA       BTA-0074
001700*                                     PRIMERA SEMANA DE ENERO DE  
001800*                                     2000 - LAS RESERVAS GRABADAS
001900*                                     SALEN CON CCYY EN 2000 SIN  
002000*                                     NOVEDAD                     
002100******************************************************************
002200 01  REG-BOOKING.
002300*     POSICION RELATIVA (1:9) CLAVE DE LA RESERVA
002400     03  BKG-BOOKING-ID          PIC 9(09).
002500*     POSICION RELATIVA (10:60) CORREO DEL CLIENTE (FK USUARIO)
002600     03  BKG-CUSTOMER-EMAIL      PIC X(60).
002700*     POSICION RELATIVA (70:9) FK ESPECIALISTA; 0 = SIN ASIGNAR
002800     03  BKG-SPECIALIST-ID       PIC 9(09).
002900*     POSICION RELATIVA (79:27) HASTA 3 SERVICIOS DE LA RESERVA
003000*     (VER CT-MAX-SERVICIOS EN BTACONST)
003100     03  BKG-SERVICE-IDS         PIC 9(09)
003200                                 OCCURS 3 TIMES.
003300     03  BKG-SERVICE-COUNT       PIC 9(01).
003400*     FECHA DEL TURNO CCYYMMDD
003500     03  BKG-BOOKING-DATE        PIC 9(08).
003600     03  BKG-BOOKING-DATE-R REDEFINES BKG-BOOKING-DATE.
003700         05  BKG-BKDATE-CCYY     PIC 9(04).
003800         05  BKG-BKDATE-MM       PIC 9(02).
003900         05  BKG-BKDATE-DD       PIC 9(02).
004000*     HORA DE INICIO Y FIN (HHMM), SURGEN DE "HH:mm" DEL PEDIDO
004100     03  BKG-START-TIME          PIC 9(04).
004200     03  BKG-END-TIME            PIC 9(04).
004300*     FRANJA HORARIA MOSTRADA/USADA PARA MATCH, "HH:mm-HH:mm"
004400     03  BKG-TIME-SLOT           PIC X(11).
004500     03  BKG-TIME-SLOT-R REDEFINES BKG-TIME-SLOT.
004600         05  BKG-SLOT-INI        PIC X(05).
004700         05  BKG-SLOT-GUION      PIC X(01).
004800         05  BKG-SLOT-FIN        PIC X(05).
004900*     IMPORTE TOTAL DE LOS SERVICIOS SELECCIONADOS (VND)
005000     03  BKG-TOTAL-PRICE         PIC S9(09)V99 COMP-3.
005100*     ESTADO DE LA RESERVA
005200     03  BKG-STATUS              PIC X(11).
005300         88  BKG-EST-PENDING           VALUE 'PENDING'.
005400         88  BKG-EST-CONFIRMED         VALUE 'CONFIRMED'.
005500         88  BKG-EST-IN-PROGRESO       VALUE 'IN_PROGRESS'.
005600         88  BKG-EST-COMPLETADA        VALUE 'COMPLETED'.
005700         88  BKG-EST-CANCELADA         VALUE 'CANCELLED'.
005800*     ESTADO DEL PAGO ASOCIADO
005900     03  BKG-PAYMENT-STATUS      PIC X(07).
006000         88  BKG-PAGO-PENDING          VALUE 'PENDING'.
006100         88  BKG-PAGO-SUCCESS          VALUE 'SUCCESS'.
006200         88  BKG-PAGO-FAILED           VALUE 'FAILED'.
006300*     MARCAS DE CHECK-IN / CHECK-OUT, CCYYMMDDHHMMSS; 0 = NO SET
006400     03  BKG-CHECK-IN-TIME       PIC 9(14).
006500     03  BKG-CHECK-IN-TIME-R REDEFINES BKG-CHECK-IN-TIME.
006600         05  BKG-CKIN-FECHA      PIC 9(08).
006700         05  BKG-CKIN-HORA       PIC 9(06).
006800     03  BKG-CHECK-OUT-TIME      PIC 9(14).
006900     03  BKG-CHECK-OUT-TIME-R REDEFINES BKG-CHECK-OUT-TIME.
007000         05  BKG-CKOUT-FECHA     PIC 9(08).
007100         05  BKG-CKOUT-HORA      PIC 9(06).
007200*     AUDITORIA - HORA VIETNAM (UTC+7, SIN HORARIO DE VERANO)
007300     03  BKG-CREATED-AT          PIC 9(14).
007400     03  BKG-UPDATED-AT          PIC 9(14).
007500     03  FILLER                  PIC X(30).
007600*////////////////////////////////////////////////////////////////

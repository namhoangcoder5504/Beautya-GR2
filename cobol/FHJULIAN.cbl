000100*////////////////////////////////////////////////////////////////
000200*    COPY FHJULIAN.
000300******************************************************************
000400*    PARRAFOS COMUNES DE ARITMETICA DE FECHAS - CONVIERTEN       *
000500*    CCYYMMDD A UN NUMERO DE DIA ABSOLUTO Y VICEVERSA, Y SUMAN   *
000600*    O RESTAN MINUTOS A UNA FECHA+HORA (CON ACARREO DE DIA)      *
000700*    REQUIERE COPY WSJULIAN EN WORKING-STORAGE                   *
000800******************************************************************
000900*    MANTENIMIENTO:
001000*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001100*    RVELEZ     1999-02-20 BTA-0032   VERSION INICIAL             BTA-0032
001200*    PGOMEZ     1999-07-22 BTA-0061   Y2K - BISIESTO DE SIGLO     BTA-0061
001300*    PGOMEZ     2000-01-04 BTA-0077   VERIFICADA LA CONVERSION    BTA-0077
001400*                                     JULIANA CON FECHAS REALES DE
001500*                                     ENERO DE 2000, SIN NOVEDAD  
001600******************************************************************
001700 7000-FECHA-A-JULIANO-I.
001800
001900     SUBTRACT 1600 FROM WS-JUL-IN-CCYY
002000               GIVING WS-JUL-ANIOS-DESDE-1600
002100
002200     COMPUTE WS-JUL-DIAS =
002300             (WS-JUL-ANIOS-DESDE-1600 * 365)
002400           + (WS-JUL-ANIOS-DESDE-1600 / 4)
002500           - (WS-JUL-ANIOS-DESDE-1600 / 100)
002600           + (WS-JUL-ANIOS-DESDE-1600 / 400)
002700
002800     MOVE WS-JUL-IN-CCYY TO WS-JUL-IX-ANIO
002900     PERFORM 7010-DETERMINAR-BISIESTO-I
003000        THRU 7010-DETERMINAR-BISIESTO-F
003100
003200     MOVE TB-DIAS-ACUM (WS-JUL-IN-MM) TO WS-JUL-DIAS-ANIO
003300     ADD  WS-JUL-DIAS-ANIO TO WS-JUL-DIAS
003400     ADD  WS-JUL-IN-DD     TO WS-JUL-DIAS
003500     SUBTRACT 1 FROM WS-JUL-DIAS
003600
003700     IF WS-JUL-BISIESTO AND WS-JUL-IN-MM > 2
003800        ADD 1 TO WS-JUL-DIAS
003900     END-IF.
004000
004100 7000-FECHA-A-JULIANO-F. EXIT.
004200
004300*-----------------------------------------------------------------
004400*    DETERMINA SI WS-JUL-IX-ANIO ES BISIESTO (DIVISIBLE X4, NO
004500*    X100 SALVO QUE TAMBIEN SEA DIVISIBLE X400 - REGLA GREGORIANA)
004600*-----------------------------------------------------------------
004700 7010-DETERMINAR-BISIESTO-I.
004800
004900     MOVE 'N' TO WS-JUL-ES-BISIESTO
005000
005100     COMPUTE WS-JUL-COCIENTE = WS-JUL-IX-ANIO / 4
005200     IF WS-JUL-COCIENTE * 4 = WS-JUL-IX-ANIO
005300        COMPUTE WS-JUL-COCIENTE = WS-JUL-IX-ANIO / 100
005400        IF WS-JUL-COCIENTE * 100 = WS-JUL-IX-ANIO
005500           COMPUTE WS-JUL-COCIENTE = WS-JUL-IX-ANIO / 400
005600           IF WS-JUL-COCIENTE * 400 = WS-JUL-IX-ANIO
005700              MOVE 'S' TO WS-JUL-ES-BISIESTO
005800           END-IF
005900        ELSE
006000           MOVE 'S' TO WS-JUL-ES-BISIESTO
006100        END-IF
006200     END-IF.
006300
006400 7010-DETERMINAR-BISIESTO-F. EXIT.
006500
006600*-----------------------------------------------------------------
006700*    CONVIERTE WS-JUL-DIAS (NUMERO DE DIA ABSOLUTO) DE VUELTA A
006800*    WS-JUL-FECHA-OUT (CCYYMMDD)
006900*-----------------------------------------------------------------
007000 7100-JULIANO-A-FECHA-I.
007100
007200     MOVE WS-JUL-DIAS TO WS-JUL-RESTO-DIAS
007300     MOVE 1600        TO WS-JUL-IX-ANIO
007400     MOVE 'N'          TO WS-JUL-SALIR-FLAG
007500
007600     PERFORM 7110-RESTAR-UN-ANIO-I
007700        THRU 7110-RESTAR-UN-ANIO-F
007800             UNTIL WS-JUL-SALIR-LOOP
007900
008000     MOVE WS-JUL-IX-ANIO TO WS-JUL-OUT-CCYY
008100
008200     MOVE 1   TO WS-JUL-IX-MES
008300     MOVE 'N' TO WS-JUL-SALIR-FLAG
008400
008500     PERFORM 7120-RESTAR-UN-MES-I
008600        THRU 7120-RESTAR-UN-MES-F
008700             UNTIL WS-JUL-SALIR-LOOP
008800
008900     MOVE WS-JUL-IX-MES TO WS-JUL-OUT-MM
009000     COMPUTE WS-JUL-OUT-DD = WS-JUL-RESTO-DIAS + 1.
009100
009200 7100-JULIANO-A-FECHA-F. EXIT.
009300
009400 7110-RESTAR-UN-ANIO-I.
009500
009600     PERFORM 7010-DETERMINAR-BISIESTO-I
009700        THRU 7010-DETERMINAR-BISIESTO-F
009800
009900     IF WS-JUL-BISIESTO
010000        MOVE 366 TO WS-JUL-DIAS-ANIO-LEN
010100     ELSE
010200        MOVE 365 TO WS-JUL-DIAS-ANIO-LEN
010300     END-IF
010400
010500     IF WS-JUL-RESTO-DIAS >= WS-JUL-DIAS-ANIO-LEN
010600        SUBTRACT WS-JUL-DIAS-ANIO-LEN FROM WS-JUL-RESTO-DIAS
010700        ADD 1 TO WS-JUL-IX-ANIO
010800     ELSE
010900        SET WS-JUL-SALIR-LOOP TO TRUE
011000     END-IF.
011100
011200 7110-RESTAR-UN-ANIO-F. EXIT.
011300
011400 7120-RESTAR-UN-MES-I.
011500
011600     MOVE TB-DIAS-EN-MES (WS-JUL-IX-MES) TO WS-JUL-DIAS-MES-LEN
011700     IF WS-JUL-IX-MES = 2 AND WS-JUL-BISIESTO
011800        ADD 1 TO WS-JUL-DIAS-MES-LEN
011900     END-IF
012000
012100     IF WS-JUL-RESTO-DIAS >= WS-JUL-DIAS-MES-LEN
012200                AND WS-JUL-IX-MES < 12
012300        SUBTRACT WS-JUL-DIAS-MES-LEN FROM WS-JUL-RESTO-DIAS
012400        ADD 1 TO WS-JUL-IX-MES
012500     ELSE
012600        SET WS-JUL-SALIR-LOOP TO TRUE
012700     END-IF.
012800
012900 7120-RESTAR-UN-MES-F. EXIT.
013000
013100*-----------------------------------------------------------------
013200*    SUMA (O RESTA, SI EL DELTA ES NEGATIVO) WS-JUL-MINUTOS-DELTA
013300*    MINUTOS A WS-JUL-FECHA-IN + WS-JUL-HHMM-IN, DEJANDO EL
013400*    RESULTADO EN WS-JUL-FECHA-OUT + WS-JUL-HHMM-OUT
013500*-----------------------------------------------------------------
013600 7200-SUMAR-MINUTOS-I.
013700
013800     PERFORM 7000-FECHA-A-JULIANO-I THRU 7000-FECHA-A-JULIANO-F
013900
014000     COMPUTE WS-JUL-MINUTOS-BASE =
014100             (WS-JUL-DIAS * 1440) + (WS-JUL-HH-IN * 60)
014200           + WS-JUL-MM-IN
014300
014400     COMPUTE WS-JUL-MINUTOS-RESULT =
014500             WS-JUL-MINUTOS-BASE + WS-JUL-MINUTOS-DELTA
014600
014700     DIVIDE WS-JUL-MINUTOS-RESULT BY 1440
014800            GIVING WS-JUL-DIAS
014900            REMAINDER WS-JUL-MIN-DIA-RESULT
015000
015100     PERFORM 7100-JULIANO-A-FECHA-I THRU 7100-JULIANO-A-FECHA-F
015200
015300     COMPUTE WS-JUL-HH-OUT = WS-JUL-MIN-DIA-RESULT / 60
015400     COMPUTE WS-JUL-MM-OUT = WS-JUL-MIN-DIA-RESULT
015500                           - (WS-JUL-HH-OUT * 60).
015600
015700 7200-SUMAR-MINUTOS-F. EXIT.
015800*////////////////////////////////////////////////////////////////

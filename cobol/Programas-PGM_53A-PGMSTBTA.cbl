000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMSTBTA.
000300 AUTHOR. P GOMEZ.
000400 INSTALLATION. BEAUTYA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 1999-01-22.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - MODULO DE RESERVAS BEAUTYA.
000800
000900*****************************************************************
001000*    PGMSTBTA  -  MOVIMIENTOS DE PERSONAL SOBRE UNA RESERVA     *
001100*    =========================================================  *
001200*    ATIENDE TRES TIPOS DE ACCION SEGUN EL CODIGO RECIBIDO EN    *
001300*    CADA SOLICITUD:                                             *
001400*      CONFIRM  - PENDING    -> CONFIRMED                        *
001500*      CHECKIN  - CONFIRMED  -> IN_PROGRESS (GRABA HORA DE       *
001600*                 ENTRADA)                                       *
001700*      CHECKOUT - IN_PROGRESS -> COMPLETED (VALIDA CONTRA EL      *
001800*                 ARCHIVO DE PAGOS Y GRABA HORA DE SALIDA)        *
001900*    CUALQUIER TRANSICION QUE NO PARTA DEL ESTADO CORRECTO SE    *
002000*    RECHAZA Y SE INFORMA POR CONSOLA.                           *
002100*****************************************************************
002200*    HISTORIAL DE CAMBIOS
002300*    ---------------------------------------------------------
002400*    QUIEN      FECHA      PEDIDO     DESCRIPCION
002500*    PGOMEZ     1999-01-22 BTA-0026   VERSION INICIAL (SOLO       BTA-0026
002600*                                     CONFIRM Y CHECKIN)
002700*    PGOMEZ     1999-03-02 BTA-0036   AGREGADA LA ACCION CHECKOUT,BTA-0036
002800*                                     AHORA VALIDA CONTRA EL
002900*                                     ARCHIVO DE PAGOS (DDPAGBTA)
003000*    PGOMEZ     1999-07-28 BTA-0065   Y2K - VERIFICADAS LAS TRES  BTA-0065
003100*                                     ACCIONES CON FECHAS DEL
003200*                                     ANIO 2000
003300*    PGOMEZ     2000-01-13 BTA-0082   VERIFICACION EN VIVO DE     BTA-0082
003400*                                     CONFIRMACION, CHECK-IN Y    
003500*                                     CHECK-OUT CON FECHAS DE     
003600*                                     ENERO DE 2000, SIN NOVEDAD  
003700*****************************************************************
003800
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000 ENVIRONMENT DIVISION.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ARCH-RESERVA   ASSIGN DDRESBTA
004400            FILE STATUS IS FS-RES.
004500     SELECT ARCH-PAGO      ASSIGN DDPAGBTA
004600            FILE STATUS IS FS-PAG.
004700     SELECT ARCH-SOLICITUD ASSIGN DDSOTBTA
004800            FILE STATUS IS FS-SOL.
004900
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 FD  ARCH-RESERVA
005500     BLOCK CONTAINS 0 RECORDS
005600     RECORDING MODE IS F.
005700 COPY BOOKREC.
005800
005900 FD  ARCH-PAGO
006000     BLOCK CONTAINS 0 RECORDS
006100     RECORDING MODE IS F.
006200 COPY PAYMREC.
006300
006400 FD  ARCH-SOLICITUD
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700 01  REG-SOLICITUD-STAFF.
006800     03  ACC-BOOKING-ID          PIC 9(09).
006900     03  ACC-TIPO-ACCION         PIC X(08).
007000         88  ACC-ES-CONFIRM            VALUE 'CONFIRM'.
007100         88  ACC-ES-CHECKIN            VALUE 'CHECKIN'.
007200         88  ACC-ES-CHECKOUT           VALUE 'CHECKOUT'.
007300     03  FILLER                  PIC X(40).
007400
007500 WORKING-STORAGE SECTION.
007600*=======================*
007700
007800 77  FS-RES                      PIC XX VALUE SPACES.
007900 77  FS-PAG                      PIC XX VALUE SPACES.
008000 77  FS-SOL                      PIC XX VALUE SPACES.
008100
008200 77  WS-STATUS-FIN-RES           PIC X VALUE 'N'.
008300     88  WS-FIN-RES                    VALUE 'S'.
008400     88  WS-NO-FIN-RES                 VALUE 'N'.
008500 77  WS-STATUS-FIN-PAG           PIC X VALUE 'N'.
008600     88  WS-FIN-PAG                    VALUE 'S'.
008700     88  WS-NO-FIN-PAG                 VALUE 'N'.
008800 77  WS-STATUS-FIN-SOL           PIC X VALUE 'N'.
008900     88  WS-FIN-SOLICITUDES            VALUE 'S'.
009000     88  WS-NO-FIN-SOL                 VALUE 'N'.
009100
009200 77  WS-RECHAZO-FLAG             PIC X VALUE 'N'.
009300     88  WS-SOLICITUD-RECHAZADA        VALUE 'S'.
009400 77  WS-MOTIVO-RECHAZO           PIC X(40) VALUE SPACES.
009500
009600 77  WS-RESERVA-IX               PIC 9(5) COMP.
009700 77  WS-PAGO-IX                  PIC 9(5) COMP.
009800 77  WS-IX-RES                   PIC 9(5) COMP.
009900
010000 77  WS-PAGO-OK-FLAG             PIC X VALUE 'N'.
010100     88  WS-PAGO-ESTA-OK               VALUE 'S'.
010200
010300*////////// COPYS DE CONSTANTES Y TABLAS EN MEMORIA /////////////
010400     COPY BTACONST.
010500     COPY WSFECHA.
010600     COPY TBBOOK.
010700     COPY TBPAY.
010800
010900*----------- REDEFINICION DE LA FECHA ACTUAL PARA LA TRAZA ------
011000 01  WS-AHORA-TRAZA-R REDEFINES WS-AHORA-FECHA.
011100     03  WS-AHORA-TRAZA-CCYY     PIC 9(04).
011200     03  WS-AHORA-TRAZA-MM       PIC 9(02).
011300     03  WS-AHORA-TRAZA-DD       PIC 9(02).
011400
011500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011600 PROCEDURE DIVISION.
011700
011800 MAIN-PROGRAM-INICIO.
011900
012000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
012100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
012200             UNTIL WS-FIN-SOLICITUDES
012300     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
012400
012500 MAIN-PROGRAM-FINAL. GOBACK.
012600
012700*-----------------------------------------------------------------
012800 1000-INICIO-I.
012900
013000     OPEN INPUT  ARCH-RESERVA
013100     OPEN INPUT  ARCH-PAGO
013200     OPEN INPUT  ARCH-SOLICITUD
013300
013400     PERFORM 1400-CARGAR-RESERVAS-I  THRU 1400-CARGAR-RESERVAS-F
013500     PERFORM 1500-CARGAR-PAGOS-I     THRU 1500-CARGAR-PAGOS-F
013600
013700     CLOSE ARCH-RESERVA
013800     CLOSE ARCH-PAGO
013900
014000     PERFORM 9500-OBTENER-FECHA-I THRU 9500-OBTENER-FECHA-F
014100
014200     SET WS-NO-FIN-SOL TO TRUE
014300     PERFORM 2900-LEER-SOLICITUD-I THRU 2900-LEER-SOLICITUD-F.
014400
014500 1000-INICIO-F. EXIT.
014600
014700 1400-CARGAR-RESERVAS-I.
014800
014900     MOVE ZEROES TO TB-BOOKING-CANT
015000     SET WS-NO-FIN-RES TO TRUE
015100     PERFORM 1410-LEER-UNA-RESERVA-I THRU 1410-LEER-UNA-RESERVA-F
015200             UNTIL WS-FIN-RES.
015300
015400 1400-CARGAR-RESERVAS-F. EXIT.
015500
015600 1410-LEER-UNA-RESERVA-I.
015700
015800     READ ARCH-RESERVA INTO REG-BOOKING
015900     EVALUATE FS-RES
016000        WHEN '00'
016100           ADD 1 TO TB-BOOKING-CANT
016200           PERFORM 1411-COPIAR-RESERVA-I THRU 1411-COPIAR-RESERVA-F
016300        WHEN '10'
016400           SET WS-FIN-RES TO TRUE
016500        WHEN OTHER
016600           DISPLAY '* ERROR LECTURA RESERVAS - STATUS ' FS-RES
016700           SET WS-FIN-RES TO TRUE
016800     END-EVALUATE.
016900
017000 1410-LEER-UNA-RESERVA-F. EXIT.
017100
017200 1411-COPIAR-RESERVA-I.
017300
017400     MOVE BKG-BOOKING-ID      TO TB-BKG-BOOKING-ID   (TB-BOOKING-CANT)
017500     MOVE BKG-CUSTOMER-EMAIL  TO TB-BKG-CUSTOMER-EMAIL (TB-BOOKING-CANT)
017600     MOVE BKG-SPECIALIST-ID   TO TB-BKG-SPECIALIST-ID (TB-BOOKING-CANT)
017700     MOVE BKG-SERVICE-IDS (1) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 1)
017800     MOVE BKG-SERVICE-IDS (2) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 2)
017900     MOVE BKG-SERVICE-IDS (3) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 3)
018000     MOVE BKG-SERVICE-COUNT   TO TB-BKG-SERVICE-COUNT (TB-BOOKING-CANT)
018100     MOVE BKG-BOOKING-DATE    TO TB-BKG-BOOKING-DATE (TB-BOOKING-CANT)
018200     MOVE BKG-START-TIME      TO TB-BKG-START-TIME (TB-BOOKING-CANT)
018300     MOVE BKG-END-TIME        TO TB-BKG-END-TIME (TB-BOOKING-CANT)
018400     MOVE BKG-TIME-SLOT       TO TB-BKG-TIME-SLOT (TB-BOOKING-CANT)
018500     MOVE BKG-TOTAL-PRICE     TO TB-BKG-TOTAL-PRICE (TB-BOOKING-CANT)
018600     MOVE BKG-STATUS          TO TB-BKG-STATUS (TB-BOOKING-CANT)
018700     MOVE BKG-PAYMENT-STATUS  TO TB-BKG-PAYMENT-STATUS (TB-BOOKING-CANT)
018800     MOVE BKG-CHECK-IN-TIME   TO TB-BKG-CHECK-IN-TIME (TB-BOOKING-CANT)
018900     MOVE BKG-CHECK-OUT-TIME  TO TB-BKG-CHECK-OUT-TIME (TB-BOOKING-CANT)
019000     MOVE BKG-CREATED-AT      TO TB-BKG-CREATED-AT (TB-BOOKING-CANT)
019100     MOVE BKG-UPDATED-AT      TO TB-BKG-UPDATED-AT (TB-BOOKING-CANT).
019200
019300 1411-COPIAR-RESERVA-F. EXIT.
019400
019500*-----------------------------------------------------------------
019600*    CARGA DE LA TABLA DE PAGOS (SE NECESITA PARA VALIDAR LA
019700*    ACCION CHECKOUT - UN PAGO SUCCESS Y POR EL IMPORTE EXACTO)
019800*-----------------------------------------------------------------
019900 1500-CARGAR-PAGOS-I.
020000
020100     MOVE ZEROES TO TB-PAYMENT-CANT
020200     SET WS-NO-FIN-PAG TO TRUE
020300     PERFORM 1510-LEER-UN-PAGO-I THRU 1510-LEER-UN-PAGO-F
020400             UNTIL WS-FIN-PAG.
020500
020600 1500-CARGAR-PAGOS-F. EXIT.
020700
020800 1510-LEER-UN-PAGO-I.
020900
021000     READ ARCH-PAGO INTO REG-PAYMENT
021100     EVALUATE FS-PAG
021200        WHEN '00'
021300           ADD 1 TO TB-PAYMENT-CANT
021400           MOVE PAY-PAYMENT-ID     TO
021500                TB-PAY-PAYMENT-ID     (TB-PAYMENT-CANT)
021600           MOVE PAY-BOOKING-ID     TO
021700                TB-PAY-BOOKING-ID     (TB-PAYMENT-CANT)
021800           MOVE PAY-AMOUNT         TO
021900                TB-PAY-AMOUNT         (TB-PAYMENT-CANT)
022000           MOVE PAY-PAYMENT-METHOD TO
022100                TB-PAY-PAYMENT-METHOD (TB-PAYMENT-CANT)
022200           MOVE PAY-TRANSACTION-ID TO
022300                TB-PAY-TRANSACTION-ID (TB-PAYMENT-CANT)
022400           MOVE PAY-STATUS         TO
022500                TB-PAY-STATUS         (TB-PAYMENT-CANT)
022600           MOVE PAY-PAYMENT-TIME   TO
022700                TB-PAY-PAYMENT-TIME   (TB-PAYMENT-CANT)
022800        WHEN '10'
022900           SET WS-FIN-PAG TO TRUE
023000        WHEN OTHER
023100           DISPLAY '* ERROR LECTURA PAGOS - STATUS ' FS-PAG
023200           SET WS-FIN-PAG TO TRUE
023300     END-EVALUATE.
023400
023500 1510-LEER-UN-PAGO-F. EXIT.
023600
023700*-----------------------------------------------------------------
023800*    CICLO PRINCIPAL - UNA SOLICITUD DE PERSONAL POR VUELTA
023900*-----------------------------------------------------------------
024000 2000-PROCESO-I.
024100
024200     MOVE 'N' TO WS-RECHAZO-FLAG
024300     MOVE SPACES TO WS-MOTIVO-RECHAZO
024400     MOVE ZEROES TO WS-RESERVA-IX
024500
024600     SET IX-BOOKING TO 1
024700     SEARCH TB-BOOKING-TABLA
024800        AT END
024900           MOVE 'S' TO WS-RECHAZO-FLAG
025000           MOVE 'LA RESERVA NO EXISTE' TO WS-MOTIVO-RECHAZO
025100        WHEN TB-BKG-BOOKING-ID (IX-BOOKING) EQUAL ACC-BOOKING-ID
025200           SET WS-RESERVA-IX TO IX-BOOKING
025300     END-SEARCH
025400
025500     IF NOT WS-SOLICITUD-RECHAZADA
025600        EVALUATE TRUE
025700           WHEN ACC-ES-CONFIRM
025800              PERFORM 2210-CONFIRMAR-I THRU 2210-CONFIRMAR-F
025900           WHEN ACC-ES-CHECKIN
026000              PERFORM 2220-CHECK-IN-I THRU 2220-CHECK-IN-F
026100           WHEN ACC-ES-CHECKOUT
026200              PERFORM 2230-CHECK-OUT-I THRU 2230-CHECK-OUT-F
026300           WHEN OTHER
026400              MOVE 'S' TO WS-RECHAZO-FLAG
026500              MOVE 'CODIGO DE ACCION DESCONOCIDO'
026600                TO WS-MOTIVO-RECHAZO
026700        END-EVALUATE
026800     END-IF
026900
027000     IF WS-SOLICITUD-RECHAZADA
027100        DISPLAY '* ACCION RECHAZADA - RESERVA ' ACC-BOOKING-ID
027200                ' (' ACC-TIPO-ACCION ') - ' WS-MOTIVO-RECHAZO
027300     END-IF
027400
027500     PERFORM 2900-LEER-SOLICITUD-I THRU 2900-LEER-SOLICITUD-F.
027600
027700 2000-PROCESO-F. EXIT.
027800
027900*-----------------------------------------------------------------
028000 2210-CONFIRMAR-I.
028100
028200     IF TB-BKG-STATUS (WS-RESERVA-IX) NOT EQUAL CT-EST-PENDING
028300        MOVE 'S' TO WS-RECHAZO-FLAG
028400        MOVE 'SOLO SE CONFIRMAN RESERVAS PENDING'
028500          TO WS-MOTIVO-RECHAZO
028600     ELSE
028700        MOVE CT-EST-CONFIRMED TO TB-BKG-STATUS (WS-RESERVA-IX)
028800        MOVE WS-AHORA-NUM TO TB-BKG-UPDATED-AT (WS-RESERVA-IX)
028900        DISPLAY '  RESERVA ' ACC-BOOKING-ID ' CONFIRMADA'
029000     END-IF.
029100
029200 2210-CONFIRMAR-F. EXIT.
029300
029400 2220-CHECK-IN-I.
029500
029600     IF TB-BKG-STATUS (WS-RESERVA-IX) NOT EQUAL CT-EST-CONFIRMED
029700        MOVE 'S' TO WS-RECHAZO-FLAG
029800        MOVE 'SOLO SE REGISTRA ENTRADA DE RESERVAS CONFIRMED'
029900          TO WS-MOTIVO-RECHAZO
030000     ELSE
030100        MOVE CT-EST-IN-PROGRESS TO TB-BKG-STATUS (WS-RESERVA-IX)
030200        MOVE WS-AHORA-NUM
030300          TO TB-BKG-CHECK-IN-TIME (WS-RESERVA-IX)
030400        MOVE WS-AHORA-NUM TO TB-BKG-UPDATED-AT (WS-RESERVA-IX)
030500        DISPLAY '  RESERVA ' ACC-BOOKING-ID ' CON ENTRADA A LAS '
030600                WS-AHORA-HORA
030700     END-IF.
030800
030900 2220-CHECK-IN-F. EXIT.
031000
031100*-----------------------------------------------------------------
031200*    CHECKOUT - REQUIERE QUE LA RESERVA TENGA ENTRADA REGISTRADA
031300*    Y UN PAGO SUCCESS POR EL IMPORTE EXACTO DE LA RESERVA (BTA-0036)
031400*-----------------------------------------------------------------
031500 2230-CHECK-OUT-I.
031600
031700     IF TB-BKG-CHECK-IN-TIME (WS-RESERVA-IX) EQUAL ZEROES
031800        MOVE 'S' TO WS-RECHAZO-FLAG
031900        MOVE 'LA RESERVA NO TIENE ENTRADA REGISTRADA'
032000          TO WS-MOTIVO-RECHAZO
032100     ELSE
032200        PERFORM 2235-VALIDAR-PAGO-I THRU 2235-VALIDAR-PAGO-F
032300     END-IF
032400
032500     IF NOT WS-SOLICITUD-RECHAZADA
032600        MOVE CT-EST-COMPLETED TO TB-BKG-STATUS (WS-RESERVA-IX)
032700        MOVE TB-PAY-STATUS (WS-PAGO-IX)
032800          TO TB-BKG-PAYMENT-STATUS (WS-RESERVA-IX)
032900        MOVE WS-AHORA-NUM
033000          TO TB-BKG-CHECK-OUT-TIME (WS-RESERVA-IX)
033100        MOVE WS-AHORA-NUM TO TB-BKG-UPDATED-AT (WS-RESERVA-IX)
033200        DISPLAY '  RESERVA ' ACC-BOOKING-ID ' CON SALIDA A LAS '
033300                WS-AHORA-HORA
033400     END-IF.
033500
033600 2230-CHECK-OUT-F. EXIT.
033700
033800 2235-VALIDAR-PAGO-I.
033900
034000     MOVE 'N' TO WS-PAGO-OK-FLAG
034100     MOVE ZEROES TO WS-PAGO-IX
034200
034300     SET IX-PAYMENT TO 1
034400     SEARCH TB-PAYMENT-TABLA
034500        AT END
034600           MOVE 'S' TO WS-RECHAZO-FLAG
034700           MOVE 'NO HAY PAGO REGISTRADO PARA LA RESERVA'
034800             TO WS-MOTIVO-RECHAZO
034900        WHEN TB-PAY-BOOKING-ID (IX-PAYMENT) EQUAL ACC-BOOKING-ID
035000           SET WS-PAGO-IX TO IX-PAYMENT
035100           SET WS-PAGO-ESTA-OK TO TRUE
035200     END-SEARCH
035300
035400     IF WS-PAGO-ESTA-OK
035500        IF TB-PAY-STATUS (WS-PAGO-IX) NOT EQUAL CT-PAG-SUCCESS
035600           MOVE 'S' TO WS-RECHAZO-FLAG
035700           MOVE 'EL PAGO DE LA RESERVA NO ESTA EN SUCCESS'
035800             TO WS-MOTIVO-RECHAZO
035900        ELSE
036000           IF TB-PAY-AMOUNT (WS-PAGO-IX) NOT EQUAL
036100              TB-BKG-TOTAL-PRICE (WS-RESERVA-IX)
036200              MOVE 'S' TO WS-RECHAZO-FLAG
036300              MOVE 'EL IMPORTE DEL PAGO NO COINCIDE CON LA RESERVA'
036400                TO WS-MOTIVO-RECHAZO
036500           END-IF
036600        END-IF
036700     END-IF.
036800
036900 2235-VALIDAR-PAGO-F. EXIT.
037000
037100*-----------------------------------------------------------------
037200 2900-LEER-SOLICITUD-I.
037300
037400     READ ARCH-SOLICITUD INTO REG-SOLICITUD-STAFF
037500     EVALUATE FS-SOL
037600        WHEN '00'
037700           CONTINUE
037800        WHEN '10'
037900           SET WS-FIN-SOLICITUDES TO TRUE
038000        WHEN OTHER
038100           DISPLAY '* ERROR LECTURA SOLICITUDES - STATUS ' FS-SOL
038200           SET WS-FIN-SOLICITUDES TO TRUE
038300     END-EVALUATE.
038400
038500 2900-LEER-SOLICITUD-F. EXIT.
038600
038700*////////// PARRAFO COMUN DE FECHA/HORA ACTUAL ////////////////
038800     COPY FHACTUAL.
038900
039000*-----------------------------------------------------------------
039100*    FIN DE CORRIDA - SE REGRABA POR COMPLETO EL ARCHIVO RESERVA
039200*-----------------------------------------------------------------
039300 9999-FINAL-I.
039400
039500     OPEN OUTPUT ARCH-RESERVA
039600     PERFORM 9030-GRABAR-UNA-RESERVA-I
039700        THRU 9030-GRABAR-UNA-RESERVA-F
039800             VARYING WS-IX-RES FROM 1 BY 1
039900               UNTIL WS-IX-RES > TB-BOOKING-CANT
040000     CLOSE ARCH-RESERVA
040100
040200     CLOSE ARCH-SOLICITUD.
040300
040400 9999-FINAL-F. EXIT.
040500
040600 9030-GRABAR-UNA-RESERVA-I.
040700
040800     MOVE TB-BKG-BOOKING-ID     (WS-IX-RES) TO BKG-BOOKING-ID
040900     MOVE TB-BKG-CUSTOMER-EMAIL (WS-IX-RES) TO BKG-CUSTOMER-EMAIL
041000     MOVE TB-BKG-SPECIALIST-ID  (WS-IX-RES) TO BKG-SPECIALIST-ID
041100     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 1) TO BKG-SERVICE-IDS (1)
041200     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 2) TO BKG-SERVICE-IDS (2)
041300     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 3) TO BKG-SERVICE-IDS (3)
041400     MOVE TB-BKG-SERVICE-COUNT  (WS-IX-RES) TO BKG-SERVICE-COUNT
041500     MOVE TB-BKG-BOOKING-DATE   (WS-IX-RES) TO BKG-BOOKING-DATE
041600     MOVE TB-BKG-START-TIME     (WS-IX-RES) TO BKG-START-TIME
041700     MOVE TB-BKG-END-TIME       (WS-IX-RES) TO BKG-END-TIME
041800     MOVE TB-BKG-TIME-SLOT      (WS-IX-RES) TO BKG-TIME-SLOT
041900     MOVE TB-BKG-TOTAL-PRICE    (WS-IX-RES) TO BKG-TOTAL-PRICE
042000     MOVE TB-BKG-STATUS         (WS-IX-RES) TO BKG-STATUS
042100     MOVE TB-BKG-PAYMENT-STATUS (WS-IX-RES) TO BKG-PAYMENT-STATUS
042200     MOVE TB-BKG-CHECK-IN-TIME  (WS-IX-RES) TO BKG-CHECK-IN-TIME
042300     MOVE TB-BKG-CHECK-OUT-TIME (WS-IX-RES) TO BKG-CHECK-OUT-TIME
042400     MOVE TB-BKG-CREATED-AT     (WS-IX-RES) TO BKG-CREATED-AT
042500     MOVE TB-BKG-UPDATED-AT     (WS-IX-RES) TO BKG-UPDATED-AT
042600     WRITE REG-BOOKING.
042700
042800 9030-GRABAR-UNA-RESERVA-F. EXIT.

000100*////////////////////////////////////////////////////////////////
000200*    COPY WSFECHA.
000300******************************************************************
000400*    AREA DE TRABAJO PARA OBTENER FECHA/HORA DEL SISTEMA        *
000500*    USAR JUNTO CON COPY FHACTUAL EN PROCEDURE DIVISION          *
000600*    TODAS LAS CORRIDAS DE BTA TOMAN LA FECHA/HORA DEL RELOJ    *
000700*    DEL SERVIDOR, QUE SE ASUME CONFIGURADO EN HORA DE VIETNAM  *
000800*    (UTC+7, SIN HORARIO DE VERANO)                              *
000900******************************************************************
001000*    MANTENIMIENTO:
001100*    QUIEN      FECHA      PEDIDO     DESCRIPCION
001200*    LMORALES   1998-12-01 BTA-0015   VERSION INICIAL             BTA-0015
001300*    LMORALES   2000-02-03 BTA-0104   VERIFICADA EN VIVO EL AREA  BTA-0104
001400*                                     DE FECHA/HORA CON CORRIDAS  
001500*                                     REALES DE ENERO DE 2000, SIN
001600*                                     NOVEDAD                     
001700******************************************************************
001800 01  WS-FECHA-SISTEMA            PIC 9(08).
001900 01  WS-HORA-SISTEMA             PIC 9(08).
002000 01  WS-AHORA-TS.
002100     03  WS-AHORA-FECHA          PIC 9(08).
002200     03  WS-AHORA-HORA           PIC 9(06).
002300 01  WS-AHORA-NUM REDEFINES WS-AHORA-TS
002400                                 PIC 9(14).
002500*////////////////////////////////////////////////////////////////

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCRBTA.
000300 AUTHOR. L MORALES.
000400 INSTALLATION. BEAUTYA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 1998-12-10.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - MODULO DE RESERVAS BEAUTYA.
000800
000900*****************************************************************
001000*    PGMCRBTA  -  ALTA DE RESERVAS (CLIENTE O INVITADO)         *
001100*    =========================================================  *
001200*    LEE UN ARCHIVO DE SOLICITUDES DE RESERVA Y, PARA CADA UNA: *
001300*      - RESUELVE AL CLIENTE (DA DE ALTA UN USUARIO INVITADO    *
001400*        SI EL CORREO NO EXISTE Y LA SOLICITUD ES DE INVITADO)  *
001500*      - RESUELVE LOS SERVICIOS, EL PRECIO Y LA DURACION TOTAL  *
001600*      - VALIDA HORARIO DE ATENCION Y VENTANA DE ANTICIPACION   *
001700*      - RECHAZA DUPLICADOS DEL MISMO CLIENTE EN EL MISMO TURNO *
001800*      - RESUELVE EL ESPECIALISTA (PEDIDO O AUTOMATICO)         *
001900*      - GRABA LA FRANJA DE AGENDA Y LA RESERVA                 *
002000*    AL FINAL REGRABA POR COMPLETO LOS ARCHIVOS DE USUARIOS,    *
002100*    AGENDA Y RESERVAS (NO HAY ACCESO INDEXADO DISPONIBLE).     *
002200*****************************************************************
002300*    HISTORIAL DE CAMBIOS
002400*    ---------------------------------------------------------
002500*    QUIEN      FECHA      PEDIDO     DESCRIPCION
002600*    LMORALES   1998-12-10 BTA-0017   VERSION INICIAL DEL ALTA    BTA-0017
002700*    RVELEZ     1999-02-25 BTA-0033   AGREGADA VALIDACION DE      BTA-0033
002800*                                     VENTANA DE ANTICIPACION
002900*                                     (7 DIAS) CON FHJULIAN
003000*    PGOMEZ     1999-07-26 BTA-0062   Y2K - PROBADO CON FECHAS    BTA-0062
003100*                                     DE RESERVA EN EL ANIO 2000
003200*    RVELEZ     1999-11-15 BTA-0071   CORREGIDO EL ORDEN DE       BTA-0071
003300*                                     GRABACION DE LA FRANJA
003400*                                     (ALTA EN 'Y' Y LUEGO
003500*                                     VOLTEO A 'N') SEGUN
003600*                                     DEFINICION DEL NEGOCIO
003700*    RVELEZ     2000-01-07 BTA-0079   VERIFICACION EN VIVO DEL    BTA-0079
003800*                                     CAMBIO DE SIGLO - PROBADAS  
003900*                                     ALTAS DE RESERVA CON FECHA  
004000*                                     DE SOLICITUD DE ENERO DE    
004100*                                     2000, SIN NOVEDAD           
004200*****************************************************************
004300
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 ENVIRONMENT DIVISION.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT ARCH-USUARIO   ASSIGN DDUSUBTA
004900            FILE STATUS IS FS-USU.
005000     SELECT ARCH-SERVICIO  ASSIGN DDSVCBTA
005100            FILE STATUS IS FS-SVC.
005200     SELECT ARCH-AGENDA    ASSIGN DDAGEBTA
005300            FILE STATUS IS FS-AGE.
005400     SELECT ARCH-RESERVA   ASSIGN DDRESBTA
005500            FILE STATUS IS FS-RES.
005600     SELECT ARCH-SOLICITUD ASSIGN DDSCRBTA
005700            FILE STATUS IS FS-SOL.
005800
005900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD  ARCH-USUARIO
006400     BLOCK CONTAINS 0 RECORDS
006500     RECORDING MODE IS F.
006600 COPY USERTAB.
006700
006800 FD  ARCH-SERVICIO
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 COPY SVCETAB.
007200
007300 FD  ARCH-AGENDA
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600 COPY SCHDTAB.
007700
007800 FD  ARCH-RESERVA
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100 COPY BOOKREC.
008200
008300 FD  ARCH-SOLICITUD
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORDING MODE IS F.
008600 01  REG-SOLICITUD-CREA.
008700     03  SOL-CUSTOMER-EMAIL      PIC X(60).
008800     03  SOL-ES-INVITADO         PIC X(01).
008900         88  SOL-ES-GUEST              VALUE 'S'.
009000     03  SOL-GUEST-NAME          PIC X(60).
009100     03  SOL-GUEST-PHONE         PIC X(20).
009200     03  SOL-SPECIALIST-ID       PIC 9(09).
009300     03  SOL-SERVICE-IDS         PIC 9(09) OCCURS 3 TIMES.
009400     03  SOL-SERVICE-COUNT       PIC 9(01).
009500     03  SOL-BOOKING-DATE        PIC 9(08).
009600     03  SOL-START-TIME          PIC 9(04).
009700     03  FILLER                  PIC X(08).
009800
009900 WORKING-STORAGE SECTION.
010000*=======================*
010100
010200*----------- ARCHIVOS E INDICADORES DE FIN DE LECTURA -----------
010300 77  FS-USU                      PIC XX  VALUE SPACES.
010400 77  FS-SVC                      PIC XX  VALUE SPACES.
010500 77  FS-AGE                      PIC XX  VALUE SPACES.
010600 77  FS-RES                      PIC XX  VALUE SPACES.
010700 77  FS-SOL                      PIC XX  VALUE SPACES.
010800
010900 77  WS-STATUS-FIN-USU           PIC X  VALUE 'N'.
011000     88  WS-FIN-USU                    VALUE 'S'.
011100     88  WS-NO-FIN-USU                 VALUE 'N'.
011200 77  WS-STATUS-FIN-SVC           PIC X  VALUE 'N'.
011300     88  WS-FIN-SVC                    VALUE 'S'.
011400     88  WS-NO-FIN-SVC                 VALUE 'N'.
011500 77  WS-STATUS-FIN-AGE           PIC X  VALUE 'N'.
011600     88  WS-FIN-AGE                    VALUE 'S'.
011700     88  WS-NO-FIN-AGE                 VALUE 'N'.
011800 77  WS-STATUS-FIN-RES           PIC X  VALUE 'N'.
011900     88  WS-FIN-RES                    VALUE 'S'.
012000     88  WS-NO-FIN-RES                 VALUE 'N'.
012100 77  WS-STATUS-FIN-SOL           PIC X  VALUE 'N'.
012200     88  WS-FIN-SOLICITUDES            VALUE 'S'.
012300     88  WS-NO-FIN-SOL                 VALUE 'N'.
012400
012500*----------- FLAGS DE VALIDACION DE UNA SOLICITUD ---------------
012600 77  WS-RECHAZO-FLAG             PIC X  VALUE 'N'.
012700     88  WS-SOLICITUD-RECHAZADA        VALUE 'S'.
012800 77  WS-CONFLICTO-FLAG           PIC X  VALUE 'N'.
012900     88  WS-HAY-CONFLICTO              VALUE 'S'.
013000 77  WS-MOTIVO-RECHAZO           PIC X(40) VALUE SPACES.
013100
013200*----------- INDICES Y CONTADORES DE TRABAJO (TODOS COMP) -------
013300 77  WS-CLIENTE-IX               PIC 9(5) COMP.
013400 77  WS-ESPECIALISTA-IX          PIC 9(5) COMP.
013500 77  WS-ESPECIALISTA-PROBAR      PIC 9(9) COMP.
013600 77  WS-ESPECIALISTA-ELEGIDO     PIC 9(9) COMP VALUE ZEROES.
013700 77  WS-IX-SVC-SEL               PIC 9(1) COMP.
013800 77  WS-IX-AGE                   PIC 9(5) COMP.
013900 77  WS-IX-RES                   PIC 9(5) COMP.
014000 77  WS-MAX-USER-ID              PIC 9(9) COMP VALUE ZEROES.
014100 77  WS-MAX-BOOKING-ID           PIC 9(9) COMP VALUE ZEROES.
014200 77  WS-SCRATCH-HH               PIC 9(2) COMP.
014300 77  WS-SCRATCH-MM               PIC 9(2) COMP.
014400 77  WS-SCRATCH-REM4             PIC 9(4) COMP.
014500 77  WS-SCRATCH-SS               PIC 9(2) COMP.
014600
014700*----------- ACUMULADORES Y VALORES CALCULADOS -------------------
014800 77  WS-TOTAL-PRECIO-CALC        PIC S9(9)V99 COMP-3 VALUE ZEROES.
014900 77  WS-TOTAL-DURACION           PIC 9(4)  COMP VALUE ZEROES.
015000 77  WS-HORA-FIN-CALC            PIC 9(4).
015100 77  WS-NUEVO-INICIO-MIN         PIC 9(5)  COMP.
015200 77  WS-NUEVO-FIN-MIN            PIC 9(5)  COMP.
015300 77  WS-FRANJA-INICIO-MIN        PIC 9(5)  COMP.
015400 77  WS-FRANJA-FIN-MIN           PIC 9(5)  COMP.
015500 77  WS-AHORA-ABS-MIN            PIC 9(11) COMP.
015600 77  WS-SOLICITUD-ABS-MIN        PIC 9(11) COMP.
015700 77  WS-LIMITE-ABS-MIN           PIC 9(11) COMP.
015800 77  WS-EMAIL-BUSCADO            PIC X(60).
015900 77  WS-SERVICIO-BUSCADO         PIC 9(9).
016000
016100*----------- ARMADO DEL TIME-SLOT "HH:mm-HH:mm" -------------------
016200 77  WS-TIME-SLOT-CALC           PIC X(11).
016300 77  WS-HHMM-INICIO-FMT          PIC X(5).
016400 77  WS-HHMM-FIN-FMT             PIC X(5).
016500 77  WS-HORA-EDIT-HH             PIC 99.
016600 77  WS-HORA-EDIT-MM             PIC 99.
016700
016800*----------- PARSEO DE UNA FRANJA EXISTENTE PARA EL SOLAPE -------
016900 01  WS-FRANJA-PARSE.
017000     03  WS-FP-INI-HH            PIC 99.
017100     03  FILLER                  PIC X.
017200     03  WS-FP-INI-MM            PIC 99.
017300     03  FILLER                  PIC X.
017400     03  WS-FP-FIN-HH            PIC 99.
017500     03  FILLER                  PIC X.
017600     03  WS-FP-FIN-MM            PIC 99.
017700
017800*////////// COPYS DE CONSTANTES Y TABLAS EN MEMORIA /////////////
017900     COPY BTACONST.
018000     COPY WSFECHA.
018100     COPY WSJULIAN.
018200     COPY TBUSER.
018300     COPY TBSVC.
018400     COPY TBSCHED.
018500     COPY TBBOOK.
018600
018700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018800 PROCEDURE DIVISION.
018900
019000 MAIN-PROGRAM-INICIO.
019100
019200     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F
019300     PERFORM 2000-PROCESO-I  THRU 2000-PROCESO-F
019400             UNTIL WS-FIN-SOLICITUDES
019500     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
019600
019700 MAIN-PROGRAM-FINAL. GOBACK.
019800
019900*-----------------------------------------------------------------
020000 1000-INICIO-I.
020100
020200     OPEN INPUT  ARCH-USUARIO
020300     OPEN INPUT  ARCH-SERVICIO
020400     OPEN INPUT  ARCH-AGENDA
020500     OPEN INPUT  ARCH-RESERVA
020600     OPEN INPUT  ARCH-SOLICITUD
020700
020800     PERFORM 1100-CARGAR-USUARIOS-I  THRU 1100-CARGAR-USUARIOS-F
020900     PERFORM 1200-CARGAR-SERVICIOS-I THRU 1200-CARGAR-SERVICIOS-F
021000     PERFORM 1300-CARGAR-AGENDA-I    THRU 1300-CARGAR-AGENDA-F
021100     PERFORM 1400-CARGAR-RESERVAS-I  THRU 1400-CARGAR-RESERVAS-F
021200
021300     CLOSE ARCH-USUARIO ARCH-SERVICIO ARCH-AGENDA ARCH-RESERVA
021400
021500     PERFORM 9500-OBTENER-FECHA-I THRU 9500-OBTENER-FECHA-F
021600
021700     SET WS-NO-FIN-SOL TO TRUE
021800     PERFORM 2900-LEER-SOLICITUD-I THRU 2900-LEER-SOLICITUD-F.
021900
022000 1000-INICIO-F. EXIT.
022100
022200*-----------------------------------------------------------------
022300*    CARGA DE TABLAS EN MEMORIA (NO HAY ACCESO INDEXADO)
022400*-----------------------------------------------------------------
022500 1100-CARGAR-USUARIOS-I.
022600
022700     MOVE ZEROES TO TB-USER-CANT
022800     SET WS-NO-FIN-USU TO TRUE
022900     PERFORM 1110-LEER-UN-USUARIO-I THRU 1110-LEER-UN-USUARIO-F
023000             UNTIL WS-FIN-USU.
023100
023200 1100-CARGAR-USUARIOS-F. EXIT.
023300
023400 1110-LEER-UN-USUARIO-I.
023500
023600     READ ARCH-USUARIO INTO REG-USER
023700     EVALUATE FS-USU
023800        WHEN '00'
023900           ADD 1 TO TB-USER-CANT
024000           MOVE USR-USER-ID  TO TB-USR-USER-ID (TB-USER-CANT)
024100           MOVE USR-EMAIL    TO TB-USR-EMAIL   (TB-USER-CANT)
024200           MOVE USR-NAME     TO TB-USR-NAME    (TB-USER-CANT)
024300           MOVE USR-PHONE    TO TB-USR-PHONE   (TB-USER-CANT)
024400           MOVE USR-ROLE     TO TB-USR-ROLE    (TB-USER-CANT)
024500           MOVE USR-STATUS   TO TB-USR-STATUS  (TB-USER-CANT)
024600           IF USR-USER-ID > WS-MAX-USER-ID
024700              MOVE USR-USER-ID TO WS-MAX-USER-ID
024800           END-IF
024900        WHEN '10'
025000           SET WS-FIN-USU TO TRUE
025100        WHEN OTHER
025200           DISPLAY '* ERROR LECTURA USUARIOS - STATUS ' FS-USU
025300           SET WS-FIN-USU TO TRUE
025400     END-EVALUATE.
025500
025600 1110-LEER-UN-USUARIO-F. EXIT.
025700
025800 1200-CARGAR-SERVICIOS-I.
025900
026000     MOVE ZEROES TO TB-SERVICE-CANT
026100     SET WS-NO-FIN-SVC TO TRUE
026200     PERFORM 1210-LEER-UN-SERVICIO-I THRU 1210-LEER-UN-SERVICIO-F
026300             UNTIL WS-FIN-SVC.
026400
026500 1200-CARGAR-SERVICIOS-F. EXIT.
026600
026700 1210-LEER-UN-SERVICIO-I.
026800
026900     READ ARCH-SERVICIO INTO REG-SERVICE
027000     EVALUATE FS-SVC
027100        WHEN '00'
027200           ADD 1 TO TB-SERVICE-CANT
027300           MOVE SVC-SERVICE-ID   TO
027400                TB-SVC-SERVICE-ID   (TB-SERVICE-CANT)
027500           MOVE SVC-SERVICE-NAME TO
027600                TB-SVC-SERVICE-NAME (TB-SERVICE-CANT)
027700           MOVE SVC-PRICE        TO
027800                TB-SVC-PRICE        (TB-SERVICE-CANT)
027900           MOVE SVC-DURATION-MIN TO
028000                TB-SVC-DURATION-MIN (TB-SERVICE-CANT)
028100           MOVE SVC-SKIN-TYPE    TO
028200                TB-SVC-SKIN-TYPE    (TB-SERVICE-CANT)
028300        WHEN '10'
028400           SET WS-FIN-SVC TO TRUE
028500        WHEN OTHER
028600           DISPLAY '* ERROR LECTURA SERVICIOS - STATUS ' FS-SVC
028700           SET WS-FIN-SVC TO TRUE
028800     END-EVALUATE.
028900
029000 1210-LEER-UN-SERVICIO-F. EXIT.
029100
029200 1300-CARGAR-AGENDA-I.
029300
029400     MOVE ZEROES TO TB-SCHEDULE-CANT
029500     SET WS-NO-FIN-AGE TO TRUE
029600     PERFORM 1310-LEER-UNA-FRANJA-I THRU 1310-LEER-UNA-FRANJA-F
029700             UNTIL WS-FIN-AGE.
029800
029900 1300-CARGAR-AGENDA-F. EXIT.
030000
030100 1310-LEER-UNA-FRANJA-I.
030200
030300     READ ARCH-AGENDA INTO REG-SCHEDULE
030400     EVALUATE FS-AGE
030500        WHEN '00'
030600           ADD 1 TO TB-SCHEDULE-CANT
030700           MOVE SCH-SPECIALIST-ID TO
030800                TB-SCH-SPECIALIST-ID (TB-SCHEDULE-CANT)
030900           MOVE SCH-SCHED-DATE    TO
031000                TB-SCH-SCHED-DATE    (TB-SCHEDULE-CANT)
031100           MOVE SCH-TIME-SLOT     TO
031200                TB-SCH-TIME-SLOT     (TB-SCHEDULE-CANT)
031300           MOVE SCH-AVAILABILITY  TO
031400                TB-SCH-AVAILABILITY  (TB-SCHEDULE-CANT)
031500        WHEN '10'
031600           SET WS-FIN-AGE TO TRUE
031700        WHEN OTHER
031800           DISPLAY '* ERROR LECTURA AGENDA - STATUS ' FS-AGE
031900           SET WS-FIN-AGE TO TRUE
032000     END-EVALUATE.
032100
032200 1310-LEER-UNA-FRANJA-F. EXIT.
032300
032400 1400-CARGAR-RESERVAS-I.
032500
032600     MOVE ZEROES TO TB-BOOKING-CANT
032700     SET WS-NO-FIN-RES TO TRUE
032800     PERFORM 1410-LEER-UNA-RESERVA-I THRU 1410-LEER-UNA-RESERVA-F
032900             UNTIL WS-FIN-RES.
033000
033100 1400-CARGAR-RESERVAS-F. EXIT.
033200
033300 1410-LEER-UNA-RESERVA-I.
033400
033500     READ ARCH-RESERVA INTO REG-BOOKING
033600     EVALUATE FS-RES
033700        WHEN '00'
033800           ADD 1 TO TB-BOOKING-CANT
033900           PERFORM 1411-COPIAR-RESERVA-I THRU 1411-COPIAR-RESERVA-F
034000           IF BKG-BOOKING-ID > WS-MAX-BOOKING-ID
034100              MOVE BKG-BOOKING-ID TO WS-MAX-BOOKING-ID
034200           END-IF
034300        WHEN '10'
034400           SET WS-FIN-RES TO TRUE
034500        WHEN OTHER
034600           DISPLAY '* ERROR LECTURA RESERVAS - STATUS ' FS-RES
034700           SET WS-FIN-RES TO TRUE
034800     END-EVALUATE.
034900
035000 1410-LEER-UNA-RESERVA-F. EXIT.
035100
035200 1411-COPIAR-RESERVA-I.
035300
035400     MOVE BKG-BOOKING-ID      TO TB-BKG-BOOKING-ID   (TB-BOOKING-CANT)
035500     MOVE BKG-CUSTOMER-EMAIL  TO TB-BKG-CUSTOMER-EMAIL (TB-BOOKING-CANT)
035600     MOVE BKG-SPECIALIST-ID   TO TB-BKG-SPECIALIST-ID (TB-BOOKING-CANT)
035700     MOVE BKG-SERVICE-IDS (1) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 1)
035800     MOVE BKG-SERVICE-IDS (2) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 2)
035900     MOVE BKG-SERVICE-IDS (3) TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, 3)
036000     MOVE BKG-SERVICE-COUNT   TO TB-BKG-SERVICE-COUNT (TB-BOOKING-CANT)
036100     MOVE BKG-BOOKING-DATE    TO TB-BKG-BOOKING-DATE (TB-BOOKING-CANT)
036200     MOVE BKG-START-TIME      TO TB-BKG-START-TIME (TB-BOOKING-CANT)
036300     MOVE BKG-END-TIME        TO TB-BKG-END-TIME (TB-BOOKING-CANT)
036400     MOVE BKG-TIME-SLOT       TO TB-BKG-TIME-SLOT (TB-BOOKING-CANT)
036500     MOVE BKG-TOTAL-PRICE     TO TB-BKG-TOTAL-PRICE (TB-BOOKING-CANT)
036600     MOVE BKG-STATUS          TO TB-BKG-STATUS (TB-BOOKING-CANT)
036700     MOVE BKG-PAYMENT-STATUS  TO TB-BKG-PAYMENT-STATUS (TB-BOOKING-CANT)
036800     MOVE BKG-CHECK-IN-TIME   TO TB-BKG-CHECK-IN-TIME (TB-BOOKING-CANT)
036900     MOVE BKG-CHECK-OUT-TIME  TO TB-BKG-CHECK-OUT-TIME (TB-BOOKING-CANT)
037000     MOVE BKG-CREATED-AT      TO TB-BKG-CREATED-AT (TB-BOOKING-CANT)
037100     MOVE BKG-UPDATED-AT      TO TB-BKG-UPDATED-AT (TB-BOOKING-CANT).
037200
037300 1411-COPIAR-RESERVA-F. EXIT.
037400
037500*-----------------------------------------------------------------
037600*    CICLO PRINCIPAL - UNA SOLICITUD POR VUELTA
037700*-----------------------------------------------------------------
037800 2000-PROCESO-I.
037900
038000     MOVE 'N' TO WS-RECHAZO-FLAG
038100     MOVE SPACES TO WS-MOTIVO-RECHAZO
038200     MOVE ZEROES TO WS-ESPECIALISTA-ELEGIDO
038300
038400     PERFORM 2110-RESOLVER-CLIENTE-I THRU 2110-RESOLVER-CLIENTE-F
038500
038600     IF NOT WS-SOLICITUD-RECHAZADA
038700        PERFORM 2120-RESOLVER-SERVICIOS-I
038800           THRU 2120-RESOLVER-SERVICIOS-F
038900     END-IF
039000
039100     IF NOT WS-SOLICITUD-RECHAZADA
039200        PERFORM 2130-VALIDAR-HORARIO-I
039300           THRU 2130-VALIDAR-HORARIO-F
039400     END-IF
039500
039600     IF NOT WS-SOLICITUD-RECHAZADA
039700        PERFORM 2140-VALIDAR-ANTICIPACION-I
039800           THRU 2140-VALIDAR-ANTICIPACION-F
039900     END-IF
040000
040100     IF NOT WS-SOLICITUD-RECHAZADA
040200        PERFORM 2150-VALIDAR-DUPLICADO-I
040300           THRU 2150-VALIDAR-DUPLICADO-F
040400     END-IF
040500
040600     IF NOT WS-SOLICITUD-RECHAZADA
040700        PERFORM 2160-RESOLVER-ESPECIALISTA-I
040800           THRU 2160-RESOLVER-ESPECIALISTA-F
040900     END-IF
041000
041100     IF WS-SOLICITUD-RECHAZADA
041200        DISPLAY '* RESERVA RECHAZADA - ' SOL-CUSTOMER-EMAIL
041300                ' - ' WS-MOTIVO-RECHAZO
041400     ELSE
041500        PERFORM 2170-GRABAR-RESERVA-I THRU 2170-GRABAR-RESERVA-F
041600     END-IF
041700
041800     PERFORM 2900-LEER-SOLICITUD-I THRU 2900-LEER-SOLICITUD-F.
041900
042000 2000-PROCESO-F. EXIT.
042100
042200*-----------------------------------------------------------------
042300*    PASO 1 - RESOLVER CLIENTE (ALTA DE INVITADO SI CORRESPONDE)
042400*-----------------------------------------------------------------
042500 2110-RESOLVER-CLIENTE-I.
042600
042700     MOVE SOL-CUSTOMER-EMAIL TO WS-EMAIL-BUSCADO
042800     SET IX-USER TO 1
042900     MOVE ZEROES TO WS-CLIENTE-IX
043000     SEARCH TB-USER-TABLA
043100        AT END
043200           CONTINUE
043300        WHEN TB-USR-EMAIL (IX-USER) EQUAL WS-EMAIL-BUSCADO
043400           SET WS-CLIENTE-IX TO IX-USER
043500     END-SEARCH
043600
043700     IF WS-CLIENTE-IX = ZEROES
043800        IF SOL-ES-GUEST
043900           PERFORM 2111-ALTA-INVITADO-I THRU 2111-ALTA-INVITADO-F
044000        ELSE
044100           MOVE 'S' TO WS-RECHAZO-FLAG
044200           MOVE 'CLIENTE NO EXISTE' TO WS-MOTIVO-RECHAZO
044300        END-IF
044400     END-IF.
044500
044600 2110-RESOLVER-CLIENTE-F. EXIT.
044700
044800 2111-ALTA-INVITADO-I.
044900
045000     ADD 1 TO WS-MAX-USER-ID
045100     ADD 1 TO TB-USER-CANT
045200     MOVE WS-MAX-USER-ID     TO TB-USR-USER-ID (TB-USER-CANT)
045300     MOVE SOL-CUSTOMER-EMAIL TO TB-USR-EMAIL   (TB-USER-CANT)
045400     MOVE SOL-GUEST-NAME     TO TB-USR-NAME    (TB-USER-CANT)
045500     IF SOL-GUEST-PHONE = SPACES
045600        MOVE 'N/A'           TO TB-USR-PHONE   (TB-USER-CANT)
045700     ELSE
045800        MOVE SOL-GUEST-PHONE TO TB-USR-PHONE   (TB-USER-CANT)
045900     END-IF
046000     MOVE 'GUEST'            TO TB-USR-ROLE    (TB-USER-CANT)
046100     MOVE 'ACTIVE'           TO TB-USR-STATUS  (TB-USER-CANT)
046200     MOVE TB-USER-CANT       TO WS-CLIENTE-IX.
046300
046400 2111-ALTA-INVITADO-F. EXIT.
046500
046600*-----------------------------------------------------------------
046700*    PASO 2 - RESOLVER SERVICIOS, PRECIO Y DURACION TOTAL
046800*-----------------------------------------------------------------
046900 2120-RESOLVER-SERVICIOS-I.
047000
047100     IF SOL-SERVICE-COUNT = ZEROES OR
047200        SOL-SERVICE-COUNT > CT-MAX-SERVICIOS
047300        MOVE 'S' TO WS-RECHAZO-FLAG
047400        MOVE 'CANTIDAD DE SERVICIOS INVALIDA' TO WS-MOTIVO-RECHAZO
047500     ELSE
047600        MOVE ZEROES TO WS-TOTAL-PRECIO-CALC
047700        MOVE ZEROES TO WS-TOTAL-DURACION
047800        PERFORM 2121-SUMAR-UN-SERVICIO-I
047900           THRU 2121-SUMAR-UN-SERVICIO-F
048000                VARYING WS-IX-SVC-SEL FROM 1 BY 1
048100                  UNTIL WS-IX-SVC-SEL > SOL-SERVICE-COUNT
048200                     OR WS-SOLICITUD-RECHAZADA
048300     END-IF.
048400
048500 2120-RESOLVER-SERVICIOS-F. EXIT.
048600
048700 2121-SUMAR-UN-SERVICIO-I.
048800
048900     MOVE SOL-SERVICE-IDS (WS-IX-SVC-SEL) TO WS-SERVICIO-BUSCADO
049000     SET IX-SERVICE TO 1
049100     SEARCH TB-SERVICE-TABLA
049200        AT END
049300           MOVE 'S' TO WS-RECHAZO-FLAG
049400           MOVE 'SERVICIO NO EXISTE' TO WS-MOTIVO-RECHAZO
049500        WHEN TB-SVC-SERVICE-ID (IX-SERVICE) EQUAL
049600                                WS-SERVICIO-BUSCADO
049700           ADD TB-SVC-PRICE        (IX-SERVICE)
049800             TO WS-TOTAL-PRECIO-CALC
049900           ADD TB-SVC-DURATION-MIN (IX-SERVICE)
050000             TO WS-TOTAL-DURACION
050100     END-SEARCH.
050200
050300 2121-SUMAR-UN-SERVICIO-F. EXIT.
050400
050500*-----------------------------------------------------------------
050600*    PASO 3 - CALCULAR HORA FIN / TIME-SLOT Y VALIDAR HORARIO
050700*-----------------------------------------------------------------
050800 2130-VALIDAR-HORARIO-I.
050900
051000     DIVIDE SOL-START-TIME BY 100
051100            GIVING WS-SCRATCH-HH REMAINDER WS-SCRATCH-MM
051200     COMPUTE WS-NUEVO-INICIO-MIN = (WS-SCRATCH-HH * 60)
051300                                  + WS-SCRATCH-MM
051400     COMPUTE WS-NUEVO-FIN-MIN = WS-NUEVO-INICIO-MIN
051500                               + WS-TOTAL-DURACION
051600
051700     DIVIDE WS-NUEVO-FIN-MIN BY 60
051800            GIVING WS-SCRATCH-HH REMAINDER WS-SCRATCH-MM
051900     COMPUTE WS-HORA-FIN-CALC = (WS-SCRATCH-HH * 100)
052000                               + WS-SCRATCH-MM
052100
052200     IF SOL-START-TIME < CT-HORA-APERTURA OR
052300        WS-HORA-FIN-CALC > CT-HORA-CIERRE
052400        MOVE 'S' TO WS-RECHAZO-FLAG
052500        MOVE 'FUERA DEL HORARIO DE ATENCION' TO WS-MOTIVO-RECHAZO
052600     ELSE
052700        MOVE SOL-START-TIME TO WS-HORA-EDIT-HH WS-HORA-EDIT-MM
052800        DIVIDE SOL-START-TIME BY 100
052900               GIVING WS-HORA-EDIT-HH REMAINDER WS-HORA-EDIT-MM
053000        STRING WS-HORA-EDIT-HH DELIMITED BY SIZE
053100               ':'             DELIMITED BY SIZE
053200               WS-HORA-EDIT-MM DELIMITED BY SIZE
053300          INTO WS-HHMM-INICIO-FMT
053400        DIVIDE WS-HORA-FIN-CALC BY 100
053500               GIVING WS-HORA-EDIT-HH REMAINDER WS-HORA-EDIT-MM
053600        STRING WS-HORA-EDIT-HH DELIMITED BY SIZE
053700               ':'             DELIMITED BY SIZE
053800               WS-HORA-EDIT-MM DELIMITED BY SIZE
053900          INTO WS-HHMM-FIN-FMT
054000        STRING WS-HHMM-INICIO-FMT DELIMITED BY SIZE
054100               '-'               DELIMITED BY SIZE
054200               WS-HHMM-FIN-FMT   DELIMITED BY SIZE
054300          INTO WS-TIME-SLOT-CALC
054400     END-IF.
054500
054600 2130-VALIDAR-HORARIO-F. EXIT.
054700
054800*-----------------------------------------------------------------
054900*    PASO 4 - VALIDAR QUE NO SEA PASADO NI SUPERE LOS 7 DIAS
055000*-----------------------------------------------------------------
055100 2140-VALIDAR-ANTICIPACION-I.
055200
055300     MOVE WS-AHORA-FECHA TO WS-JUL-FECHA-IN
055400     PERFORM 7000-FECHA-A-JULIANO-I THRU 7000-FECHA-A-JULIANO-F
055500     DIVIDE WS-AHORA-HORA BY 10000
055600            GIVING WS-SCRATCH-HH REMAINDER WS-SCRATCH-REM4
055700     DIVIDE WS-SCRATCH-REM4 BY 100
055800            GIVING WS-SCRATCH-MM REMAINDER WS-SCRATCH-SS
055900     COMPUTE WS-AHORA-ABS-MIN = (WS-JUL-DIAS * 1440)
056000                               + (WS-SCRATCH-HH * 60)
056100                               + WS-SCRATCH-MM
056200
056300     MOVE SOL-BOOKING-DATE TO WS-JUL-FECHA-IN
056400     PERFORM 7000-FECHA-A-JULIANO-I THRU 7000-FECHA-A-JULIANO-F
056500     DIVIDE SOL-START-TIME BY 100
056600            GIVING WS-SCRATCH-HH REMAINDER WS-SCRATCH-MM
056700     COMPUTE WS-SOLICITUD-ABS-MIN = (WS-JUL-DIAS * 1440)
056800                                   + (WS-SCRATCH-HH * 60)
056900                                   + WS-SCRATCH-MM
057000
057100     IF WS-SOLICITUD-ABS-MIN < WS-AHORA-ABS-MIN
057200        MOVE 'S' TO WS-RECHAZO-FLAG
057300        MOVE 'LA FECHA/HORA SOLICITADA YA PASO'
057400          TO WS-MOTIVO-RECHAZO
057500     ELSE
057600        COMPUTE WS-LIMITE-ABS-MIN = WS-AHORA-ABS-MIN
057700                                   + (CT-MAX-DIAS-ANTIC * 1440)
057800        IF WS-SOLICITUD-ABS-MIN > WS-LIMITE-ABS-MIN
057900           MOVE 'S' TO WS-RECHAZO-FLAG
058000           MOVE 'SUPERA EL MAXIMO DE DIAS DE ANTICIPACION'
058100             TO WS-MOTIVO-RECHAZO
058200        END-IF
058300     END-IF.
058400
058500 2140-VALIDAR-ANTICIPACION-F. EXIT.
058600
058700*-----------------------------------------------------------------
058800*    PASO 5 - RECHAZAR SI EL MISMO CLIENTE YA TIENE ESE TURNO
058900*-----------------------------------------------------------------
059000 2150-VALIDAR-DUPLICADO-I.
059100
059200     MOVE 'N' TO WS-CONFLICTO-FLAG
059300     SET IX-BOOKING TO 1
059400     SEARCH TB-BOOKING-TABLA
059500        AT END
059600           CONTINUE
059700        WHEN TB-BKG-CUSTOMER-EMAIL (IX-BOOKING) EQUAL
059800                                    SOL-CUSTOMER-EMAIL
059900             AND TB-BKG-BOOKING-DATE (IX-BOOKING) EQUAL
060000                                    SOL-BOOKING-DATE
060100             AND TB-BKG-TIME-SLOT (IX-BOOKING) EQUAL
060200                                    WS-TIME-SLOT-CALC
060300           MOVE 'S' TO WS-CONFLICTO-FLAG
060400     END-SEARCH
060500
060600     IF WS-HAY-CONFLICTO
060700        MOVE 'S' TO WS-RECHAZO-FLAG
060800        MOVE 'EL CLIENTE YA TIENE RESERVA EN ESE HORARIO'
060900          TO WS-MOTIVO-RECHAZO
061000     END-IF.
061100
061200 2150-VALIDAR-DUPLICADO-F. EXIT.
061300
061400*-----------------------------------------------------------------
061500*    PASO 6 - RESOLVER ESPECIALISTA (PEDIDO O AUTOMATICO)
061600*-----------------------------------------------------------------
061700 2160-RESOLVER-ESPECIALISTA-I.
061800
061900     IF SOL-SPECIALIST-ID NOT = ZEROES
062000        MOVE SOL-SPECIALIST-ID TO WS-ESPECIALISTA-PROBAR
062100        PERFORM 2162-VALIDAR-ESPECIALISTA-ACTIVO-I
062200           THRU 2162-VALIDAR-ESPECIALISTA-ACTIVO-F
062300        IF NOT WS-SOLICITUD-RECHAZADA
062400           PERFORM 2165-VERIFICAR-DISPONIBILIDAD-I
062500              THRU 2165-VERIFICAR-DISPONIBILIDAD-F
062600           IF WS-HAY-CONFLICTO
062700              MOVE 'S' TO WS-RECHAZO-FLAG
062800              MOVE 'ESPECIALISTA NO DISPONIBLE'
062900                TO WS-MOTIVO-RECHAZO
063000           ELSE
063100              MOVE WS-ESPECIALISTA-PROBAR
063200                TO WS-ESPECIALISTA-ELEGIDO
063300           END-IF
063400        END-IF
063500     ELSE
063600        PERFORM 2161-PROBAR-UN-ESPECIALISTA-I
063700           THRU 2161-PROBAR-UN-ESPECIALISTA-F
063800                VARYING WS-ESPECIALISTA-IX FROM 1 BY 1
063900                  UNTIL WS-ESPECIALISTA-IX > TB-USER-CANT
064000                     OR WS-ESPECIALISTA-ELEGIDO NOT = ZEROES
064100        IF WS-ESPECIALISTA-ELEGIDO = ZEROES
064200           MOVE 'S' TO WS-RECHAZO-FLAG
064300           MOVE 'NO HAY ESPECIALISTA DISPONIBLE'
064400             TO WS-MOTIVO-RECHAZO
064500        END-IF
064600     END-IF.
064700
064800 2160-RESOLVER-ESPECIALISTA-F. EXIT.
064900
065000 2161-PROBAR-UN-ESPECIALISTA-I.
065100
065200     IF TB-USR-ROLE   (WS-ESPECIALISTA-IX) EQUAL 'SPECIALIST'
065300        AND TB-USR-STATUS (WS-ESPECIALISTA-IX) EQUAL 'ACTIVE'
065400        MOVE TB-USR-USER-ID (WS-ESPECIALISTA-IX)
065500          TO WS-ESPECIALISTA-PROBAR
065600        PERFORM 2165-VERIFICAR-DISPONIBILIDAD-I
065700           THRU 2165-VERIFICAR-DISPONIBILIDAD-F
065800        IF NOT WS-HAY-CONFLICTO
065900           MOVE WS-ESPECIALISTA-PROBAR TO WS-ESPECIALISTA-ELEGIDO
066000        END-IF
066100     END-IF.
066200
066300 2161-PROBAR-UN-ESPECIALISTA-F. EXIT.
066400
066500 2162-VALIDAR-ESPECIALISTA-ACTIVO-I.
066600
066700     SET IX-USER TO 1
066800     MOVE ZEROES TO WS-ESPECIALISTA-IX
066900     SEARCH TB-USER-TABLA
067000        AT END
067100           CONTINUE
067200        WHEN TB-USR-USER-ID (IX-USER) EQUAL WS-ESPECIALISTA-PROBAR
067300             AND TB-USR-ROLE (IX-USER) EQUAL 'SPECIALIST'
067400             AND TB-USR-STATUS (IX-USER) EQUAL 'ACTIVE'
067500           SET WS-ESPECIALISTA-IX TO IX-USER
067600     END-SEARCH
067700
067800     IF WS-ESPECIALISTA-IX = ZEROES
067900        MOVE 'S' TO WS-RECHAZO-FLAG
068000        MOVE 'ESPECIALISTA NO EXISTE O INACTIVO'
068100          TO WS-MOTIVO-RECHAZO
068200     END-IF.
068300
068400 2162-VALIDAR-ESPECIALISTA-ACTIVO-F. EXIT.
068500
068600*-----------------------------------------------------------------
068700*    VERIFICA SOLAPE DE AGENDA Y COINCIDENCIA EXACTA DE RESERVA
068800*    PARA WS-ESPECIALISTA-PROBAR EN LA FECHA/FRANJA SOLICITADA
068900*-----------------------------------------------------------------
069000 2165-VERIFICAR-DISPONIBILIDAD-I.
069100
069200     MOVE 'N' TO WS-CONFLICTO-FLAG
069300
069400     PERFORM 2166-PROBAR-FRANJA-AGENDA-I
069500        THRU 2166-PROBAR-FRANJA-AGENDA-F
069600             VARYING WS-IX-AGE FROM 1 BY 1
069700               UNTIL WS-IX-AGE > TB-SCHEDULE-CANT
069800                  OR WS-HAY-CONFLICTO
069900
070000     IF NOT WS-HAY-CONFLICTO
070100        PERFORM 2167-PROBAR-RESERVA-EXACTA-I
070200           THRU 2167-PROBAR-RESERVA-EXACTA-F
070300                VARYING WS-IX-RES FROM 1 BY 1
070400                  UNTIL WS-IX-RES > TB-BOOKING-CANT
070500                     OR WS-HAY-CONFLICTO
070600     END-IF.
070700
070800 2165-VERIFICAR-DISPONIBILIDAD-F. EXIT.
070900
071000 2166-PROBAR-FRANJA-AGENDA-I.
071100
071200     IF TB-SCH-SPECIALIST-ID (WS-IX-AGE) EQUAL
071300                              WS-ESPECIALISTA-PROBAR
071400        AND TB-SCH-SCHED-DATE (WS-IX-AGE) EQUAL SOL-BOOKING-DATE
071500        MOVE TB-SCH-TIME-SLOT (WS-IX-AGE) TO WS-FRANJA-PARSE
071600        COMPUTE WS-FRANJA-INICIO-MIN = (WS-FP-INI-HH * 60)
071700                                      + WS-FP-INI-MM
071800        COMPUTE WS-FRANJA-FIN-MIN    = (WS-FP-FIN-HH * 60)
071900                                      + WS-FP-FIN-MM
072000        IF WS-NUEVO-INICIO-MIN < WS-FRANJA-FIN-MIN
072100           AND WS-FRANJA-INICIO-MIN < WS-NUEVO-FIN-MIN
072200           MOVE 'S' TO WS-CONFLICTO-FLAG
072300        END-IF
072400     END-IF.
072500
072600 2166-PROBAR-FRANJA-AGENDA-F. EXIT.
072700
072800 2167-PROBAR-RESERVA-EXACTA-I.
072900
073000     IF TB-BKG-SPECIALIST-ID (WS-IX-RES) EQUAL
073100                              WS-ESPECIALISTA-PROBAR
073200        AND TB-BKG-BOOKING-DATE (WS-IX-RES) EQUAL
073300                              SOL-BOOKING-DATE
073400        AND TB-BKG-TIME-SLOT (WS-IX-RES) EQUAL WS-TIME-SLOT-CALC
073500        AND (TB-BKG-STATUS (WS-IX-RES) EQUAL 'PENDING'
073600             OR TB-BKG-STATUS (WS-IX-RES) EQUAL 'CONFIRMED')
073700        MOVE 'S' TO WS-CONFLICTO-FLAG
073800     END-IF.
073900
074000 2167-PROBAR-RESERVA-EXACTA-F. EXIT.
074100
074200*-----------------------------------------------------------------
074300*    PASO 7 - GRABAR LA FRANJA DE AGENDA (ALTA EN 'Y', LUEGO SE
074400*    VUELCA A 'N') Y LA RESERVA NUEVA EN LAS TABLAS EN MEMORIA
074500*-----------------------------------------------------------------
074600 2170-GRABAR-RESERVA-I.
074700
074800     ADD 1 TO TB-SCHEDULE-CANT
074900     MOVE WS-ESPECIALISTA-ELEGIDO
075000       TO TB-SCH-SPECIALIST-ID (TB-SCHEDULE-CANT)
075100     MOVE SOL-BOOKING-DATE
075200       TO TB-SCH-SCHED-DATE (TB-SCHEDULE-CANT)
075300     MOVE WS-TIME-SLOT-CALC
075400       TO TB-SCH-TIME-SLOT (TB-SCHEDULE-CANT)
075500     SET TB-SCH-AVAILABLE (TB-SCHEDULE-CANT) TO TRUE
075600
075700     ADD 1 TO WS-MAX-BOOKING-ID
075800     ADD 1 TO TB-BOOKING-CANT
075900     MOVE WS-MAX-BOOKING-ID
076000       TO TB-BKG-BOOKING-ID (TB-BOOKING-CANT)
076100     MOVE SOL-CUSTOMER-EMAIL
076200       TO TB-BKG-CUSTOMER-EMAIL (TB-BOOKING-CANT)
076300     MOVE WS-ESPECIALISTA-ELEGIDO
076400       TO TB-BKG-SPECIALIST-ID (TB-BOOKING-CANT)
076500     PERFORM 2171-COPIAR-SERVICIOS-I THRU 2171-COPIAR-SERVICIOS-F
076600             VARYING WS-IX-SVC-SEL FROM 1 BY 1
076700               UNTIL WS-IX-SVC-SEL > 3
076800     MOVE SOL-SERVICE-COUNT
076900       TO TB-BKG-SERVICE-COUNT (TB-BOOKING-CANT)
077000     MOVE SOL-BOOKING-DATE
077100       TO TB-BKG-BOOKING-DATE (TB-BOOKING-CANT)
077200     MOVE SOL-START-TIME
077300       TO TB-BKG-START-TIME (TB-BOOKING-CANT)
077400     MOVE WS-HORA-FIN-CALC
077500       TO TB-BKG-END-TIME (TB-BOOKING-CANT)
077600     MOVE WS-TIME-SLOT-CALC
077700       TO TB-BKG-TIME-SLOT (TB-BOOKING-CANT)
077800     MOVE WS-TOTAL-PRECIO-CALC
077900       TO TB-BKG-TOTAL-PRICE (TB-BOOKING-CANT)
078000     MOVE 'PENDING'
078100       TO TB-BKG-STATUS (TB-BOOKING-CANT)
078200     MOVE 'PENDING'
078300       TO TB-BKG-PAYMENT-STATUS (TB-BOOKING-CANT)
078400     MOVE ZEROES TO TB-BKG-CHECK-IN-TIME  (TB-BOOKING-CANT)
078500     MOVE ZEROES TO TB-BKG-CHECK-OUT-TIME (TB-BOOKING-CANT)
078600     MOVE WS-AHORA-NUM
078700       TO TB-BKG-CREATED-AT (TB-BOOKING-CANT)
078800     MOVE WS-AHORA-NUM
078900       TO TB-BKG-UPDATED-AT (TB-BOOKING-CANT)
079000
079100*    LA FRANJA QUEDA LIBRE ('Y') HASTA ESTE PUNTO Y RECIEN AHORA
079200*    SE MARCA OCUPADA - ES EL COMMIT EN DOS PASOS DEL MODULO:
079300*    PRIMERO SE ARMA LA RESERVA COMPLETA EN TB-BOOKING Y SOLO SI
079400*    ESO TERMINA BIEN SE TOCA LA AGENDA, PARA NO DEJAR UNA
079500*    FRANJA OCUPADA SI ALGO FALLA ANTES DE GRABAR LA RESERVA
079600     SET TB-SCH-NOT-AVAILABLE (TB-SCHEDULE-CANT) TO TRUE
079700
079800     DISPLAY '  RESERVA CREADA No. ' WS-MAX-BOOKING-ID
079900             ' CLIENTE ' SOL-CUSTOMER-EMAIL
080000             ' ESPECIALISTA ' WS-ESPECIALISTA-ELEGIDO.
080100
080200 2170-GRABAR-RESERVA-F. EXIT.
080300
080400 2171-COPIAR-SERVICIOS-I.
080500
080600     IF WS-IX-SVC-SEL <= SOL-SERVICE-COUNT
080700        MOVE SOL-SERVICE-IDS (WS-IX-SVC-SEL)
080800          TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, WS-IX-SVC-SEL)
080900     ELSE
081000        MOVE ZEROES
081100          TO TB-BKG-SERVICE-IDS (TB-BOOKING-CANT, WS-IX-SVC-SEL)
081200     END-IF.
081300
081400 2171-COPIAR-SERVICIOS-F. EXIT.
081500
081600*-----------------------------------------------------------------
081700 2900-LEER-SOLICITUD-I.
081800
081900     READ ARCH-SOLICITUD INTO REG-SOLICITUD-CREA
082000     EVALUATE FS-SOL
082100        WHEN '00'
082200           CONTINUE
082300        WHEN '10'
082400           SET WS-FIN-SOLICITUDES TO TRUE
082500        WHEN OTHER
082600           DISPLAY '* ERROR LECTURA SOLICITUDES - STATUS ' FS-SOL
082700           SET WS-FIN-SOLICITUDES TO TRUE
082800     END-EVALUATE.
082900
083000 2900-LEER-SOLICITUD-F. EXIT.
083100
083200*////////// PARRAFO COMUN DE FECHA/HORA Y DE JULIANO /////////////
083300     COPY FHACTUAL.
083400     COPY FHJULIAN.
083500
083600*-----------------------------------------------------------------
083700*    FIN DE CORRIDA - SE REGRABAN POR COMPLETO USUARIOS, AGENDA
083800*    Y RESERVAS DESDE LAS TABLAS EN MEMORIA (POSIBLEMENTE CON
083900*    INVITADOS NUEVOS Y RESERVAS/FRANJAS AGREGADAS EN ESTA CORRIDA)
084000*-----------------------------------------------------------------
084100 9999-FINAL-I.
084200
084300     OPEN OUTPUT ARCH-USUARIO
084400     PERFORM 9010-GRABAR-UN-USUARIO-I THRU 9010-GRABAR-UN-USUARIO-F
084500             VARYING WS-CLIENTE-IX FROM 1 BY 1
084600               UNTIL WS-CLIENTE-IX > TB-USER-CANT
084700     CLOSE ARCH-USUARIO
084800
084900     OPEN OUTPUT ARCH-AGENDA
085000     PERFORM 9020-GRABAR-UNA-FRANJA-I THRU 9020-GRABAR-UNA-FRANJA-F
085100             VARYING WS-IX-AGE FROM 1 BY 1
085200               UNTIL WS-IX-AGE > TB-SCHEDULE-CANT
085300     CLOSE ARCH-AGENDA
085400
085500     OPEN OUTPUT ARCH-RESERVA
085600     PERFORM 9030-GRABAR-UNA-RESERVA-I
085700        THRU 9030-GRABAR-UNA-RESERVA-F
085800             VARYING WS-IX-RES FROM 1 BY 1
085900               UNTIL WS-IX-RES > TB-BOOKING-CANT
086000     CLOSE ARCH-RESERVA
086100
086200     CLOSE ARCH-SOLICITUD.
086300
086400 9999-FINAL-F. EXIT.
086500
086600 9010-GRABAR-UN-USUARIO-I.
086700
086800     MOVE TB-USR-USER-ID (WS-CLIENTE-IX) TO USR-USER-ID
086900     MOVE TB-USR-EMAIL   (WS-CLIENTE-IX) TO USR-EMAIL
087000     MOVE TB-USR-NAME    (WS-CLIENTE-IX) TO USR-NAME
087100     MOVE TB-USR-PHONE   (WS-CLIENTE-IX) TO USR-PHONE
087200     MOVE TB-USR-ROLE    (WS-CLIENTE-IX) TO USR-ROLE
087300     MOVE TB-USR-STATUS  (WS-CLIENTE-IX) TO USR-STATUS
087400     WRITE REG-USER.
087500
087600 9010-GRABAR-UN-USUARIO-F. EXIT.
087700
087800 9020-GRABAR-UNA-FRANJA-I.
087900
088000     MOVE TB-SCH-SPECIALIST-ID (WS-IX-AGE) TO SCH-SPECIALIST-ID
088100     MOVE TB-SCH-SCHED-DATE    (WS-IX-AGE) TO SCH-SCHED-DATE
088200     MOVE TB-SCH-TIME-SLOT     (WS-IX-AGE) TO SCH-TIME-SLOT
088300     MOVE TB-SCH-AVAILABILITY  (WS-IX-AGE) TO SCH-AVAILABILITY
088400     WRITE REG-SCHEDULE.
088500
088600 9020-GRABAR-UNA-FRANJA-F. EXIT.
088700
088800 9030-GRABAR-UNA-RESERVA-I.
088900
089000     MOVE TB-BKG-BOOKING-ID     (WS-IX-RES) TO BKG-BOOKING-ID
089100     MOVE TB-BKG-CUSTOMER-EMAIL (WS-IX-RES) TO BKG-CUSTOMER-EMAIL
089200     MOVE TB-BKG-SPECIALIST-ID  (WS-IX-RES) TO BKG-SPECIALIST-ID
089300     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 1) TO BKG-SERVICE-IDS (1)
089400     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 2) TO BKG-SERVICE-IDS (2)
089500     MOVE TB-BKG-SERVICE-IDS (WS-IX-RES, 3) TO BKG-SERVICE-IDS (3)
089600     MOVE TB-BKG-SERVICE-COUNT  (WS-IX-RES) TO BKG-SERVICE-COUNT
089700     MOVE TB-BKG-BOOKING-DATE   (WS-IX-RES) TO BKG-BOOKING-DATE
089800     MOVE TB-BKG-START-TIME     (WS-IX-RES) TO BKG-START-TIME
089900     MOVE TB-BKG-END-TIME       (WS-IX-RES) TO BKG-END-TIME
090000     MOVE TB-BKG-TIME-SLOT      (WS-IX-RES) TO BKG-TIME-SLOT
090100     MOVE TB-BKG-TOTAL-PRICE    (WS-IX-RES) TO BKG-TOTAL-PRICE
090200     MOVE TB-BKG-STATUS         (WS-IX-RES) TO BKG-STATUS
090300     MOVE TB-BKG-PAYMENT-STATUS (WS-IX-RES) TO BKG-PAYMENT-STATUS
090400     MOVE TB-BKG-CHECK-IN-TIME  (WS-IX-RES) TO BKG-CHECK-IN-TIME
090500     MOVE TB-BKG-CHECK-OUT-TIME (WS-IX-RES) TO BKG-CHECK-OUT-TIME
090600     MOVE TB-BKG-CREATED-AT     (WS-IX-RES) TO BKG-CREATED-AT
090700     MOVE TB-BKG-UPDATED-AT     (WS-IX-RES) TO BKG-UPDATED-AT
090800     WRITE REG-BOOKING.
090900
091000 9030-GRABAR-UNA-RESERVA-F. EXIT.

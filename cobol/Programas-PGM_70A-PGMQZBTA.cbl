000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMQZBTA.
000300 AUTHOR. P GOMEZ.
000400 INSTALLATION. BEAUTYA - CENTRO DE COMPUTOS.
000500 DATE-WRITTEN. 1999-01-25.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - MODULO DE RESERVAS BEAUTYA.
000800
000900*****************************************************************
001000*    PGMQZBTA  -  CALCULO DEL CUESTIONARIO DE TIPO DE PIEL       *
001100*    =========================================================  *
001200*    LEE EL EXTRACTO DE ENVIOS DEL CUESTIONARIO (UNA LINEA POR   *
001300*    PREGUNTA CONTESTADA, AGRUPADAS POR EMAIL DE CLIENTE EN EL   *
001400*    MISMO ORDEN EN QUE SE RECIBIERON DEL FRENTE WEB) Y POR CADA *
001500*    CUESTIONARIO COMPLETO SUMA LOS PUNTOS DE CADA RESPUESTA AL  *
001600*    TIPO DE PIEL QUE ESA RESPUESTA REPRESENTA, SEGUN LA TABLA   *
001700*    FIJA DE 10 PREGUNTAS POR 4 RESPUESTAS DEL CATALOGO          *
001800*    BTA.QUIZ.ANSWER.                                            *
001900*                                                                 *
002000*    EL TIPO DE PIEL GANADOR ES EL DE MAYOR PUNTAJE ACUMULADO;   *
002100*    SI DOS O MAS TIPOS EMPATAN EN EL PUNTAJE MAS ALTO, GANA EL  *
002200*    PRIMERO EN EL ORDEN FIJO OILY-DRY-NORMAL-COMBINATION-       *
002300*    SENSITIVE (TABLA TB-ORDEN-TIPOS-PIEL DE BTACONST) - ESTE    *
002400*    ORDEN LO FIJO EL AREA DE MARKETING: ANTE UN EMPATE DEBE     *
002500*    GANAR SIEMPRE EL PRIMER TIPO DE PIEL DEL ORDEN DE CATALOGO, *
002600*    PARA QUE LA RECOMENDACION SEA LA MISMA SI SE REPITE EL TEST.*
002700*                                                                 *
002800*    POR EL TIPO GANADOR SE ARMA LA LISTA DE SERVICIOS DEL       *
002900*    CATALOGO BTA.SERVICE.EXTRACT RECOMENDADOS PARA ESE TIPO DE  *
003000*    PIEL (NOMBRES UNIDOS CON ", " EN EL ORDEN DEL CATALOGO) Y   *
003100*    SE GRABA UNA LINEA DE RESULTADO POR CUESTIONARIO EN         *
003200*    BTA.QUIZ.RESULT.EXTRACT.                                    *
003300*****************************************************************
003400*    HISTORIAL DE CAMBIOS
003500*    ---------------------------------------------------------
003600*    QUIEN      FECHA      PEDIDO     DESCRIPCION
003700*    PGOMEZ     1999-01-25 BTA-0025   VERSION INICIAL             BTA-0025
003800*    PGOMEZ     1999-02-03 BTA-0028   CORREGIDO EL DESEMPATE -    BTA-0028
003900*                                     ANTES GANABA EL ULTIMO
004000*                                     TIPO LEIDO EN CASO DE
004100*                                     EMPATE, AHORA GANA EL
004200*                                     PRIMERO EN ORDEN FIJO
004300*    PGOMEZ     1999-08-04 BTA-0073   VERSION BATCH DEFINITIVA -  BTA-0073
004400*                                     TABLA DE RESPUESTAS Y DE
004500*                                     ORDEN DE PIEL CARGADAS EN
004600*                                     MEMORIA Y RECORRIDAS CON
004700*                                     SEARCH
004800*    PGOMEZ     2000-01-25 BTA-0090   VERIFICADO EN VIVO EL       BTA-0090
004900*                                     CALCULO DEL CUESTIONARIO CON
005000*                                     ENVIOS FECHADOS EN ENERO DE 
005100*                                     2000, SIN NOVEDAD EN EL     
005200*                                     DESEMPATE NI EN LA          
005300*                                     RECOMENDACION               
005400*****************************************************************
005500
005600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005700 ENVIRONMENT DIVISION.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT ARCH-ANSWER     ASSIGN DDQZABTA
006100            FILE STATUS IS FS-ANS.
006200     SELECT ARCH-SERVICE    ASSIGN DDSVCBTA
006300            FILE STATUS IS FS-SVC.
006400     SELECT ARCH-SUBMISSION ASSIGN DDQZSBTA
006500            FILE STATUS IS FS-SUB.
006600     SELECT ARCH-RESULT     ASSIGN DDQZRBTA
006700            FILE STATUS IS FS-RSU.
006800
006900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 FD  ARCH-ANSWER
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600 COPY QUIZANS.
007700
007800 FD  ARCH-SERVICE
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100 COPY SVCETAB.
008200
008300 FD  ARCH-SUBMISSION
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORDING MODE IS F.
008600 COPY QUIZSUB.
008700
008800 FD  ARCH-RESULT
008900     BLOCK CONTAINS 0 RECORDS
009000     RECORDING MODE IS F.
009100 COPY QUIZRES.
009200
009300 WORKING-STORAGE SECTION.
009400*=======================*
009500
009600 77  FS-ANS                      PIC XX VALUE SPACES.
009700 77  FS-SVC                      PIC XX VALUE SPACES.
009800 77  FS-SUB                      PIC XX VALUE SPACES.
009900 77  FS-RSU                      PIC XX VALUE SPACES.
010000
010100 77  WS-STATUS-FIN-ANS           PIC X VALUE 'N'.
010200     88  WS-FIN-ANS                    VALUE 'S'.
010300     88  WS-NO-FIN-ANS                 VALUE 'N'.
010400 77  WS-STATUS-FIN-SVC           PIC X VALUE 'N'.
010500     88  WS-FIN-SVC                    VALUE 'S'.
010600     88  WS-NO-FIN-SVC                 VALUE 'N'.
010700 77  WS-STATUS-FIN-SUB           PIC X VALUE 'N'.
010800     88  WS-FIN-SUB                    VALUE 'S'.
010900     88  WS-NO-FIN-SUB                 VALUE 'N'.
011000
011100 77  WS-PRIMER-REG-FLAG          PIC X VALUE 'S'.
011200     88  WS-ES-PRIMER-REG              VALUE 'S'.
011300     88  WS-NO-ES-PRIMER-REG           VALUE 'N'.
011400
011500 77  WS-CANT-LEIDAS              PIC 9(5) COMP VALUE ZEROES.
011600 77  WS-CANT-RESULTADOS          PIC 9(5) COMP VALUE ZEROES.
011700
011800 77  WS-EMAIL-ANTERIOR           PIC X(60) VALUE SPACES.
011900
012000*----------- ACUMULADOR DE PUNTAJE POR TIPO DE PIEL --------------
012100*     POSICIONES EN PARALELO CON TB-TIPO-PIEL-ORD DE BTACONST
012200*     1=OILY  2=DRY  3=NORMAL  4=COMBINATION  5=SENSITIVE
012300 01  WS-PUNTAJES-TIPO-PIEL.
012400     03  WS-PUNTAJE-TIPO         PIC 9(03) COMP OCCURS 5 TIMES.
012500     03  FILLER                  PIC X(01) VALUE SPACE.
012600
012700 77  WS-IX-GANADOR               PIC 9(1) COMP VALUE 1.
012800 77  WS-MAX-PUNTAJE              PIC 9(03) COMP VALUE ZEROES.
012900
013000*----------- ARMADO DE LA LISTA DE SERVICIOS RECOMENDADOS --------
013100 77  WS-REC-TEXTO                PIC X(180) VALUE SPACES.
013200 77  WS-REC-PTR                  PIC 9(03) COMP VALUE 1.
013300 77  WS-REC-CANT-SVC             PIC 9(03) COMP VALUE ZEROES.
013400 77  WS-LARGO-NOMBRE             PIC 9(02) COMP VALUE ZEROES.
013500 77  WS-BUSCANDO-LARGO-FLAG      PIC X VALUE 'N'.
013600     88  WS-SIGUE-BUSCANDO             VALUE 'S'.
013700     88  WS-TERMINO-BUSQUEDA           VALUE 'N'.
013800
013900*////////// COPYS DE CONSTANTES Y TABLAS EN MEMORIA /////////////
014000     COPY BTACONST.
014100     COPY WSFECHA.
014200     COPY TBQUIZA.
014300     COPY TBSVC.
014400
014500*----------- REDEFINE EL PAQUETE DE FECHA DE HOY PARA TRAZA -----
014600 01  WS-HOY-TRAZA-R REDEFINES WS-AHORA-FECHA.
014700     03  WS-HOY-TRAZA-CCYY       PIC 9(04).
014800     03  WS-HOY-TRAZA-MM         PIC 9(02).
014900     03  WS-HOY-TRAZA-DD         PIC 9(02).
015000
015100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015200 PROCEDURE DIVISION.
015300
015400 MAIN-PROGRAM-INICIO.
015500
015600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
015700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
015800             UNTIL WS-FIN-SUB
015900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F
016000
016100     DISPLAY 'PGMQZBTA - RESPUESTAS LEIDAS..: ' WS-CANT-LEIDAS
016200     DISPLAY 'PGMQZBTA - CUESTIONARIOS CALC.: ' WS-CANT-RESULTADOS.
016300
016400 MAIN-PROGRAM-FINAL. GOBACK.
016500
016600*-----------------------------------------------------------------
016700 1000-INICIO-I.
016800
016900     OPEN INPUT ARCH-ANSWER
017000     PERFORM 1100-CARGAR-RESPUESTAS-I THRU 1100-CARGAR-RESPUESTAS-F
017100     CLOSE ARCH-ANSWER
017200
017300     OPEN INPUT ARCH-SERVICE
017400     PERFORM 1200-CARGAR-SERVICIOS-I THRU 1200-CARGAR-SERVICIOS-F
017500     CLOSE ARCH-SERVICE
017600
017700     PERFORM 9500-OBTENER-FECHA-I THRU 9500-OBTENER-FECHA-F
017800
017900     MOVE ZEROES TO WS-PUNTAJE-TIPO (1)
018000     MOVE ZEROES TO WS-PUNTAJE-TIPO (2)
018100     MOVE ZEROES TO WS-PUNTAJE-TIPO (3)
018200     MOVE ZEROES TO WS-PUNTAJE-TIPO (4)
018300     MOVE ZEROES TO WS-PUNTAJE-TIPO (5)
018400
018500     OPEN INPUT  ARCH-SUBMISSION
018600     OPEN OUTPUT ARCH-RESULT
018700
018800* LEER LA PRIMERA LINEA DE ENVIO FUERA DEL CICLO PRINCIPAL
018900     PERFORM 2500-LEER-UNA-LINEA-I THRU 2500-LEER-UNA-LINEA-F
019000
019100     IF WS-ES-PRIMER-REG
019200        SET WS-NO-ES-PRIMER-REG TO TRUE
019300        IF WS-FIN-SUB
019400           DISPLAY '* ARCHIVO DE ENVIOS DE CUESTIONARIO VACIO'
019500        ELSE
019600           MOVE SUB-USER-EMAIL TO WS-EMAIL-ANTERIOR
019700        END-IF
019800     END-IF
019900
020000     DISPLAY 'PGMQZBTA - CORRIDA DEL '
020100             WS-HOY-TRAZA-CCYY '-' WS-HOY-TRAZA-MM '-'
020200             WS-HOY-TRAZA-DD.
020300
020400 1000-INICIO-F. EXIT.
020500
020600 1100-CARGAR-RESPUESTAS-I.
020700
020800     MOVE ZEROES TO TB-ANSWER-CANT
020900     SET WS-NO-FIN-ANS TO TRUE
021000     PERFORM 1110-LEER-UNA-RESPUESTA-I THRU 1110-LEER-UNA-RESPUESTA-F
021100             UNTIL WS-FIN-ANS.
021200
021300 1100-CARGAR-RESPUESTAS-F. EXIT.
021400
021500 1110-LEER-UNA-RESPUESTA-I.
021600
021700     READ ARCH-ANSWER INTO REG-ANSWER
021800     EVALUATE FS-ANS
021900        WHEN '00'
022000           ADD 1 TO TB-ANSWER-CANT
022100           MOVE ANS-ANSWER-ID   TO
022200                TB-ANS-ANSWER-ID   (TB-ANSWER-CANT)
022300           MOVE ANS-QUESTION-ID TO
022400                TB-ANS-QUESTION-ID (TB-ANSWER-CANT)
022500           MOVE ANS-SCORE       TO
022600                TB-ANS-SCORE       (TB-ANSWER-CANT)
022700           MOVE ANS-SKIN-TYPE   TO
022800                TB-ANS-SKIN-TYPE   (TB-ANSWER-CANT)
022900        WHEN '10'
023000           SET WS-FIN-ANS TO TRUE
023100        WHEN OTHER
023200           DISPLAY '* ERROR LECTURA RESPUESTAS - STATUS ' FS-ANS
023300           SET WS-FIN-ANS TO TRUE
023400     END-EVALUATE.
023500
023600 1110-LEER-UNA-RESPUESTA-F. EXIT.
023700
023800 1200-CARGAR-SERVICIOS-I.
023900
024000     MOVE ZEROES TO TB-SERVICE-CANT
024100     SET WS-NO-FIN-SVC TO TRUE
024200     PERFORM 1210-LEER-UN-SERVICIO-I THRU 1210-LEER-UN-SERVICIO-F
024300             UNTIL WS-FIN-SVC.
024400
024500 1200-CARGAR-SERVICIOS-F. EXIT.
024600
024700 1210-LEER-UN-SERVICIO-I.
024800
024900     READ ARCH-SERVICE INTO REG-SERVICE
025000     EVALUATE FS-SVC
025100        WHEN '00'
025200           ADD 1 TO TB-SERVICE-CANT
025300           MOVE SVC-SERVICE-ID   TO
025400                TB-SVC-SERVICE-ID   (TB-SERVICE-CANT)
025500           MOVE SVC-SERVICE-NAME TO
025600                TB-SVC-SERVICE-NAME (TB-SERVICE-CANT)
025700           MOVE SVC-PRICE        TO
025800                TB-SVC-PRICE        (TB-SERVICE-CANT)
025900           MOVE SVC-DURATION-MIN TO
026000                TB-SVC-DURATION-MIN (TB-SERVICE-CANT)
026100           MOVE SVC-SKIN-TYPE    TO
026200                TB-SVC-SKIN-TYPE    (TB-SERVICE-CANT)
026300        WHEN '10'
026400           SET WS-FIN-SVC TO TRUE
026500        WHEN OTHER
026600           DISPLAY '* ERROR LECTURA SERVICIOS - STATUS ' FS-SVC
026700           SET WS-FIN-SVC TO TRUE
026800     END-EVALUATE.
026900
027000 1210-LEER-UN-SERVICIO-F. EXIT.
027100
027200*////////// PARRAFO COMUN DE FECHA/HORA ACTUAL ////////////////
027300     COPY FHACTUAL.
027400
027500*-----------------------------------------------------------------
027600*    CICLO PRINCIPAL - UNA LINEA DE RESPUESTA POR VUELTA
027700*    CORTE DE CONTROL POR EMAIL (SUB-USER-EMAIL) - CADA VEZ QUE
027800*    CAMBIA EL EMAIL SE CIERRA EL CUESTIONARIO ANTERIOR Y SE
027900*    ARRANCA UNO NUEVO; LAS LINEAS DE UN MISMO ENVIO LLEGAN
028000*    JUNTAS EN EL EXTRACTO (NO HACE FALTA SORT).
028100*-----------------------------------------------------------------
028200 2000-PROCESO-I.
028300
028400     IF SUB-USER-EMAIL NOT EQUAL WS-EMAIL-ANTERIOR
028500        PERFORM 3000-CERRAR-CUESTIONARIO-I
028600           THRU 3000-CERRAR-CUESTIONARIO-F
028700     END-IF
028800
028900     PERFORM 2100-SUMAR-RESPUESTA-I THRU 2100-SUMAR-RESPUESTA-F
029000
029100     PERFORM 2500-LEER-UNA-LINEA-I THRU 2500-LEER-UNA-LINEA-F
029200
029300     IF WS-FIN-SUB
029400        PERFORM 3000-CERRAR-CUESTIONARIO-I
029500           THRU 3000-CERRAR-CUESTIONARIO-F
029600     END-IF.
029700
029800 2000-PROCESO-F. EXIT.
029900
030000 2100-SUMAR-RESPUESTA-I.
030100
030200     ADD 1 TO WS-CANT-LEIDAS
030300
030400     SET IX-ANSWER TO 1
030500     SEARCH TB-ANSWER-TABLA
030600        AT END
030700           DISPLAY '* RESPUESTA NO EXISTE EN CATALOGO - ID '
030800                   SUB-ANSWER-ID
030900        WHEN TB-ANS-ANSWER-ID (IX-ANSWER) EQUAL SUB-ANSWER-ID
031000           PERFORM 2110-ACUMULAR-PUNTAJE-I
031100              THRU 2110-ACUMULAR-PUNTAJE-F
031200     END-SEARCH.
031300
031400 2100-SUMAR-RESPUESTA-F. EXIT.
031500
031600 2110-ACUMULAR-PUNTAJE-I.
031700
031800     SET IX-ORD-PIEL TO 1
031900     SEARCH TB-TIPO-PIEL-ORD
032000        AT END
032100           DISPLAY '* TIPO DE PIEL DESCONOCIDO EN RESPUESTA - '
032200                   TB-ANS-SKIN-TYPE (IX-ANSWER)
032300        WHEN TB-TIPO-PIEL-ORD (IX-ORD-PIEL) EQUAL
032400             TB-ANS-SKIN-TYPE (IX-ANSWER)
032500           ADD TB-ANS-SCORE (IX-ANSWER)
032600               TO WS-PUNTAJE-TIPO (IX-ORD-PIEL)
032700     END-SEARCH.
032800
032900 2110-ACUMULAR-PUNTAJE-F. EXIT.
033000
033100 2500-LEER-UNA-LINEA-I.
033200
033300     READ ARCH-SUBMISSION INTO REG-SUBMISSION
033400     EVALUATE FS-SUB
033500        WHEN '00'
033600           CONTINUE
033700        WHEN '10'
033800           SET WS-FIN-SUB TO TRUE
033900        WHEN OTHER
034000           DISPLAY '* ERROR LECTURA ENVIOS CUESTIONARIO - STATUS '
034100                   FS-SUB
034200           SET WS-FIN-SUB TO TRUE
034300     END-EVALUATE.
034400
034500 2500-LEER-UNA-LINEA-F. EXIT.
034600
034700*-----------------------------------------------------------------
034800*    CIERRA UN CUESTIONARIO COMPLETO: DEFINE EL TIPO DE PIEL
034900*    GANADOR, ARMA LOS SERVICIOS RECOMENDADOS Y GRABA EL RESULTADO
035000*-----------------------------------------------------------------
035100 3000-CERRAR-CUESTIONARIO-I.
035200
035300     MOVE ZEROES TO WS-MAX-PUNTAJE
035400     MOVE 1      TO WS-IX-GANADOR
035500
035600     PERFORM 3100-BUSCAR-GANADOR-I THRU 3100-BUSCAR-GANADOR-F
035700             VARYING IX-ORD-PIEL FROM 1 BY 1 UNTIL IX-ORD-PIEL > 5
035800
035900     PERFORM 3200-ARMAR-RECOMENDADOS-I THRU 3200-ARMAR-RECOMENDADOS-F
036000
036100     MOVE WS-EMAIL-ANTERIOR                TO RES-USER-EMAIL
036200     MOVE TB-TIPO-PIEL-ORD (WS-IX-GANADOR)  TO RES-SKIN-TYPE
036300     MOVE WS-REC-TEXTO                      TO RES-RECOMMENDED-SVCS
036400     MOVE WS-AHORA-NUM                      TO RES-CREATED-AT
036500     WRITE REG-QUIZRESULT
036600
036700     ADD 1 TO WS-CANT-RESULTADOS
036800
036900     DISPLAY '  CUESTIONARIO ' WS-EMAIL-ANTERIOR
037000             ' - TIPO DE PIEL ' TB-TIPO-PIEL-ORD (WS-IX-GANADOR)
037100             ' - PUNTAJE ' WS-MAX-PUNTAJE
037200
037300     MOVE SUB-USER-EMAIL TO WS-EMAIL-ANTERIOR
037400     MOVE ZEROES TO WS-PUNTAJE-TIPO (1)
037500     MOVE ZEROES TO WS-PUNTAJE-TIPO (2)
037600     MOVE ZEROES TO WS-PUNTAJE-TIPO (3)
037700     MOVE ZEROES TO WS-PUNTAJE-TIPO (4)
037800     MOVE ZEROES TO WS-PUNTAJE-TIPO (5).
037900
038000 3000-CERRAR-CUESTIONARIO-F. EXIT.
038100
038200*     PRIMER MAXIMO GANA - POR ESO LA COMPARACION ES ESTRICTA (>)
038300*     Y NO >= ; SI FUERA >= GANARIA EL ULTIMO EMPATADO EN VEZ DEL
038400*     PRIMERO EN EL ORDEN OILY-DRY-NORMAL-COMBINATION-SENSITIVE
038500 3100-BUSCAR-GANADOR-I.
038600
038700     IF WS-PUNTAJE-TIPO (IX-ORD-PIEL) > WS-MAX-PUNTAJE
038800        MOVE WS-PUNTAJE-TIPO (IX-ORD-PIEL) TO WS-MAX-PUNTAJE
038900        SET WS-IX-GANADOR TO IX-ORD-PIEL
039000     END-IF.
039100
039200 3100-BUSCAR-GANADOR-F. EXIT.
039300
039400 3200-ARMAR-RECOMENDADOS-I.
039500
039600     MOVE SPACES TO WS-REC-TEXTO
039700     MOVE 1      TO WS-REC-PTR
039800     MOVE ZEROES TO WS-REC-CANT-SVC
039900
040000     PERFORM 3210-AGREGAR-SI-COINCIDE-I THRU 3210-AGREGAR-SI-COINCIDE-F
040100             VARYING IX-SERVICE FROM 1 BY 1
040200               UNTIL IX-SERVICE > TB-SERVICE-CANT.
040300
040400 3200-ARMAR-RECOMENDADOS-F. EXIT.
040500
040600 3210-AGREGAR-SI-COINCIDE-I.
040700
040800     IF TB-SVC-SKIN-TYPE (IX-SERVICE) EQUAL
040900                               TB-TIPO-PIEL-ORD (WS-IX-GANADOR)
041000
041100        PERFORM 3220-CALCULAR-LARGO-NOMBRE-I
041200           THRU 3220-CALCULAR-LARGO-NOMBRE-F
041300
041400        IF WS-REC-CANT-SVC > ZEROES
041500           STRING ', ' DELIMITED BY SIZE
041600                  TB-SVC-SERVICE-NAME (IX-SERVICE)
041700                     (1:WS-LARGO-NOMBRE) DELIMITED BY SIZE
041800                  INTO WS-REC-TEXTO
041900                  WITH POINTER WS-REC-PTR
042000           END-STRING
042100        ELSE
042200           STRING TB-SVC-SERVICE-NAME (IX-SERVICE)
042300                     (1:WS-LARGO-NOMBRE) DELIMITED BY SIZE
042400                  INTO WS-REC-TEXTO
042500                  WITH POINTER WS-REC-PTR
042600           END-STRING
042700        END-IF
042800
042900        ADD 1 TO WS-REC-CANT-SVC
043000     END-IF.
043100
043200 3210-AGREGAR-SI-COINCIDE-F. EXIT.
043300
043400*     CALCULA EN WS-LARGO-NOMBRE EL LARGO REAL DEL NOMBRE DEL
043500*     SERVICIO (SIN LOS BLANCOS DE RELLENO A LA DERECHA) PARA NO
043600*     GRABAR 60 POSICIONES DE NOMBRE MAS BLANCOS EN LA LISTA
043700 3220-CALCULAR-LARGO-NOMBRE-I.
043800
043900     MOVE 60 TO WS-LARGO-NOMBRE
044000     SET WS-SIGUE-BUSCANDO TO TRUE
044100     PERFORM 3221-RETROCEDER-ESPACIO-I THRU 3221-RETROCEDER-ESPACIO-F
044200             UNTIL WS-TERMINO-BUSQUEDA.
044300
044400 3220-CALCULAR-LARGO-NOMBRE-F. EXIT.
044500
044600 3221-RETROCEDER-ESPACIO-I.
044700
044800     IF WS-LARGO-NOMBRE EQUAL ZEROES
044900        SET WS-TERMINO-BUSQUEDA TO TRUE
045000     ELSE
045100        IF TB-SVC-SERVICE-NAME (IX-SERVICE) (WS-LARGO-NOMBRE:1)
045200                                              NOT EQUAL SPACE
045300           SET WS-TERMINO-BUSQUEDA TO TRUE
045400        ELSE
045500           SUBTRACT 1 FROM WS-LARGO-NOMBRE
045600        END-IF
045700     END-IF.
045800
045900 3221-RETROCEDER-ESPACIO-F. EXIT.
046000
046100*-----------------------------------------------------------------
046200*    FIN DE CORRIDA
046300*-----------------------------------------------------------------
046400 9999-FINAL-I.
046500
046600     CLOSE ARCH-SUBMISSION
046700     CLOSE ARCH-RESULT.
046800
046900 9999-FINAL-F. EXIT.
